000100*-----------------------------------------------------------------        
000110*  MERIDIAN SECURITIES PROCESSING - STOCKAPP TRADING BATCH SUITE          
000120*  ALL RIGHTS RESERVED - UNPUBLISHED PROPRIETARY SOURCE CODE              
000130*  THIS LISTING MAY NOT BE REPRODUCED WITHOUT WRITTEN PERMISSION          
000140*  OF MERIDIAN SECURITIES PROCESSING, INC.                                
000150*-----------------------------------------------------------------        
000160* #ident "@(#) apps/STOCKAPP/BUYSR.cbl  $Revision: 2.4 $"                 
000170*-----------------------------------------------------------------        
000180 IDENTIFICATION DIVISION.                                                 
000190 PROGRAM-ID.    BUYSR.                                                    
000200 AUTHOR.        K. OKONKWO.                                               
000210 INSTALLATION.  MERIDIAN SECURITIES PROCESSING - BATCH SYSTEMS.           
000220 DATE-WRITTEN.  MAY 1991.                                                 
000230 DATE-COMPILED.                                                           
000240 SECURITY.      COMPANY CONFIDENTIAL - SEE SSO-014 FOR ACCESS.            
000250*-----------------------------------------------------------------        
000260*  CHANGE LOG                                                             
000270*    WHEN        WHO         TCR       WHAT                               
000280*    ----------  ----------  --------  -------------------------          
000290*    1991-05-02  TUXDEV      N/A       ORIGINAL STOCKAPP BUYSR            
000300*    1993-07-19  TUXDEV      N/A       ADDED FILE-STATUS CHECKING         
000310*    1995-02-08  J.HARALD    TCR-0091  FRACTIONAL SHARE QTY SUPP          
000320*                                      (BACKED OUT - SEE 2004 LOG)        
000330*    1996-11-30  P.OUEDRAOGO TCR-0203  USERLOG AUDIT TRAIL ADDED          
000340*    1998-09-14  R.NALLURI   TCR-0458  Y2K - DATES WIDENED CCYY           
000350*    1999-01-05  R.NALLURI   TCR-0458  Y2K - RETEST, SIGN OFF             
000360*    2004-05-17  K.OKONKWO   TCR-1072  REBUILT AS BATCH TRADING           
000370*                                      PROGRAM - DROPPED TUXEDO,          
000380*                                      CUST.IT REPL BY USER-FILE/         
000390*                                      PORTFOLIO-FILE/QUOTE-FILE,         
000400*                                      ADDED WTD-AVG PRICE LOGIC          
000410*    2004-06-01  K.OKONKWO   TCR-1072  ADDED TRANSACTION POSTING          
000420*    2009-01-22  T.ABIODUN   TCR-2215  QTY BACK TO WHOLE SHARES           
000430*    2011-03-30  M.PETRAUSKAS TCR-2890 ROUNDED AVG-PRICE HALF-UP          
000440*    2015-04-13  J.HARALD    TCR-3412  CODE REVIEW CLEANUP - SUB-         
000450*                                      SCRIPTS/ID SEEDS BACK TO 77        
000460*                                      LEVEL, START PARA NOW PER-         
000470*                                      FORM...THRU LOAD TABLES            
000480*    2015-06-02  J.HARALD    TCR-3460  QUOTE-FILE FD RECORD-LEN           
000490*                                      21 WAS STALE (PRE-DATES            
000500*                                      QUOTE-REC FILLER) - NOW 30         
000510*    2015-07-21  J.HARALD    TCR-3488  REVIEW COMMENTS - ADDED            
000520*                                      RATIONALE COMMENTS THRU THE        
000530*                                      2100-2199 BUY-RULE SECTION,        
000540*                                      NO LOGIC CHANGED THIS PASS         
000550*-----------------------------------------------------------------        
000560*  FUNCTION.                                                              
000570*    PROCESSES ONE RUN OF BUY-REQUEST-FILE AGAINST THE USER AND           
000580*    PORTFOLIO MASTERS.  EACH DETAIL RECORD IS A SINGLE STOCK BUY         
000590*    ORDER - USER-ID, SYMBOL, QUANTITY.  QUANTITY IS ASSUMED              
000600*    ALREADY VALIDATED POSITIVE BY THE FRONT-END THAT BUILT THE           
000610*    REQUEST FILE - THIS PROGRAM DOES NOT RE-CHECK IT.                    
000620*-----------------------------------------------------------------        
000630 ENVIRONMENT DIVISION.                                                    
000640 CONFIGURATION SECTION.                                                   
000650 SOURCE-COMPUTER.  USL-486.                                               
000660 OBJECT-COMPUTER.  USL-486.                                               
000670 SPECIAL-NAMES.                                                           
000680     C01 IS TOP-OF-FORM                                                   
000690     CLASS STOCK-SYMBOL-CLASS IS "A" THRU "Z", "0" THRU "9"               
000700     UPSI-0 ON STATUS IS WS-RERUN-SW-ON                                   
000710            OFF STATUS IS WS-RERUN-SW-OFF.                                
000720 INPUT-OUTPUT SECTION.                                                    
000730 FILE-CONTROL.                                                            
000740*    BUY-REQUEST-FILE IS THE DAILY BATCH OF BUY ORDERS HANDED             
000750*    OFF BY THE ORDER-ENTRY FRONT END.  ONE RUN = ONE DAY'S FILE.         
000760     SELECT BUY-REQUEST-FILE ASSIGN TO BUYREQ                             
000770         ORGANIZATION IS SEQUENTIAL                                       
000780         FILE STATUS IS FILE-STATUS.                                      
000790*    USER-FILE AND PORTFOLIO-FILE ARE THE SHOP'S TWO SMALL                
000800*    MASTERS - SMALL ENOUGH TO TABLE-LOAD WHOLE (SEE W-S SECTION          
000810*    BELOW) RATHER THAN KEYED-ACCESS, PER THE TCR-1072 REWRITE.           
000820     SELECT USER-FILE ASSIGN TO USERMSTR                                  
000830         ORGANIZATION IS SEQUENTIAL                                       
000840         FILE STATUS IS FILE-STATUS.                                      
000850     SELECT PORTFOLIO-FILE ASSIGN TO PORTMSTR                             
000860         ORGANIZATION IS SEQUENTIAL                                       
000870         FILE STATUS IS FILE-STATUS.                                      
000880*    QUOTE-FILE IS REFRESHED EACH NIGHT BY A SEPARATE FEED JOB            
000890*    (NOT PART OF THIS SUITE) - WE ONLY READ IT HERE.                     
000900     SELECT QUOTE-FILE ASSIGN TO QUOTEMSTR                                
000910         ORGANIZATION IS SEQUENTIAL                                       
000920         FILE STATUS IS FILE-STATUS.                                      
000930*    TRANSACTION-FILE IS THE SHOP'S PERMANENT AUDIT TRAIL OF              
000940*    EVERY BUY AND SELL - OPENED EXTEND SO PRIOR DAYS' HISTORY            
000950*    IS NEVER LOST ACROSS RUNS.                                           
000960     SELECT TRANSACTION-FILE ASSIGN TO TRANHIST                           
000970         ORGANIZATION IS SEQUENTIAL                                       
000980         FILE STATUS IS FILE-STATUS.                                      
000990 DATA DIVISION.                                                           
001000 FILE SECTION.                                                            
001010*-----------------------------------------------------------------        
001020* BUY-REQUEST-REC - ONE DETAIL LINE PER INCOMING ORDER.  THE              
001030* FRONT END VALIDATES QUANTITY > 0 BEFORE THIS FILE IS BUILT;             
001040* SEE THE FUNCTION BANNER ABOVE - WE TRUST THAT EDIT HERE.                
001050*-----------------------------------------------------------------        
001060 FD  BUY-REQUEST-FILE                                                     
001070     RECORD CONTAINS 40 CHARACTERS                                        
001080     RECORDING MODE IS F.                                                 
001090 01  BUY-REQUEST-REC.                                                     
001100*        THE BUYING USER - LOOKED UP AGAINST WS-USER-TABLE,               
001110*        NOT TRUSTED BLINDLY (SEE 2105-FIND-USER).                        
001120     05  BR-USER-ID                  PIC 9(09).                           
001130*        TICKER SYMBOL, MIXED CASE AS RECEIVED - UPPER-CASED              
001140*        INTO WS-REQ-SYMBOL BEFORE ANY LOOKUP USES IT.                    
001150     05  BR-SYMBOL                   PIC X(10).                           
001160*        SHARES TO BUY - FRONT END GUARANTEES THIS IS > 0,                
001170*        SEE THE PROGRAM FUNCTION BANNER.                                 
001180     05  BR-QUANTITY                 PIC S9(07).                          
001190     05  FILLER                      PIC X(14).                           
001200* USER-FILE AND PORTFOLIO-FILE RECORD LAYOUTS ARE SHARED WITH             
001210* EVERY OTHER STOCKAPP PROGRAM - SEE USER.CPY/PORTF.CPY FOR THE           
001220* FULL FIELD LIST, KEPT IN ONE PLACE SO ALL FIVE PROGRAMS AGREE.          
001230 FD  USER-FILE                                                            
001240     RECORD CONTAINS 176 CHARACTERS                                       
001250     RECORDING MODE IS F.                                                 
001260 01  FILE-USER-REC.                                                       
001270     COPY USER.                                                           
001280 FD  PORTFOLIO-FILE                                                       
001290     RECORD CONTAINS 80 CHARACTERS                                        
001300     RECORDING MODE IS F.                                                 
001310 01  FILE-PORTF-REC.                                                      
001320     COPY PORTF.                                                          
001330*    QUOTE-REC'S TRAILING FILLER BELOW IS RESERVED FOR A FUTURE           
001340*    BID/ASK SPREAD FIELD - SEE TCR-3460, IT IS NOT YET USED BY           
001350*    ANY PROGRAM IN THE SUITE.                                            
001360 FD  QUOTE-FILE                                                           
001370     RECORD CONTAINS 30 CHARACTERS                                        
001380     RECORDING MODE IS F.                                                 
001390 01  FILE-QUOTE-REC.                                                      
001400     COPY QUOTE.                                                          
001410 FD  TRANSACTION-FILE                                                     
001420     RECORD CONTAINS 140 CHARACTERS                                       
001430     RECORDING MODE IS F.                                                 
001440 01  FILE-TRANS-REC.                                                      
001450     COPY TRANS.                                                          
001460 WORKING-STORAGE SECTION.                                                 
001470*-----------------------------------------------------------------        
001480* WORK-DATE BREAKDOWN (SHOP STANDARD, SHARED COPYBOOK)                    
001490*-----------------------------------------------------------------        
001500 01  WS-TODAY-REC.                                                        
001510     COPY DATEWRK.                                                        
001520*-----------------------------------------------------------------        
001530* IN-MEMORY MASTER TABLES - USER-FILE AND PORTFOLIO-FILE ARE              
001540* SEQUENTIAL; THE WHOLE FILE IS LOADED HERE FOR KEYED LOOKUP AND          
001550* REWRITTEN IN FULL AT CLOSE, PER HOUSE CONVENTION FOR SMALL              
001560* MASTERS (SEE TCR-1072 DESIGN NOTE).                                     
001570*-----------------------------------------------------------------        
001580*    2000 USERS IS THE SHOP'S CURRENT HEADROOM FIGURE - LAST              
001590*    REVIEWED AT THE TCR-1072 REWRITE, STILL WELL ABOVE THE               
001600*    ACTIVE ACCOUNT COUNT AS OF THIS WRITING.                             
001610 01  WS-USER-TABLE.                                                       
001620     05  WS-USER-ENTRY OCCURS 2000 TIMES                                  
001630                        INDEXED BY WS-USER-IX.                            
001640         10  WS-U-USER-ID             PIC 9(09).                          
001650         10  WS-U-USERNAME            PIC X(30).                          
001660         10  WS-U-EMAIL               PIC X(50).                          
001670         10  WS-U-PASSWORD            PIC X(30).                          
001680*            CASH BALANCE - THE ONLY FIELD THIS PROGRAM EVER              
001690*            WRITES ON THE USER ROW BESIDES UPDATED-DATE.                 
001700         10  WS-U-BALANCE             PIC S9(11)V9(02).                   
001710         10  WS-U-CREATED-DATE        PIC 9(08).                          
001720         10  WS-U-UPDATED-DATE        PIC 9(08).                          
001730         10  WS-U-STATUS-CD           PIC X(01).                          
001740         10  WS-U-LAST-MAINT-PGM      PIC X(08).                          
001750 01  WS-USER-COUNT                   PIC S9(09) COMP-5 VALUE ZERO.        
001760*    4000 HOLDINGS - ONE PORTFOLIO ROW PER DISTINCT SYMBOL A              
001770*    USER HOLDS, NOT PER TRADE, SO THIS HEADROOM IS GENEROUS.             
001780 01  WS-PORTF-TABLE.                                                      
001790     05  WS-PORTF-ENTRY OCCURS 4000 TIMES                                 
001800                         INDEXED BY WS-PORTF-IX.                          
001810         10  WS-P-PORT-ID             PIC 9(09).                          
001820         10  WS-P-USER-ID             PIC 9(09).                          
001830         10  WS-P-SYMBOL              PIC X(10).                          
001840         10  WS-P-QUANTITY            PIC S9(07).                         
001850         10  WS-P-AVG-PRICE           PIC S9(09)V9(02).                   
001860         10  WS-P-CREATED-DATE        PIC 9(08).                          
001870         10  WS-P-UPDATED-DATE        PIC 9(08).                          
001880         10  WS-P-STATUS-CD           PIC X(01).                          
001890*            DELETE-SW IS AN IN-MEMORY-ONLY FLAG - A ROW NEVER            
001900*            DELETED FROM DISK, JUST SKIPPED ON REWRITE WHEN A            
001910*            SELL DRAINS THE HOLDING TO ZERO SHARES (SEE SELLSR).         
001920*            BUYSR NEVER SETS THIS TO "D" ITSELF, ONLY READS IT.          
001930         10  WS-P-DELETE-SW           PIC X(01).                          
001940             88  WS-P-DELETED                   VALUE "D".                
001950             88  WS-P-KEPT                       VALUE "K".               
001960 01  WS-PORTF-COUNT                  PIC S9(09) COMP-5 VALUE ZERO.        
001970*    500 SYMBOLS COVERS THE FULL QUOTE BOARD AS FED NIGHTLY -             
001980*    SEE THE QUOTE-FILE SELECT ABOVE.                                     
001990 01  WS-QUOTE-TABLE.                                                      
002000     05  WS-QUOTE-ENTRY OCCURS 500 TIMES                                  
002010                         INDEXED BY WS-QUOTE-IX.                          
002020         10  WS-Q-SYMBOL              PIC X(10).                          
002030         10  WS-Q-PRICE               PIC S9(09)V9(02).                   
002040 01  WS-QUOTE-COUNT                  PIC S9(09) COMP-5 VALUE ZERO.        
002050*-----------------------------------------------------------------        
002060* WORK AREAS                                                              
002070*-----------------------------------------------------------------        
002080 01  FILE-STATUS                      PIC X(02) VALUE "00".               
002090 01  WS-EOF-SW                        PIC X(01) VALUE "N".                
002100     88  WS-END-OF-REQUESTS                      VALUE "Y".               
002110*    FOUND-SW IS REUSED ACROSS ALL THREE SEARCH PARAGRAPHS BELOW          
002120*    (USER, QUOTE, PORTFOLIO) - EACH SEARCH SETS IT FRESH BEFORE          
002130*    TESTING, SO THERE IS NO CARRY-OVER RISK BETWEEN LOOKUPS.             
002140 01  WS-FOUND-SW                      PIC X(01).                          
002150     88  WS-ROW-FOUND                            VALUE "Y".               
002160     88  WS-ROW-NOT-FOUND                        VALUE "N".               
002170*-----------------------------------------------------------------        
002180* SCALAR SUBSCRIPTS AND ID-SEED COUNTERS - HOUSE HABIT IS 77-LEVEL        
002190* FOR THESE, NOT 01 (SEE STOCKAPP REC-FOUND/NOT-FOUND ERA CODE).          
002200*-----------------------------------------------------------------        
002210 77  WS-USER-SUB                      PIC S9(09) COMP-5.                  
002220 77  WS-PORTF-SUB                     PIC S9(09) COMP-5.                  
002230 77  WS-QUOTE-SUB                     PIC S9(09) COMP-5.                  
002240*    TXN-ID AND PORT-ID ARE SEEDED FROM THE HIGHEST ID SEEN ON            
002250*    LOAD (SEE 1210-LOAD-ONE-PORTF) SO IDS STAY UNIQUE ACROSS             
002260*    RUNS WITHOUT A SEPARATE SEQUENCE FILE.                               
002270 77  WS-NEXT-TXN-ID                  PIC S9(09) COMP-5 VALUE ZERO.        
002280 77  WS-NEXT-PORT-ID                 PIC S9(09) COMP-5 VALUE ZERO.        
002290 01  WS-RERUN-SW-ON                   PIC X(01).                          
002300 01  WS-RERUN-SW-OFF                  PIC X(01).                          
002310*-----------------------------------------------------------------        
002320* HOUSE UPPER-CASE TRANSLATE TABLE - SYMBOLS ARRIVE MIXED CASE            
002330* FROM THE FRONT END, MASTERS ARE KEPT UPPER THROUGHOUT.                  
002340*-----------------------------------------------------------------        
002350 01  WS-LOWER-ALPHABET         PIC X(26) VALUE                            
002360     "abcdefghijklmnopqrstuvwxyz".                                        
002370 01  WS-UPPER-ALPHABET         PIC X(26) VALUE                            
002380     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                        
002390*-----------------------------------------------------------------        
002400* CURRENT REQUEST WORK FIELDS                                             
002410*-----------------------------------------------------------------        
002420* REQ-SYMBOL HOLDS THE UPPER-CASED COPY OF BR-SYMBOL FOR THE              
002430* DURATION OF ONE REQUEST - SEE 1000-UPPERCASE-SYMBOL.                    
002440 01  WS-REQ-SYMBOL                    PIC X(10).                          
002450* QUOTE-PRICE IS THE PRICE THIS BUY WILL ACTUALLY EXECUTE AT -            
002460* EITHER TODAY'S QUOTE OR ZERO IF THE SYMBOL ISN'T ON THE BOARD.          
002470 01  WS-QUOTE-PRICE                   PIC S9(09)V9(02).                   
002480 01  WS-TOTAL-COST                    PIC S9(11)V9(02).                   
002490* NEW-AVG-PRICE IS THE BLENDED COST BASIS AFTER THIS BUY IS               
002500* ADDED TO AN EXISTING HOLDING - SEE 2110-UPSERT-PORTFOLIO.               
002510 01  WS-NEW-AVG-PRICE                 PIC S9(09)V9(02).                   
002520 01  WS-OLD-VALUE                     PIC S9(13)V9(02).                   
002530 01  WS-NEW-VALUE                     PIC S9(13)V9(02).                   
002540 01  WS-NEW-QTY                       PIC S9(07).                         
002550*-----------------------------------------------------------------        
002560* LOG MESSAGE DEFINITIONS - HOUSE USERLOG HABIT, WRITTEN TO THE           
002570* JOB LOG VIA DISPLAY SINCE THERE IS NO TUXEDO USERLOG IN A BATCH         
002580* RUN.                                                                    
002590*-----------------------------------------------------------------        
002600 01  LOGMSG.                                                              
002610     05  FILLER                       PIC X(08) VALUE "BUYSR =>".         
002620     05  LOGMSG-TEXT                  PIC X(60).                          
002630 01  LOGMSG-ERR.                                                          
002640     05  FILLER                       PIC X(12) VALUE                     
002650                                       "BUYSR ERR =>".                    
002660     05  LOG-ERR-ROUTINE              PIC X(10).                          
002670     05  FILLER                      PIC X(10) VALUE " REASON=".          
002680     05  LOG-ERR-REASON               PIC X(40).                          
002690 PROCEDURE DIVISION.                                                      
002700*-----------------------------------------------------------------        
002710* MAINLINE - LOAD THE TWO MASTERS AND THE QUOTE BOARD ONCE, WALK          
002720* THE REQUEST FILE ONE ORDER AT A TIME, THEN REWRITE THE MASTERS          
002730* AND CLOSE OUT.  THE PERFORM...THRU BELOW COVERS 0100-INITIALIZE         
002740* FALLING STRAIGHT THROUGH INTO 1000-LOAD-MASTER-TABLES - THE TWO         
002750* PARAGRAPHS ARE PHYSICALLY ADJACENT AND NEITHER IS PERFORMED A           
002760* SECOND TIME FROM ANYWHERE ELSE, SO THE THRU RANGE IS SAFE.              
002770*-----------------------------------------------------------------        
002780 0000-START-BUYSR.                                                        
002790     PERFORM 0100-INITIALIZE THRU 1000-LOAD-MASTER-TABLES.                
002800     PERFORM 2000-PROCESS-REQUESTS                                        
002810         UNTIL WS-END-OF-REQUESTS.                                        
002820     PERFORM 3000-REWRITE-MASTERS.                                        
002830     PERFORM 9000-TERMINATE.                                              
002840     STOP RUN.                                                            
002850*-----------------------------------------------------------------        
002860* OPEN EVERYTHING UP FRONT.  A BAD OPEN ON ANY OF THE FIVE FILES          
002870* IS TREATED AS FATAL - THERE IS NO PARTIAL-RUN RECOVERY FOR A            
002880* MISSING MASTER, SO WE LOG AND STOP RATHER THAN LIMP ALONG.              
002890*-----------------------------------------------------------------        
002900 0100-INITIALIZE.                                                         
002910     MOVE "Started" TO LOGMSG-TEXT.                                       
002920     PERFORM 9100-DO-USERLOG.                                             
002930     ACCEPT WS-WORK-DATE-8 FROM DATE YYYYMMDD.                            
002940     OPEN INPUT BUY-REQUEST-FILE.                                         
002950     OPEN INPUT USER-FILE.                                                
002960     OPEN INPUT PORTFOLIO-FILE.                                           
002970     OPEN INPUT QUOTE-FILE.                                               
002980     OPEN EXTEND TRANSACTION-FILE.                                        
002990     IF FILE-STATUS NOT = "00"                                            
003000         MOVE "OPEN" TO LOG-ERR-ROUTINE                                   
003010         MOVE FILE-STATUS TO LOG-ERR-REASON                               
003020         PERFORM 9200-DO-USERLOG-ERR                                      
003030         PERFORM 9000-TERMINATE                                           
003040         STOP RUN.                                                        
003050*-----------------------------------------------------------------        
003060* LOAD ALL THREE MASTERS INTO THE TABLES ABOVE, THEN CLOSE THEM -         
003070* THEY ARE RE-OPENED FOR OUTPUT LATER AT 3000-REWRITE-MASTERS.            
003080* QUOTE-FILE STAYS CLOSED FOR GOOD AFTER THIS - IT IS READ-ONLY.          
003090*-----------------------------------------------------------------        
003100 1000-LOAD-MASTER-TABLES.                                                 
003110     PERFORM 1100-LOAD-USER-TABLE.                                        
003120     PERFORM 1200-LOAD-PORTF-TABLE.                                       
003130     PERFORM 1300-LOAD-QUOTE-TABLE.                                       
003140     CLOSE USER-FILE PORTFOLIO-FILE QUOTE-FILE.                           
003150*-----------------------------------------------------------------        
003160 1100-LOAD-USER-TABLE.                                                    
003170     READ USER-FILE                                                       
003180         AT END MOVE "Y" TO WS-EOF-SW.                                    
003190     PERFORM 1110-LOAD-ONE-USER UNTIL WS-EOF-SW = "Y".                    
003200*    RESET THE SWITCH - IT IS SHARED WITH THE REQUEST-FILE LOOP           
003210*    IN 2000-PROCESS-REQUESTS AND MUST NOT COME OUT OF HERE "Y".          
003220     MOVE "N" TO WS-EOF-SW.                                               
003230 1110-LOAD-ONE-USER.                                                      
003240     ADD 1 TO WS-USER-COUNT.                                              
003250     SET WS-USER-IX TO WS-USER-COUNT.                                     
003260     MOVE USER-ID        TO WS-U-USER-ID (WS-USER-IX).                    
003270     MOVE USERNAME       TO WS-U-USERNAME (WS-USER-IX).                   
003280     MOVE EMAIL          TO WS-U-EMAIL (WS-USER-IX).                      
003290     MOVE PASSWORD       TO WS-U-PASSWORD (WS-USER-IX).                   
003300     MOVE BALANCE        TO WS-U-BALANCE (WS-USER-IX).                    
003310     MOVE CREATED-DATE   TO WS-U-CREATED-DATE (WS-USER-IX).               
003320     MOVE UPDATED-DATE   TO WS-U-UPDATED-DATE (WS-USER-IX).               
003330     MOVE USER-STATUS-CD TO WS-U-STATUS-CD (WS-USER-IX).                  
003340     MOVE USER-LAST-MAINT-PGM TO                                          
003350                             WS-U-LAST-MAINT-PGM (WS-USER-IX).            
003360     READ USER-FILE                                                       
003370         AT END MOVE "Y" TO WS-EOF-SW.                                    
003380*-----------------------------------------------------------------        
003390 1200-LOAD-PORTF-TABLE.                                                   
003400     READ PORTFOLIO-FILE                                                  
003410         AT END MOVE "Y" TO WS-EOF-SW.                                    
003420     PERFORM 1210-LOAD-ONE-PORTF UNTIL WS-EOF-SW = "Y".                   
003430     MOVE "N" TO WS-EOF-SW.                                               
003440 1210-LOAD-ONE-PORTF.                                                     
003450     ADD 1 TO WS-PORTF-COUNT.                                             
003460     SET WS-PORTF-IX TO WS-PORTF-COUNT.                                   
003470     MOVE PORT-ID          TO WS-P-PORT-ID (WS-PORTF-IX).                 
003480     MOVE PORT-USER-ID     TO WS-P-USER-ID (WS-PORTF-IX).                 
003490     MOVE PORT-SYMBOL      TO WS-P-SYMBOL (WS-PORTF-IX).                  
003500     MOVE PORT-QUANTITY    TO WS-P-QUANTITY (WS-PORTF-IX).                
003510     MOVE PORT-AVG-PRICE   TO WS-P-AVG-PRICE (WS-PORTF-IX).               
003520     MOVE PORT-CREATED-DATE TO                                            
003530                              WS-P-CREATED-DATE (WS-PORTF-IX).            
003540     MOVE PORT-UPDATED-DATE TO                                            
003550                              WS-P-UPDATED-DATE (WS-PORTF-IX).            
003560     MOVE PORT-STATUS-CD   TO WS-P-STATUS-CD (WS-PORTF-IX).               
003570*    EVERY ROW LOADED FROM DISK IS "KEPT" BY DEFINITION - A ROW           
003580*    ONLY EVER EXISTED ON DISK BECAUSE A PRIOR RUN WROTE IT AS            
003590*    KEPT (SEE 3020-REWRITE-ONE-PORTF, WHICH SKIPS DELETED ONES).         
003600     MOVE "K"               TO WS-P-DELETE-SW (WS-PORTF-IX).              
003610*    TRACK THE HIGHEST PORT-ID SEEN SO A NEW HOLDING CREATED              
003620*    BELOW (2110-UPSERT-PORTFOLIO, NOT-FOUND BRANCH) GETS AN ID           
003630*    THAT CANNOT COLLIDE WITH ONE ALREADY ON DISK.                        
003640     IF PORT-ID > WS-NEXT-PORT-ID                                         
003650         MOVE PORT-ID TO WS-NEXT-PORT-ID                                  
003660     END-IF.                                                              
003670     READ PORTFOLIO-FILE                                                  
003680         AT END MOVE "Y" TO WS-EOF-SW.                                    
003690*-----------------------------------------------------------------        
003700 1300-LOAD-QUOTE-TABLE.                                                   
003710     READ QUOTE-FILE                                                      
003720         AT END MOVE "Y" TO WS-EOF-SW.                                    
003730     PERFORM 1310-LOAD-ONE-QUOTE UNTIL WS-EOF-SW = "Y".                   
003740     MOVE "N" TO WS-EOF-SW.                                               
003750 1310-LOAD-ONE-QUOTE.                                                     
003760     ADD 1 TO WS-QUOTE-COUNT.                                             
003770     SET WS-QUOTE-IX TO WS-QUOTE-COUNT.                                   
003780     MOVE QUOTE-SYMBOL TO WS-Q-SYMBOL (WS-QUOTE-IX).                      
003790     MOVE QUOTE-PRICE  TO WS-Q-PRICE (WS-QUOTE-IX).                       
003800     READ QUOTE-FILE                                                      
003810         AT END MOVE "Y" TO WS-EOF-SW.                                    
003820*-----------------------------------------------------------------        
003830* ONE PASS OF THE REQUEST FILE PER CALL - CALLED REPEATEDLY FROM          
003840* THE MAINLINE UNTIL END OF FILE.  KEPT AS A SINGLE READ-AND-             
003850* DISPATCH PARAGRAPH, NOT A PERFORM...THRU RANGE, BECAUSE THE             
003860* MAINLINE LOOP ITSELF ALREADY SUPPLIES THE UNTIL CONDITION.              
003870*-----------------------------------------------------------------        
003880 2000-PROCESS-REQUESTS.                                                   
003890     READ BUY-REQUEST-FILE                                                
003900         AT END MOVE "Y" TO WS-EOF-SW.                                    
003910     IF NOT WS-END-OF-REQUESTS                                            
003920         PERFORM 2100-PROCESS-BUY-REQUEST                                 
003930     END-IF.                                                              
003940*-----------------------------------------------------------------        
003950* 2100-PROCESS-BUY-REQUEST AND ITS HELPERS (2105/2106/2110/2120)          
003960* ARE THE HEART OF THE PROGRAM - THIS IS WHERE THE BUY BUSINESS           
003970* RULES LIVE.  THE SEQUENCE IS: FIND THE USER, PRICE THE ORDER,           
003980* CHECK THE BALANCE, THEN MOVE MONEY AND SHARES TOGETHER SO THE           
003990* TWO NEVER GET OUT OF STEP.  REJECTS USE GO TO 2100-EXIT RATHER          
004000* THAN A NESTED IF/ELSE LADDER, BOTH TO MATCH HOUSE HABIT AND             
004010* BECAUSE A REJECT HAS NOTHING LEFT TO DO - THERE IS NO COMMON            
004020* CLEANUP CODE AFTER THE LAST CHECK THAT A REJECT WOULD SKIP.             
004030*-----------------------------------------------------------------        
004040 2100-PROCESS-BUY-REQUEST.                                                
004050*    SYMBOLS ARRIVE MIXED CASE FROM THE FRONT END - UPPER-CASE            
004060*    FIRST SO THE TABLE SEARCHES BELOW (WHICH ASSUME THE MASTER           
004070*    TABLES ARE ALL-UPPER, SEE QUOTE/PORTF LOAD PARAGRAPHS) WORK.         
004080     MOVE BR-SYMBOL TO WS-REQ-SYMBOL.                                     
004090     PERFORM 1000-UPPERCASE-SYMBOL.                                       
004100     PERFORM 2105-FIND-USER.                                              
004110*    A BUY FOR AN UNKNOWN USER-ID CANNOT BE PRICED AGAINST ANY            
004120*    BALANCE, SO IT IS REJECTED BEFORE WE EVEN LOOK AT THE QUOTE          
004130*    BOARD - NO SENSE SPENDING A SEARCH ON A DEAD-END REQUEST.            
004140     IF WS-ROW-NOT-FOUND                                                  
004150         MOVE "User not found" TO LOGMSG-TEXT                             
004160         PERFORM 9100-DO-USERLOG                                          
004170         GO TO 2100-EXIT                                                  
004180     END-IF.                                                              
004190     PERFORM 2106-GET-QUOTE-PRICE.                                        
004200*    TOTAL COST IS PRICE TIMES QUANTITY, ROUNDED TO THE PENNY -           
004210*    THIS IS THE AMOUNT THAT WILL BOTH LEAVE THE BUYER'S BALANCE          
004220*    AND LAND ON THE TRANSACTION RECORD BELOW, SO IT IS COMPUTED          
004230*    ONCE HERE AND REUSED, NOT RECOMPUTED IN EACH HELPER.                 
004240     COMPUTE WS-TOTAL-COST ROUNDED =                                      
004250             WS-QUOTE-PRICE * BR-QUANTITY.                                
004260*    A BALANCE EXACTLY EQUAL TO THE COST IS ALLOWED TO GO                 
004270*    THROUGH - THE TEST IS "LESS THAN", NOT "LESS THAN OR EQUAL",         
004280*    SO SPENDING DOWN TO EXACTLY ZERO IS A VALID BUY, NOT A               
004290*    REJECT.  ONLY A SHORTFALL IS INSUFFICIENT BALANCE.                   
004300     IF WS-U-BALANCE (WS-USER-SUB) < WS-TOTAL-COST                        
004310         MOVE "Insufficient balance" TO LOGMSG-TEXT                       
004320         PERFORM 9100-DO-USERLOG                                          
004330         GO TO 2100-EXIT                                                  
004340     END-IF.                                                              
004350*    BALANCE AND UPDATED-DATE ARE MAINTAINED HERE IN THE DRIVER           
004360*    PARAGRAPH RATHER THAN INSIDE 2110-UPSERT-PORTFOLIO, SINCE            
004370*    THEY BELONG TO THE USER ROW, NOT THE PORTFOLIO ROW, AND              
004380*    APPLY REGARDLESS OF WHETHER THE HOLDING IS NEW OR EXISTING.          
004390     SUBTRACT WS-TOTAL-COST FROM WS-U-BALANCE (WS-USER-SUB).              
004400     MOVE WS-WORK-DATE-8 TO WS-U-UPDATED-DATE (WS-USER-SUB).              
004410     PERFORM 2110-UPSERT-PORTFOLIO.                                       
004420     PERFORM 2120-POST-TRANSACTION.                                       
004430     MOVE "Buy completed" TO LOGMSG-TEXT.                                 
004440     PERFORM 9100-DO-USERLOG.                                             
004450*    EVERY GO TO ABOVE LANDS HERE - THIS EXIT IS THE ONLY WAY             
004460*    OUT OF THE PARAGRAPH OTHER THAN FALLING OFF THE BOTTOM.              
004470 2100-EXIT.                                                               
004480     EXIT.                                                                
004490*-----------------------------------------------------------------        
004500* LOOK UP THE BUYER BY USER-ID.  A LINEAR SEARCH IS ACCEPTABLE            
004510* HERE BECAUSE WS-USER-TABLE IS NOT KEPT IN USER-ID ORDER (IT IS          
004520* LOADED IN WHATEVER ORDER USER-FILE HAPPENS TO BE IN) - THERE IS         
004530* NO KEY TO BINARY-SEARCH ON WITHOUT A SEPARATE SORT STEP.                
004540*-----------------------------------------------------------------        
004550 2105-FIND-USER.                                                          
004560     SET WS-ROW-NOT-FOUND TO TRUE.                                        
004570     SET WS-USER-IX TO 1.                                                 
004580     SEARCH WS-USER-ENTRY                                                 
004590         AT END SET WS-ROW-NOT-FOUND TO TRUE                              
004600         WHEN WS-U-USER-ID (WS-USER-IX) = BR-USER-ID                      
004610             SET WS-ROW-FOUND TO TRUE                                     
004620             SET WS-USER-SUB TO WS-USER-IX                                
004630     END-SEARCH.                                                          
004640*-----------------------------------------------------------------        
004650* PRICE THE ORDER OFF TODAY'S QUOTE BOARD.  IF THE SYMBOL IS NOT          
004660* QUOTED (E.G. A NEWLY-LISTED OR DELISTED SYMBOL THE FEED HASN'T          
004670* CAUGHT UP ON) WE FALL BACK TO ZERO RATHER THAN REJECTING THE            
004680* ORDER OUTRIGHT - THIS MATCHES SELLSR'S EQUIVALENT PARAGRAPH SO          
004690* BOTH SIDES OF A TRADE PRICE A MISSING QUOTE THE SAME WAY.  A            
004700* FALLBACK TO THE HOLDING'S OWN AVG-PRICE IS DELIBERATELY *NOT*           
004710* USED HERE - THAT FALLBACK IS FOR VALUATION REPORTING ONLY               
004720* (SEE VALSR 2210-GET-CURRENT-PRICE) AND HAS NO BUSINESS PRICING          
004730* AN ACTUAL TRADE.                                                        
004740*-----------------------------------------------------------------        
004750 2106-GET-QUOTE-PRICE.                                                    
004760     SET WS-QUOTE-IX TO 1.                                                
004770     SET WS-ROW-NOT-FOUND TO TRUE.                                        
004780     SEARCH WS-QUOTE-ENTRY                                                
004790         AT END SET WS-ROW-NOT-FOUND TO TRUE                              
004800         WHEN WS-Q-SYMBOL (WS-QUOTE-IX) = WS-REQ-SYMBOL                   
004810             SET WS-ROW-FOUND TO TRUE                                     
004820             SET WS-QUOTE-SUB TO WS-QUOTE-IX                              
004830     END-SEARCH.                                                          
004840     IF WS-ROW-FOUND                                                      
004850         MOVE WS-Q-PRICE (WS-QUOTE-SUB) TO WS-QUOTE-PRICE                 
004860     ELSE                                                                 
004870         MOVE ZERO TO WS-QUOTE-PRICE                                      
004880     END-IF.                                                              
004890*-----------------------------------------------------------------        
004900* CREATE OR ADD TO THE BUYER'S HOLDING IN THIS SYMBOL.  THE               
004910* SEARCH BELOW ALSO REQUIRES WS-P-KEPT SO THAT A PRIOR HOLDING            
004920* THAT WAS DRAINED TO ZERO AND MARKED DELETED (BY SELLSR) IS              
004930* TREATED AS NOT-FOUND HERE, NOT REUSED - A FRESH BUY AFTER A             
004940* FULL SELL-OUT STARTS A BRAND NEW COST BASIS, IT DOES NOT                
004950* RESURRECT THE OLD ROW'S STALE AVG-PRICE.                                
004960*-----------------------------------------------------------------        
004970 2110-UPSERT-PORTFOLIO.                                                   
004980     SET WS-ROW-NOT-FOUND TO TRUE.                                        
004990     SET WS-PORTF-IX TO 1.                                                
005000     SEARCH WS-PORTF-ENTRY                                                
005010         AT END SET WS-ROW-NOT-FOUND TO TRUE                              
005020         WHEN WS-P-USER-ID (WS-PORTF-IX) = BR-USER-ID AND                 
005030              WS-P-SYMBOL  (WS-PORTF-IX) = WS-REQ-SYMBOL AND              
005040              WS-P-KEPT    (WS-PORTF-IX)                                  
005050             SET WS-ROW-FOUND TO TRUE                                     
005060             SET WS-PORTF-SUB TO WS-PORTF-IX                              
005070     END-SEARCH.                                                          
005080     IF WS-ROW-FOUND                                                      
005090*        WEIGHTED-AVERAGE COST BASIS: THE EXISTING LOT'S TOTAL            
005100*        DOLLAR VALUE (OLD QTY TIMES OLD AVG-PRICE) PLUS THIS             
005110*        BUY'S DOLLAR COST, DIVIDED BY THE COMBINED SHARE COUNT.          
005120*        THIS IS THE STANDARD BROKERAGE "AVERAGE COST" METHOD -           
005130*        IT BLENDS THE TWO LOTS INTO ONE COST BASIS RATHER THAN           
005140*        TRACKING EACH PURCHASE AS A SEPARATE TAX LOT, WHICH IS           
005150*        DELIBERATE - THIS SUITE DOES NOT DO LOT-LEVEL TRACKING.          
005160         COMPUTE WS-OLD-VALUE =                                           
005170                 WS-P-AVG-PRICE (WS-PORTF-SUB) *                          
005180                 WS-P-QUANTITY (WS-PORTF-SUB)                             
005190         ADD WS-TOTAL-COST TO WS-OLD-VALUE GIVING WS-NEW-VALUE            
005200         ADD WS-P-QUANTITY (WS-PORTF-SUB) BR-QUANTITY                     
005210             GIVING WS-NEW-QTY                                            
005220*        ROUNDED HALF-UP PER TCR-2890 - BEFORE THAT FIX THE               
005230*        TRUNCATED AVG-PRICE COULD DRIFT THE BOOK VALUE DOWN BY           
005240*        A FRACTION OF A CENT OVER MANY SMALL BUYS.                       
005250         COMPUTE WS-NEW-AVG-PRICE ROUNDED =                               
005260                 WS-NEW-VALUE / WS-NEW-QTY                                
005270         MOVE WS-NEW-QTY       TO WS-P-QUANTITY (WS-PORTF-SUB)            
005280         MOVE WS-NEW-AVG-PRICE TO WS-P-AVG-PRICE (WS-PORTF-SUB)           
005290         MOVE WS-WORK-DATE-8   TO WS-P-UPDATED-DATE (WS-PORTF-SUB)        
005300     ELSE                                                                 
005310*        NO EXISTING LOT - OPEN A BRAND NEW HOLDING ROW AT THE            
005320*        END OF THE TABLE.  AVG-PRICE STARTS AS SIMPLY THIS               
005330*        BUY'S EXECUTION PRICE SINCE THERE IS NOTHING TO BLEND            
005340*        WITH YET.  STATUS-CD "O" MARKS AN OPEN (ACTIVE) LOT.             
005350         ADD 1 TO WS-PORTF-COUNT                                          
005360         ADD 1 TO WS-NEXT-PORT-ID                                         
005370         SET WS-PORTF-IX TO WS-PORTF-COUNT                                
005380         MOVE WS-NEXT-PORT-ID TO WS-P-PORT-ID (WS-PORTF-IX)               
005390         MOVE BR-USER-ID       TO WS-P-USER-ID (WS-PORTF-IX)              
005400         MOVE WS-REQ-SYMBOL    TO WS-P-SYMBOL (WS-PORTF-IX)               
005410         MOVE BR-QUANTITY      TO WS-P-QUANTITY (WS-PORTF-IX)             
005420         MOVE WS-QUOTE-PRICE   TO WS-P-AVG-PRICE (WS-PORTF-IX)            
005430         MOVE WS-WORK-DATE-8   TO WS-P-CREATED-DATE (WS-PORTF-IX)         
005440         MOVE WS-WORK-DATE-8   TO WS-P-UPDATED-DATE (WS-PORTF-IX)         
005450         MOVE "O"              TO WS-P-STATUS-CD (WS-PORTF-IX)            
005460         MOVE "K"               TO WS-P-DELETE-SW (WS-PORTF-IX)           
005470     END-IF.                                                              
005480*-----------------------------------------------------------------        
005490* WRITE THE PERMANENT AUDIT-TRAIL RECORD FOR THIS BUY.  SELLER-           
005500* NAME IS BLANKED SINCE A BUY HAS NO COUNTERPARTY ROW IN THIS             
005510* SUITE (UNLIKE A SELL, WHICH POSTS BOTH SIDES - SEE SELLSR'S             
005520* 2190/2195 PAIR).  A TRANSACTION-FILE WRITE FAILURE IS LOGGED            
005530* BUT DOES NOT ABORT THE RUN - THE MONEY AND SHARE MOVEMENT HAS           
005540* ALREADY HAPPENED IN THE TABLES AND WILL BE REWRITTEN TO THE             
005550* MASTERS REGARDLESS; LOSING AN AUDIT ROW IS NOT TREATED AS               
005560* SEVERE ENOUGH TO HALT A WHOLE DAY'S BATCH.                              
005570*-----------------------------------------------------------------        
005580 2120-POST-TRANSACTION.                                                   
005590     ADD 1 TO WS-NEXT-TXN-ID.                                             
005600     MOVE WS-NEXT-TXN-ID TO TXN-ID.                                       
005610     MOVE BR-USER-ID     TO TXN-USER-ID.                                  
005620     MOVE WS-REQ-SYMBOL  TO TXN-SYMBOL.                                   
005630     MOVE "BUY "         TO TXN-TYPE.                                     
005640     MOVE BR-QUANTITY    TO TXN-QUANTITY.                                 
005650     MOVE WS-QUOTE-PRICE TO TXN-PRICE.                                    
005660     MOVE WS-TOTAL-COST  TO TXN-TOTAL-AMOUNT.                             
005670     MOVE SPACES         TO TXN-SELLER-NAME.                              
005680     MOVE WS-WORK-DATE-8 TO TXN-DATE.                                     
005690     MOVE SPACES         TO FILLER OF TRANS-REC.                          
005700     WRITE FILE-TRANS-REC FROM TRANS-REC.                                 
005710     IF FILE-STATUS NOT = "00"                                            
005720         MOVE "WRITE-TRAN" TO LOG-ERR-ROUTINE                             
005730         MOVE FILE-STATUS TO LOG-ERR-REASON                               
005740         PERFORM 9200-DO-USERLOG-ERR                                      
005750     END-IF.                                                              
005760*-----------------------------------------------------------------        
005770* SHARED UPPER-CASE HELPER - SEE THE WORKING-STORAGE BANNER ABOVE         
005780* FOR WHY A TRANSLATE TABLE IS USED INSTEAD OF FUNCTION UPPER-            
005790* CASE (THIS SHOP'S COMPILER GENERATION PREDATES THAT INTRINSIC).         
005800*-----------------------------------------------------------------        
005810 1000-UPPERCASE-SYMBOL.                                                   
005820     INSPECT WS-REQ-SYMBOL                                                
005830         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.               
005840*-----------------------------------------------------------------        
005850* REWRITE BOTH MASTERS IN FULL FROM THE IN-MEMORY TABLES - THIS           
005860* IS THE ONLY POINT IN THE RUN WHERE USER-FILE AND PORTFOLIO-FILE         
005870* ARE WRITTEN BACK TO DISK, SO EVERY BALANCE AND QUANTITY CHANGE          
005880* MADE ABOVE IS STILL ONLY IN MEMORY UNTIL THIS PARAGRAPH RUNS.           
005890*-----------------------------------------------------------------        
005900 3000-REWRITE-MASTERS.                                                    
005910     OPEN OUTPUT USER-FILE.                                               
005920     SET WS-USER-IX TO 1.                                                 
005930     PERFORM 3010-REWRITE-ONE-USER WS-USER-COUNT TIMES.                   
005940     CLOSE USER-FILE.                                                     
005950     OPEN OUTPUT PORTFOLIO-FILE.                                          
005960     SET WS-PORTF-IX TO 1.                                                
005970     PERFORM 3020-REWRITE-ONE-PORTF WS-PORTF-COUNT TIMES.                 
005980     CLOSE PORTFOLIO-FILE.                                                
005990* LAST-MAINT-PGM IS STAMPED WITH THIS PROGRAM'S OWN NAME ON               
006000* EVERY ROW REWRITTEN HERE, REGARDLESS OF WHETHER THAT ROW WAS            
006010* ACTUALLY TOUCHED BY TODAY'S RUN - A SIMPLE, SHOP-STANDARD               
006020* "LAST TOUCHED BY" STAMP, NOT A PRECISE CHANGE FLAG.                     
006030 3010-REWRITE-ONE-USER.                                                   
006040     MOVE WS-U-USER-ID (WS-USER-IX)   TO USER-ID.                         
006050     MOVE WS-U-USERNAME (WS-USER-IX)  TO USERNAME.                        
006060     MOVE WS-U-EMAIL (WS-USER-IX)     TO EMAIL.                           
006070     MOVE WS-U-PASSWORD (WS-USER-IX)  TO PASSWORD.                        
006080     MOVE WS-U-BALANCE (WS-USER-IX)   TO BALANCE.                         
006090     MOVE WS-U-CREATED-DATE (WS-USER-IX) TO CREATED-DATE.                 
006100     MOVE WS-U-UPDATED-DATE (WS-USER-IX) TO UPDATED-DATE.                 
006110     MOVE WS-U-STATUS-CD (WS-USER-IX) TO USER-STATUS-CD.                  
006120     MOVE WS-U-LAST-MAINT-PGM (WS-USER-IX) TO                             
006130                                   USER-LAST-MAINT-PGM.                   
006140     MOVE "BUYSR"                     TO USER-LAST-MAINT-PGM.             
006150     WRITE FILE-USER-REC FROM USER-REC.                                   
006160     SET WS-USER-IX UP BY 1.                                              
006170* A "D"-FLAGGED (FULLY-SOLD) HOLDING IS DROPPED HERE, NOT WRITTEN         
006180* - THIS IS THE ONE PLACE A PORTFOLIO ROW CAN ACTUALLY DISAPPEAR          
006190* FROM DISK.  BUYSR ITSELF NEVER SETS THE FLAG (ONLY SELLSR DOES,         
006200* WHEN A SELL DRAINS A LOT TO ZERO SHARES) BUT MUST HONOUR IT             
006210* HERE SINCE BOTH PROGRAMS REWRITE THE SAME MASTER FILE.                  
006220 3020-REWRITE-ONE-PORTF.                                                  
006230     IF WS-P-KEPT (WS-PORTF-IX)                                           
006240         MOVE WS-P-PORT-ID (WS-PORTF-IX)   TO PORT-ID                     
006250         MOVE WS-P-USER-ID (WS-PORTF-IX)   TO PORT-USER-ID                
006260         MOVE WS-P-SYMBOL (WS-PORTF-IX)    TO PORT-SYMBOL                 
006270         MOVE WS-P-QUANTITY (WS-PORTF-IX)  TO PORT-QUANTITY               
006280         MOVE WS-P-AVG-PRICE (WS-PORTF-IX) TO PORT-AVG-PRICE              
006290         MOVE WS-P-CREATED-DATE (WS-PORTF-IX) TO                          
006300                                   PORT-CREATED-DATE                      
006310         MOVE WS-P-UPDATED-DATE (WS-PORTF-IX) TO                          
006320                                   PORT-UPDATED-DATE                      
006330         MOVE WS-P-STATUS-CD (WS-PORTF-IX) TO PORT-STATUS-CD              
006340         MOVE "BUYSR"                  TO PORT-LAST-MAINT-PGM             
006350         WRITE FILE-PORTF-REC FROM PORTF-REC                              
006360     END-IF.                                                              
006370     SET WS-PORTF-IX UP BY 1.                                             
006380*-----------------------------------------------------------------        
006390* CLOSE THE TWO FILES STILL OPEN (THE MASTERS WERE ALREADY                
006400* CLOSED DURING 3000-REWRITE-MASTERS) AND LOG THE END OF RUN.             
006410*-----------------------------------------------------------------        
006420 9000-TERMINATE.                                                          
006430     CLOSE BUY-REQUEST-FILE.                                              
006440     CLOSE TRANSACTION-FILE.                                              
006450     MOVE "Ended" TO LOGMSG-TEXT.                                         
006460     PERFORM 9100-DO-USERLOG.                                             
006470*-----------------------------------------------------------------        
006480* HOUSE USERLOG PAIR - INFORMATIONAL AND ERROR VARIANTS.  KEPT AS         
006490* TWO SEPARATE TINY PARAGRAPHS RATHER THAN ONE WITH A FLAG, SINCE         
006500* EVERY OTHER STOCKAPP PROGRAM CALLS THEM BY THESE SAME NAMES.            
006510*-----------------------------------------------------------------        
006520 9100-DO-USERLOG.                                                         
006530     DISPLAY LOGMSG.                                                      
006540*-----------------------------------------------------------------        
006550 9200-DO-USERLOG-ERR.                                                     
006560     DISPLAY LOGMSG-ERR.                                                  
