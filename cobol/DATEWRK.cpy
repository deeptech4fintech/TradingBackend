000100*****************************************************************         
000110* DATEWRK  -  WORK-DATE BREAKDOWN COPYBOOK                                
000120* COMMON CCYYMMDD / CC-YY-MM-DD REDEFINE USED BY ALL STOCKAPP             
000130* BATCH PROGRAMS TO STAMP CREATED-DATE / UPDATED-DATE / TXN-DATE          
000140* FIELDS FROM THE SYSTEM CLOCK WITHOUT INTRINSIC FUNCTIONS.               
000150*-----------------------------------------------------------------        
000160* CHANGE LOG                                                              
000170*   1991-02-11  TUXEDO DEVELOPMENT   ORIGINAL STOCKAPP RELEASE            
000180*   1999-08-30  R.NALLURI  TCR-0458  Y2K - CC ADDED, CCYY BREAK           
000190*   2004-05-17  K.OKONKWO  TCR-1072  ADAPTED FOR TRADING BATCH            
000200*****************************************************************         
000210 01  WS-WORK-DATE-CCYYMMDD.                                               
000220     05  WS-WORK-DATE-CC             PIC 9(02).                           
000230     05  WS-WORK-DATE-YY             PIC 9(02).                           
000240     05  WS-WORK-DATE-MM             PIC 9(02).                           
000250     05  WS-WORK-DATE-DD             PIC 9(02).                           
000260 01  WS-WORK-DATE-8 REDEFINES WS-WORK-DATE-CCYYMMDD                       
000270                                     PIC 9(08).                           
