000100*-----------------------------------------------------------------        
000110*  MERIDIAN SECURITIES PROCESSING - STOCKAPP TRADING BATCH SUITE          
000120*  ALL RIGHTS RESERVED - UNPUBLISHED PROPRIETARY SOURCE CODE              
000130*  THIS LISTING MAY NOT BE REPRODUCED WITHOUT WRITTEN PERMISSION          
000140*  OF MERIDIAN SECURITIES PROCESSING, INC.                                
000150*-----------------------------------------------------------------        
000160* #ident "@(#) apps/STOCKAPP/REGSR.cbl  $Revision: 1.6 $"                 
000170*-----------------------------------------------------------------        
000180 IDENTIFICATION DIVISION.                                                 
000190 PROGRAM-ID.    REGSR.                                                    
000200 AUTHOR.        J. HARALD.                                                
000210 INSTALLATION.  MERIDIAN SECURITIES PROCESSING - BATCH SYSTEMS.           
000220 DATE-WRITTEN.  MARCH 1992.                                               
000230 DATE-COMPILED.                                                           
000240 SECURITY.      COMPANY CONFIDENTIAL - SEE SSO-014 FOR ACCESS.            
000250*-----------------------------------------------------------------        
000260*  CHANGE LOG                                                             
000270*    WHEN        WHO         TCR       WHAT                               
000280*    ----------  ----------  --------  -------------------------          
000290*    1992-03-09  TUXDEV      N/A       ORIGINAL FUNDUPSR UPSERT           
000300*    1996-11-30  P.OUEDRAOGO TCR-0203  USERLOG AUDIT TRAIL ADDED          
000310*    1998-09-14  R.NALLURI   TCR-0458  Y2K - DATES WIDENED CCYY           
000320*    1999-01-05  R.NALLURI   TCR-0458  Y2K - RETEST, SIGN OFF             
000330*    2004-05-17  K.OKONKWO   TCR-1072  SPLIT OFF FROM FUNDUPSR AS         
000340*                                      STAND-ALONE USER REGISTRA-         
000350*                                      TION PROGRAM - INSERT ONLY,        
000360*                                      NO UPDATE/DELETE PATH              
000370*    2004-06-02  K.OKONKWO   TCR-1072  ADDED DUPLICATE USERNAME/          
000380*                                      EMAIL CHECKS                       
000390*    2011-03-30  M.PETRAUSKAS TCR-2890 ADDED DOLLARS/CENTS REDE-          
000400*                                      FINE OF OPENING BALANCE            
000410*    2015-04-13  J.HARALD    TCR-3412  CODE REVIEW CLEANUP - USER-        
000420*                                      SUB/NEXT-ID BACK TO 77-            
000430*                                      LEVEL, START PARA NOW PER-         
000440*                                      FORM...THRU LOAD                   
000450*    2015-07-21  J.HARALD    TCR-3488  REVIEW COMMENTS - ADDED            
000460*                                      RATIONALE COMMENTS ON THE          
000470*                                      DUPLICATE CHECKS AND NEW-          
000480*                                      ACCOUNT SEEDING - NO LOGIC         
000490*                                      CHANGED THIS PASS                  
000500*-----------------------------------------------------------------        
000510*  FUNCTION.                                                              
000520*    PROCESSES ONE RUN OF REGISTER-REQUEST-FILE.  EACH DETAIL             
000530*    RECORD IS ONE NEW-USER SIGNUP - USERNAME, EMAIL, PASSWORD.           
000540*    USERNAME AND EMAIL MUST EACH BE UNIQUE ACROSS THE WHOLE              
000550*    USER-FILE, CHECKED INDEPENDENTLY; USERNAME IS CHECKED FIRST.         
000560*    A NEW ROW OPENS WITH THE SHOP'S STANDARD OPENING BALANCE.            
000570*-----------------------------------------------------------------        
000580 ENVIRONMENT DIVISION.                                                    
000590 CONFIGURATION SECTION.                                                   
000600 SOURCE-COMPUTER.  USL-486.                                               
000610 OBJECT-COMPUTER.  USL-486.                                               
000620 SPECIAL-NAMES.                                                           
000630     C01 IS TOP-OF-FORM                                                   
000640     CLASS STOCK-SYMBOL-CLASS IS "A" THRU "Z", "0" THRU "9"               
000650     UPSI-0 ON STATUS IS WS-RERUN-SW-ON                                   
000660            OFF STATUS IS WS-RERUN-SW-OFF.                                
000670 INPUT-OUTPUT SECTION.                                                    
000680 FILE-CONTROL.                                                            
000690*    REGISTER-REQUEST-FILE IS THE DAILY BATCH OF NEW-ACCOUNT SIGN-        
000700*    UPS - THIS PROGRAM IS INSERT-ONLY, THERE IS NO UPDATE OR             
000710*    DELETE PATH FOR AN EXISTING USER ROW (SEE TCR-1072 ABOVE).           
000720     SELECT REGISTER-REQUEST-FILE ASSIGN TO REGREQ                        
000730         ORGANIZATION IS SEQUENTIAL                                       
000740         FILE STATUS IS FILE-STATUS.                                      
000750*    USER-FILE IS READ IN FULL TO BUILD THE DUPLICATE-CHECK TABLE,        
000760*    THEN REWRITTEN IN FULL AT 3000 BELOW WITH THE NEW ROWS ADDED         
000770*    ON THE END - SAME LOAD/WALK/REWRITE SHAPE AS EVERY OTHER             
000780*    PROGRAM IN THE SUITE THAT OWNS THIS FILE.                            
000790     SELECT USER-FILE ASSIGN TO USERMSTR                                  
000800         ORGANIZATION IS SEQUENTIAL                                       
000810         FILE STATUS IS FILE-STATUS.                                      
000820 DATA DIVISION.                                                           
000830 FILE SECTION.                                                            
000840*    REGISTER-REQUEST-REC CARRIES EXACTLY WHAT A SIGNUP FORM              
000850*    COLLECTS - NO OPENING BALANCE FIELD, SINCE THAT IS A HOUSE           
000860*    CONSTANT (SEE WS-OPENING-BALANCE BELOW), NOT SOMETHING THE           
000870*    NEW USER SUPPLIES.                                                   
000880 FD  REGISTER-REQUEST-FILE                                                
000890     RECORD CONTAINS 110 CHARACTERS                                       
000900     RECORDING MODE IS F.                                                 
000910 01  REGISTER-REQUEST-REC.                                                
000920     05  RR-USERNAME                 PIC X(30).                           
000930     05  RR-EMAIL                    PIC X(50).                           
000940     05  RR-PASSWORD                 PIC X(30).                           
000950*    USER-FILE LAYOUT IS SHARED WITH EVERY OTHER STOCKAPP PROGRAM         
000960*    - SEE USER.CPY.                                                      
000970 FD  USER-FILE                                                            
000980     RECORD CONTAINS 176 CHARACTERS                                       
000990     RECORDING MODE IS F.                                                 
001000 01  FILE-USER-REC.                                                       
001010     COPY USER.                                                           
001020 WORKING-STORAGE SECTION.                                                 
001030*-----------------------------------------------------------------        
001040* WORK-DATE BREAKDOWN (SHOP STANDARD, SHARED COPYBOOK)                    
001050*-----------------------------------------------------------------        
001060 01  WS-TODAY-REC.                                                        
001070     COPY DATEWRK.                                                        
001080*-----------------------------------------------------------------        
001090* IN-MEMORY USER MASTER TABLE - SEE BUYSR BANNER FOR LOAD/SCAN/           
001100* REWRITE CONVENTION.                                                     
001110*-----------------------------------------------------------------        
001120 01  WS-USER-TABLE.                                                       
001130     05  WS-USER-ENTRY OCCURS 2000 TIMES                                  
001140                        INDEXED BY WS-USER-IX.                            
001150         10  WS-U-USER-ID             PIC 9(09).                          
001160         10  WS-U-USERNAME            PIC X(30).                          
001170         10  WS-U-EMAIL               PIC X(50).                          
001180         10  WS-U-PASSWORD            PIC X(30).                          
001190         10  WS-U-BALANCE             PIC S9(11)V9(02).                   
001200         10  WS-U-CREATED-DATE        PIC 9(08).                          
001210         10  WS-U-UPDATED-DATE        PIC 9(08).                          
001220         10  WS-U-STATUS-CD           PIC X(01).                          
001230         10  WS-U-LAST-MAINT-PGM      PIC X(08).                          
001240 01  WS-USER-COUNT                   PIC S9(09) COMP-5 VALUE ZERO.        
001250*-----------------------------------------------------------------        
001260* ID-SEED COUNTER - HOUSE HABIT IS 77-LEVEL FOR THIS, NOT 01              
001270* (SEE STOCKAPP REC-FOUND/NOT-FOUND ERA CODE).                            
001280*-----------------------------------------------------------------        
001290 77  WS-NEXT-USER-ID                 PIC S9(09) COMP-5 VALUE ZERO.        
001300*-----------------------------------------------------------------        
001310* SHOP CONSTANT - OPENING CASH BALANCE FOR A NEW TRADING ACCOUNT.         
001320* REDEFINE SPLITS IT INTO WHOLE/CENTS FOR THE OPEN-ACCOUNT NOTICE         
001330* PRINTED BY THE NIGHTLY NEW-ACCOUNTS LISTING (JOB STKNAL).               
001340*-----------------------------------------------------------------        
001350 01  WS-OPENING-BALANCE               PIC S9(11)V9(02)                    
001360                                       VALUE 100000.00.                   
001370 01  WS-OPENING-BALANCE-R REDEFINES WS-OPENING-BALANCE.                   
001380     05  WS-OPENING-BAL-DOLLARS       PIC S9(11).                         
001390     05  WS-OPENING-BAL-CENTS         PIC 9(02).                          
001400*-----------------------------------------------------------------        
001410* WORK AREAS                                                              
001420*-----------------------------------------------------------------        
001430 01  FILE-STATUS                      PIC X(02) VALUE "00".               
001440 01  WS-EOF-SW                        PIC X(01) VALUE "N".                
001450     88  WS-END-OF-REQUESTS                      VALUE "Y".               
001460 01  WS-FOUND-SW                      PIC X(01).                          
001470     88  WS-ROW-FOUND                            VALUE "Y".               
001480     88  WS-ROW-NOT-FOUND                        VALUE "N".               
001490 01  WS-REJECT-SW                     PIC X(01).                          
001500     88  WS-REQUEST-REJECTED                     VALUE "Y".               
001510     88  WS-REQUEST-OK                           VALUE "N".               
001520 77  WS-USER-SUB                      PIC S9(09) COMP-5.                  
001530 01  WS-RERUN-SW-ON                   PIC X(01).                          
001540 01  WS-RERUN-SW-OFF                  PIC X(01).                          
001550*-----------------------------------------------------------------        
001560* LOG MESSAGE DEFINITIONS                                                 
001570*-----------------------------------------------------------------        
001580 01  LOGMSG.                                                              
001590     05  FILLER                       PIC X(09) VALUE "REGSR =>".         
001600     05  LOGMSG-TEXT                  PIC X(60).                          
001610 01  LOGMSG-ERR.                                                          
001620     05  FILLER                       PIC X(12) VALUE                     
001630                                       "REGSR ERR =>".                    
001640     05  LOG-ERR-ROUTINE              PIC X(10).                          
001650     05  FILLER                       PIC X(10) VALUE " REASON=".         
001660     05  LOG-ERR-REASON                PIC X(40).                         
001670 PROCEDURE DIVISION.                                                      
001680*-----------------------------------------------------------------        
001690* MAINLINE - LOAD THE USER MASTER ONCE (TO BUILD THE DUPLICATE-           
001700* CHECK TABLE AND THE NEXT-ID SEED), WALK THE SIGNUP FILE ADDING          
001710* NEW ROWS TO THE IN-MEMORY TABLE AS THEY PASS, THEN REWRITE THE          
001720* WHOLE MASTER WITH THE NEW ROWS INCLUDED.  SAME SHAPE AS BUYSR/          
001730* SELLSR EVEN THOUGH THIS PROGRAM ONLY EVER ADDS ROWS, NEVER              
001740* CHANGES AN EXISTING ONE.                                                
001750*-----------------------------------------------------------------        
001760 0000-START-REGSR.                                                        
001770     PERFORM 0100-INITIALIZE THRU 1000-LOAD-USER-TABLE.                   
001780     PERFORM 2000-PROCESS-REQUESTS                                        
001790         UNTIL WS-END-OF-REQUESTS.                                        
001800     PERFORM 3000-REWRITE-USER-MASTER.                                    
001810     PERFORM 9000-TERMINATE.                                              
001820     STOP RUN.                                                            
001830*-----------------------------------------------------------------        
001840* OPEN BOTH FILES UP FRONT - A BAD OPEN IS FATAL, SAME POLICY AS          
001850* EVERY OTHER PROGRAM IN THE SUITE.                                       
001860*-----------------------------------------------------------------        
001870 0100-INITIALIZE.                                                         
001880     MOVE "Started" TO LOGMSG-TEXT.                                       
001890     PERFORM 9100-DO-USERLOG.                                             
001900     ACCEPT WS-WORK-DATE-8 FROM DATE YYYYMMDD.                            
001910     OPEN INPUT REGISTER-REQUEST-FILE.                                    
001920     OPEN INPUT USER-FILE.                                                
001930     IF FILE-STATUS NOT = "00"                                            
001940         MOVE "OPEN" TO LOG-ERR-ROUTINE                                   
001950         MOVE FILE-STATUS TO LOG-ERR-REASON                               
001960         PERFORM 9200-DO-USERLOG-ERR                                      
001970         PERFORM 9000-TERMINATE                                           
001980         STOP RUN.                                                        
001990*-----------------------------------------------------------------        
002000 1000-LOAD-USER-TABLE.                                                    
002010     READ USER-FILE                                                       
002020         AT END MOVE "Y" TO WS-EOF-SW.                                    
002030     PERFORM 1010-LOAD-ONE-USER UNTIL WS-EOF-SW = "Y".                    
002040     MOVE "N" TO WS-EOF-SW.                                               
002050     CLOSE USER-FILE.                                                     
002060 1010-LOAD-ONE-USER.                                                      
002070     ADD 1 TO WS-USER-COUNT.                                              
002080     SET WS-USER-IX TO WS-USER-COUNT.                                     
002090     MOVE USER-ID        TO WS-U-USER-ID (WS-USER-IX).                    
002100     MOVE USERNAME       TO WS-U-USERNAME (WS-USER-IX).                   
002110     MOVE EMAIL          TO WS-U-EMAIL (WS-USER-IX).                      
002120     MOVE PASSWORD       TO WS-U-PASSWORD (WS-USER-IX).                   
002130     MOVE BALANCE        TO WS-U-BALANCE (WS-USER-IX).                    
002140     MOVE CREATED-DATE   TO WS-U-CREATED-DATE (WS-USER-IX).               
002150     MOVE UPDATED-DATE   TO WS-U-UPDATED-DATE (WS-USER-IX).               
002160     MOVE USER-STATUS-CD TO WS-U-STATUS-CD (WS-USER-IX).                  
002170     MOVE USER-LAST-MAINT-PGM TO                                          
002180                             WS-U-LAST-MAINT-PGM (WS-USER-IX).            
002190     IF USER-ID > WS-NEXT-USER-ID                                         
002200         MOVE USER-ID TO WS-NEXT-USER-ID                                  
002210     END-IF.                                                              
002220     READ USER-FILE                                                       
002230         AT END MOVE "Y" TO WS-EOF-SW.                                    
002240*-----------------------------------------------------------------        
002250 2000-PROCESS-REQUESTS.                                                   
002260     READ REGISTER-REQUEST-FILE                                           
002270         AT END MOVE "Y" TO WS-EOF-SW.                                    
002280     IF NOT WS-END-OF-REQUESTS                                            
002290         PERFORM 2100-PROCESS-REGISTER-REQUEST                            
002300     END-IF.                                                              
002310*-----------------------------------------------------------------        
002320* DRIVER FOR ONE SIGNUP - USERNAME IS CHECKED BEFORE EMAIL (SEE           
002330* TCR-1072 CHANGE LOG ENTRY) SIMPLY BECAUSE USERNAME IS THE FIELD         
002340* A USER TYPED THEMSELVES AND RECOGNIZES, SO IT MAKES THE MORE            
002350* USEFUL FIRST REJECT REASON WHEN A SIGNUP FAILS BOTH CHECKS AT           
002360* ONCE.  EACH CHECK CAN REJECT AND, LIKE BUYSR/SELLSR, A REJECT           
002370* SKIPS STRAIGHT TO 2100-EXIT RATHER THAN FALLING INTO                    
002380* 2130-INSERT-NEW-USER - THERE IS NO PARTIAL SIGNUP.                      
002390*-----------------------------------------------------------------        
002400 2100-PROCESS-REGISTER-REQUEST.                                           
002410     SET WS-REQUEST-OK TO TRUE.                                           
002420     PERFORM 2110-CHECK-DUPLICATE-USERNAME.                               
002430     IF WS-REQUEST-REJECTED GO TO 2100-EXIT END-IF.                       
002440     PERFORM 2120-CHECK-DUPLICATE-EMAIL.                                  
002450     IF WS-REQUEST-REJECTED GO TO 2100-EXIT END-IF.                       
002460     PERFORM 2130-INSERT-NEW-USER.                                        
002470     MOVE "User registered" TO LOGMSG-TEXT.                               
002480     PERFORM 9100-DO-USERLOG.                                             
002490*    BOTH "GO TO 2100-EXIT" LINES ABOVE LAND HERE.                        
002500 2100-EXIT.                                                               
002510     EXIT.                                                                
002520*-----------------------------------------------------------------        
002530* USERNAME MUST BE UNIQUE ACROSS THE WHOLE FILE - THIS IS WHAT A          
002540* USER LOGS IN WITH, SO A COLLISION WOULD MAKE TWO ACCOUNTS               
002550* INDISTINGUISHABLE AT LOGON.  CHECKED AGAINST THE IN-MEMORY              
002560* TABLE, WHICH BY THIS POINT ALSO INCLUDES ANY ROWS ALREADY               
002570* INSERTED EARLIER IN THIS SAME RUN - TWO SIGNUPS FOR THE SAME            
002580* NAME IN ONE BATCH REJECT THE SECOND ONE, NOT JUST A COLLISION           
002590* AGAINST YESTERDAY'S FILE.                                               
002600*-----------------------------------------------------------------        
002610 2110-CHECK-DUPLICATE-USERNAME.                                           
002620     SET WS-ROW-NOT-FOUND TO TRUE.                                        
002630     SET WS-USER-IX TO 1.                                                 
002640     SEARCH WS-USER-ENTRY                                                 
002650         AT END SET WS-ROW-NOT-FOUND TO TRUE                              
002660         WHEN WS-U-USERNAME (WS-USER-IX) = RR-USERNAME                    
002670             SET WS-ROW-FOUND TO TRUE                                     
002680     END-SEARCH.                                                          
002690     IF WS-ROW-FOUND                                                      
002700         SET WS-REQUEST-REJECTED TO TRUE                                  
002710         MOVE "Username already exists" TO LOGMSG-TEXT                    
002720         PERFORM 9100-DO-USERLOG                                          
002730     END-IF.                                                              
002740*-----------------------------------------------------------------        
002750* EMAIL MUST ALSO BE UNIQUE, CHECKED INDEPENDENTLY OF USERNAME -          
002760* THE SHOP REQUIRES EMAIL FOR NOTICES AND A DUPLICATE WOULD MEAN          
002770* TWO ACCOUNTS SHARING ONE NOTIFICATION ADDRESS.                          
002780*-----------------------------------------------------------------        
002790 2120-CHECK-DUPLICATE-EMAIL.                                              
002800     SET WS-ROW-NOT-FOUND TO TRUE.                                        
002810     SET WS-USER-IX TO 1.                                                 
002820     SEARCH WS-USER-ENTRY                                                 
002830         AT END SET WS-ROW-NOT-FOUND TO TRUE                              
002840         WHEN WS-U-EMAIL (WS-USER-IX) = RR-EMAIL                          
002850             SET WS-ROW-FOUND TO TRUE                                     
002860     END-SEARCH.                                                          
002870     IF WS-ROW-FOUND                                                      
002880         SET WS-REQUEST-REJECTED TO TRUE                                  
002890         MOVE "Email already exists" TO LOGMSG-TEXT                       
002900         PERFORM 9100-DO-USERLOG                                          
002910     END-IF.                                                              
002920*-----------------------------------------------------------------        
002930* BOTH CHECKS PASSED - APPEND A NEW ROW ON THE END OF THE IN-             
002940* MEMORY TABLE (NEVER AN EXISTING SUBSCRIPT, THIS PROGRAM NEVER           
002950* OVERWRITES A ROW).  THE NEW USER-ID IS THE NEXT INTEGER AFTER           
002960* THE HIGHEST ID SEEN AT LOAD TIME - SEE WS-NEXT-USER-ID ABOVE.           
002970* OPENING BALANCE IS THE HOUSE CONSTANT, NOT A REQUEST FIELD, AND         
002980* STATUS-CD OPENS "A" (ACTIVE) - THERE IS NO SIGNUP PATH THAT             
002990* CREATES A DISABLED ACCOUNT.                                             
003000*-----------------------------------------------------------------        
003010 2130-INSERT-NEW-USER.                                                    
003020     ADD 1 TO WS-USER-COUNT.                                              
003030     ADD 1 TO WS-NEXT-USER-ID.                                            
003040     SET WS-USER-IX TO WS-USER-COUNT.                                     
003050     MOVE WS-NEXT-USER-ID  TO WS-U-USER-ID (WS-USER-IX).                  
003060     MOVE RR-USERNAME      TO WS-U-USERNAME (WS-USER-IX).                 
003070     MOVE RR-EMAIL         TO WS-U-EMAIL (WS-USER-IX).                    
003080     MOVE RR-PASSWORD      TO WS-U-PASSWORD (WS-USER-IX).                 
003090     MOVE WS-OPENING-BALANCE TO WS-U-BALANCE (WS-USER-IX).                
003100     MOVE WS-WORK-DATE-8   TO WS-U-CREATED-DATE (WS-USER-IX).             
003110     MOVE WS-WORK-DATE-8   TO WS-U-UPDATED-DATE (WS-USER-IX).             
003120     MOVE "A"              TO WS-U-STATUS-CD (WS-USER-IX).                
003130     MOVE "REGSR"          TO WS-U-LAST-MAINT-PGM (WS-USER-IX).           
003140*-----------------------------------------------------------------        
003150* REWRITE THE WHOLE USER MASTER, ORIGINAL ROWS PLUS TODAY'S NEW           
003160* SIGNUPS - SAME FULL-FILE REWRITE POLICY AS BUYSR/SELLSR SO A            
003170* SUBSEQUENT READ OF USER-FILE NEVER SEES A PARTIAL RUN.                  
003180*-----------------------------------------------------------------        
003190 3000-REWRITE-USER-MASTER.                                                
003200     OPEN OUTPUT USER-FILE.                                               
003210     SET WS-USER-IX TO 1.                                                 
003220     PERFORM 3010-REWRITE-ONE-USER WS-USER-COUNT TIMES.                   
003230     CLOSE USER-FILE.                                                     
003240 3010-REWRITE-ONE-USER.                                                   
003250     MOVE WS-U-USER-ID (WS-USER-IX)   TO USER-ID.                         
003260     MOVE WS-U-USERNAME (WS-USER-IX)  TO USERNAME.                        
003270     MOVE WS-U-EMAIL (WS-USER-IX)     TO EMAIL.                           
003280     MOVE WS-U-PASSWORD (WS-USER-IX)  TO PASSWORD.                        
003290     MOVE WS-U-BALANCE (WS-USER-IX)   TO BALANCE.                         
003300     MOVE WS-U-CREATED-DATE (WS-USER-IX) TO CREATED-DATE.                 
003310     MOVE WS-U-UPDATED-DATE (WS-USER-IX) TO UPDATED-DATE.                 
003320     MOVE WS-U-STATUS-CD (WS-USER-IX) TO USER-STATUS-CD.                  
003330     MOVE WS-U-LAST-MAINT-PGM (WS-USER-IX) TO                             
003340                                   USER-LAST-MAINT-PGM.                   
003350     WRITE FILE-USER-REC FROM USER-REC.                                   
003360     SET WS-USER-IX UP BY 1.                                              
003370*-----------------------------------------------------------------        
003380 9000-TERMINATE.                                                          
003390     CLOSE REGISTER-REQUEST-FILE.                                         
003400     MOVE "Ended" TO LOGMSG-TEXT.                                         
003410     PERFORM 9100-DO-USERLOG.                                             
003420*-----------------------------------------------------------------        
003430 9100-DO-USERLOG.                                                         
003440     DISPLAY LOGMSG.                                                      
003450*-----------------------------------------------------------------        
003460 9200-DO-USERLOG-ERR.                                                     
003470     DISPLAY LOGMSG-ERR.                                                  
