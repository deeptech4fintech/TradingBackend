000100*-----------------------------------------------------------------        
000110*  MERIDIAN SECURITIES PROCESSING - STOCKAPP TRADING BATCH SUITE          
000120*  ALL RIGHTS RESERVED - UNPUBLISHED PROPRIETARY SOURCE CODE              
000130*  THIS LISTING MAY NOT BE REPRODUCED WITHOUT WRITTEN PERMISSION          
000140*  OF MERIDIAN SECURITIES PROCESSING, INC.                                
000150*-----------------------------------------------------------------        
000160* #ident "@(#) apps/STOCKAPP/SELLSR.cbl  $Revision: 2.0 $"                
000170*-----------------------------------------------------------------        
000180 IDENTIFICATION DIVISION.                                                 
000190 PROGRAM-ID.    SELLSR.                                                   
000200 AUTHOR.        K. OKONKWO.                                               
000210 INSTALLATION.  MERIDIAN SECURITIES PROCESSING - BATCH SYSTEMS.           
000220 DATE-WRITTEN.  JUNE 1991.                                                
000230 DATE-COMPILED.                                                           
000240 SECURITY.      COMPANY CONFIDENTIAL - SEE SSO-014 FOR ACCESS.            
000250*-----------------------------------------------------------------        
000260*  CHANGE LOG                                                             
000270*    WHEN        WHO         TCR       WHAT                               
000280*    ----------  ----------  --------  -------------------------          
000290*    1991-06-14  TUXDEV      N/A       ORIGINAL SCREEN-DRIVEN SELL        
000300*    1996-11-30  P.OUEDRAOGO TCR-0203  USERLOG AUDIT TRAIL ADDED          
000310*    1998-09-14  R.NALLURI   TCR-0458  Y2K - DATES WIDENED CCYY           
000320*    1999-01-05  R.NALLURI   TCR-0458  Y2K - RETEST, SIGN OFF             
000330*    2004-05-17  K.OKONKWO   TCR-1072  REBUILT AS BATCH PEER-TO-          
000340*                                      PEER SELL SERVICE, DROPPED         
000350*                                      3270 SCREEN, ADDED BUYER           
000360*                                      LOOKUP BY USERNAME                 
000370*    2004-06-08  K.OKONKWO   TCR-1072  ADDED SELF-TRADE CHECKS            
000380*    2004-06-14  K.OKONKWO   TCR-1072  SPLIT TRANSACTION POSTING -        
000390*                                      SELL LEG AND BUY LEG               
000400*    2009-01-22  T.ABIODUN   TCR-2215  QTY BACK TO WHOLE SHARES           
000410*    2011-03-30  M.PETRAUSKAS TCR-2890 ROUNDED AVG-PRICE HALF-UP          
000420*    2014-08-05  T.ABIODUN   TCR-3301  DROP ZERO-QTY PORTF ROW ON         
000430*                                      FULL LIQUIDATION                   
000440*    2015-04-13  J.HARALD    TCR-3412  CODE REVIEW CLEANUP - SUB-         
000450*                                      SCRIPTS/ID SEEDS BACK TO 77        
000460*                                      LEVEL, START PARA NOW PER-         
000470*                                      FORM...THRU LOAD TABLES.           
000480*                                      QUOTE-NOT-FOUND AT 2150 NOW        
000490*                                      FALLS TO ZERO LIKE BUYSR,          
000500*                                      NOT SELLER AVG-PRICE - THAT        
000510*                                      FALLBACK IS VALUATION-ONLY         
000520*    2015-06-02  J.HARALD    TCR-3460  FIXED TWO STALE FD RECORD-         
000530*                                      LEN CLAUSES - SELL-REQUEST         
000540*                                      50 TO 56, QUOTE-FILE 21 TO         
000550*                                      30 (BOTH PRE-DATE LATER            
000560*                                      FIELD ADDITIONS)                   
000570*    2015-07-21  J.HARALD    TCR-3488  REVIEW COMMENTS - ADDED            
000580*                                      RATIONALE COMMENTS THRU THE        
000590*                                      2100-2199 FOURTEEN-STEP            
000600*                                      SELL SEQUENCE, NO LOGIC            
000610*                                      CHANGED THIS PASS                  
000620*-----------------------------------------------------------------        
000630*  FUNCTION.                                                              
000640*    PROCESSES ONE RUN OF SELL-REQUEST-FILE. EACH DETAIL REC IS           
000650*    ONE SELLER OFFERING SHARES DIRECT TO A NAMED BUYER (BY               
000660*    USERNAME) - THIS IS A PEER-TO-PEER TRADE, NOT AN EXCHANGE            
000670*    MATCH.  CASH MOVES SELLER <- BUYER, SHARES MOVE BUYER <-             
000680*    SELLER, TWO TRANSACTION-FILE ROWS ARE POSTED PER TRADE.              
000690*    THIS IS THE LONGEST AND MOST RULE-DENSE PROGRAM IN THE               
000700*    SUITE - SEE THE FOURTEEN-STEP BANNER AT 2100 BELOW FOR THE           
000710*    FULL VALIDATION SEQUENCE BEFORE MONEY OR SHARES MOVE.                
000720*-----------------------------------------------------------------        
000730 ENVIRONMENT DIVISION.                                                    
000740 CONFIGURATION SECTION.                                                   
000750 SOURCE-COMPUTER.  USL-486.                                               
000760 OBJECT-COMPUTER.  USL-486.                                               
000770 SPECIAL-NAMES.                                                           
000780     C01 IS TOP-OF-FORM                                                   
000790     CLASS STOCK-SYMBOL-CLASS IS "A" THRU "Z", "0" THRU "9"               
000800     UPSI-0 ON STATUS IS WS-RERUN-SW-ON                                   
000810            OFF STATUS IS WS-RERUN-SW-OFF.                                
000820 INPUT-OUTPUT SECTION.                                                    
000830 FILE-CONTROL.                                                            
000840*    SELL-REQUEST-FILE IS THE DAILY BATCH OF PEER-TO-PEER SELL            
000850*    OFFERS - ONE SELLER, ONE NAMED BUYER, ONE SYMBOL, PER ROW.           
000860     SELECT SELL-REQUEST-FILE ASSIGN TO SELLREQ                           
000870         ORGANIZATION IS SEQUENTIAL                                       
000880         FILE STATUS IS FILE-STATUS.                                      
000890*    BOTH SELLER AND BUYER LIVE IN THE SAME USER-FILE TABLE -             
000900*    THERE IS NO SEPARATE BUYER MASTER, SO 2110-FIND-BUYER BELOW          
000910*    SEARCHES THE IDENTICAL TABLE LOADED FOR THE SELLER.                  
000920     SELECT USER-FILE ASSIGN TO USERMSTR                                  
000930         ORGANIZATION IS SEQUENTIAL                                       
000940         FILE STATUS IS FILE-STATUS.                                      
000950     SELECT PORTFOLIO-FILE ASSIGN TO PORTMSTR                             
000960         ORGANIZATION IS SEQUENTIAL                                       
000970         FILE STATUS IS FILE-STATUS.                                      
000980     SELECT QUOTE-FILE ASSIGN TO QUOTEMSTR                                
000990         ORGANIZATION IS SEQUENTIAL                                       
001000         FILE STATUS IS FILE-STATUS.                                      
001010     SELECT TRANSACTION-FILE ASSIGN TO TRANHIST                           
001020         ORGANIZATION IS SEQUENTIAL                                       
001030         FILE STATUS IS FILE-STATUS.                                      
001040 DATA DIVISION.                                                           
001050 FILE SECTION.                                                            
001060*-----------------------------------------------------------------        
001070* SELL-REQUEST-REC - NOTE THE BUYER IS NAMED BY USERNAME, NOT             
001080* USER-ID, SINCE THE FRONT END THAT BUILDS THIS FILE ONLY KNOWS           
001090* THE BUYER BY THE NAME THE SELLER TYPED IN - SEE 2110-FIND-BUYER         
001100* FOR HOW THAT NAME IS RESOLVED TO A USER-ID.                             
001110*-----------------------------------------------------------------        
001120 FD  SELL-REQUEST-FILE                                                    
001130     RECORD CONTAINS 56 CHARACTERS                                        
001140     RECORDING MODE IS F.                                                 
001150 01  SELL-REQUEST-REC.                                                    
001160     05  SR-SELLER-USER-ID           PIC 9(09).                           
001170     05  SR-BUYER-USERNAME           PIC X(30).                           
001180     05  SR-SYMBOL                   PIC X(10).                           
001190     05  SR-QUANTITY                 PIC S9(07).                          
001200* USER-FILE AND PORTFOLIO-FILE LAYOUTS ARE SHARED WITH EVERY              
001210* OTHER STOCKAPP PROGRAM - SEE USER.CPY/PORTF.CPY.                        
001220 FD  USER-FILE                                                            
001230     RECORD CONTAINS 176 CHARACTERS                                       
001240     RECORDING MODE IS F.                                                 
001250 01  FILE-USER-REC.                                                       
001260     COPY USER.                                                           
001270 FD  PORTFOLIO-FILE                                                       
001280     RECORD CONTAINS 80 CHARACTERS                                        
001290     RECORDING MODE IS F.                                                 
001300 01  FILE-PORTF-REC.                                                      
001310     COPY PORTF.                                                          
001320 FD  QUOTE-FILE                                                           
001330     RECORD CONTAINS 30 CHARACTERS                                        
001340     RECORDING MODE IS F.                                                 
001350 01  FILE-QUOTE-REC.                                                      
001360     COPY QUOTE.                                                          
001370 FD  TRANSACTION-FILE                                                     
001380     RECORD CONTAINS 140 CHARACTERS                                       
001390     RECORDING MODE IS F.                                                 
001400 01  FILE-TRANS-REC.                                                      
001410     COPY TRANS.                                                          
001420 WORKING-STORAGE SECTION.                                                 
001430*-----------------------------------------------------------------        
001440* WORK-DATE BREAKDOWN (SHOP STANDARD, SHARED COPYBOOK)                    
001450*-----------------------------------------------------------------        
001460 01  WS-TODAY-REC.                                                        
001470     COPY DATEWRK.                                                        
001480*-----------------------------------------------------------------        
001490* IN-MEMORY MASTER TABLES - SEE BUYSR BANNER FOR THE LOAD/SCAN/           
001500* REWRITE CONVENTION.  TABLE LAYOUT MATCHES BUYSR EXACTLY, PLUS           
001510* ONE EXTRA FIELD (USERNAME-UC) SELLSR NEEDS THAT BUYSR DOES NOT.         
001520*-----------------------------------------------------------------        
001530 01  WS-USER-TABLE.                                                       
001540     05  WS-USER-ENTRY OCCURS 2000 TIMES                                  
001550                        INDEXED BY WS-USER-IX.                            
001560         10  WS-U-USER-ID             PIC 9(09).                          
001570         10  WS-U-USERNAME            PIC X(30).                          
001580         10  WS-U-EMAIL               PIC X(50).                          
001590         10  WS-U-PASSWORD            PIC X(30).                          
001600         10  WS-U-BALANCE             PIC S9(11)V9(02).                   
001610         10  WS-U-CREATED-DATE        PIC 9(08).                          
001620         10  WS-U-UPDATED-DATE        PIC 9(08).                          
001630         10  WS-U-STATUS-CD           PIC X(01).                          
001640         10  WS-U-LAST-MAINT-PGM      PIC X(08).                          
001650*            UPPER-CASED SHADOW OF THE USERNAME, BUILT ONCE AT            
001660*            LOAD TIME (SEE 1110-LOAD-ONE-USER) SO THE BUYER-             
001670*            LOOKUP SEARCH AT 2110 CAN COMPARE CASE-INSENSITIVE           
001680*            WITHOUT RE-UPPER-CASING EVERY TABLE ROW ON EVERY             
001690*            SEARCH - A SEARCH CANNOT CALL INSPECT PER ROW, SO            
001700*            THE UPPER-CASE COPY HAS TO BE PRECOMPUTED LIKE THIS.         
001710         10  WS-U-USERNAME-UC         PIC X(30).                          
001720 01  WS-USER-COUNT                   PIC S9(09) COMP-5 VALUE ZERO.        
001730 01  WS-PORTF-TABLE.                                                      
001740     05  WS-PORTF-ENTRY OCCURS 4000 TIMES                                 
001750                         INDEXED BY WS-PORTF-IX.                          
001760         10  WS-P-PORT-ID             PIC 9(09).                          
001770         10  WS-P-USER-ID             PIC 9(09).                          
001780         10  WS-P-SYMBOL              PIC X(10).                          
001790         10  WS-P-QUANTITY            PIC S9(07).                         
001800         10  WS-P-AVG-PRICE           PIC S9(09)V9(02).                   
001810         10  WS-P-CREATED-DATE        PIC 9(08).                          
001820         10  WS-P-UPDATED-DATE        PIC 9(08).                          
001830         10  WS-P-STATUS-CD           PIC X(01).                          
001840*            SET TO "D" BY 2170-UPDATE-SELLER-PORTFOLIO WHEN A            
001850*            SELL DRAINS THE LOT TO EXACTLY ZERO SHARES - SEE             
001860*            TCR-3301.  3020-REWRITE-ONE-PORTF SKIPS "D" ROWS,            
001870*            SO THIS IS THE ONLY PLACE IN THE SUITE A HOLDING             
001880*            ACTUALLY DISAPPEARS FROM DISK.                               
001890         10  WS-P-DELETE-SW           PIC X(01).                          
001900             88  WS-P-DELETED                   VALUE "D".                
001910             88  WS-P-KEPT                       VALUE "K".               
001920 01  WS-PORTF-COUNT                  PIC S9(09) COMP-5 VALUE ZERO.        
001930 01  WS-QUOTE-TABLE.                                                      
001940     05  WS-QUOTE-ENTRY OCCURS 500 TIMES                                  
001950                         INDEXED BY WS-QUOTE-IX.                          
001960         10  WS-Q-SYMBOL              PIC X(10).                          
001970         10  WS-Q-PRICE               PIC S9(09)V9(02).                   
001980 01  WS-QUOTE-COUNT                  PIC S9(09) COMP-5 VALUE ZERO.        
001990*-----------------------------------------------------------------        
002000* WORK AREAS                                                              
002010*-----------------------------------------------------------------        
002020 01  FILE-STATUS                      PIC X(02) VALUE "00".               
002030 01  WS-EOF-SW                        PIC X(01) VALUE "N".                
002040     88  WS-END-OF-REQUESTS                      VALUE "Y".               
002050*    FOUND-SW IS SHARED ACROSS ALL FOUR SEARCH PARAGRAPHS BELOW           
002060*    (SELLER, BUYER, SELLER-PORTFOLIO, QUOTE, BUYER-PORTFOLIO) -          
002070*    EACH SETS IT FRESH BEFORE SEARCHING.                                 
002080 01  WS-FOUND-SW                      PIC X(01).                          
002090     88  WS-ROW-FOUND                            VALUE "Y".               
002100     88  WS-ROW-NOT-FOUND                        VALUE "N".               
002110*    REJECT-SW IS THE THREAD THAT CARRIES A FAILED VALIDATION             
002120*    STEP BACK OUT TO 2100-PROCESS-SELL-REQUEST'S STEP-BY-STEP            
002130*    "IF REJECTED, EXIT" CHAIN - SEE THE FOURTEEN-STEP BANNER AT          
002140*    2100 BELOW.  EACH VALIDATING HELPER PARAGRAPH SETS THIS,             
002150*    THE DRIVER PARAGRAPH ONLY READS IT.                                  
002160 01  WS-REJECT-SW                     PIC X(01).                          
002170     88  WS-REQUEST-REJECTED                     VALUE "Y".               
002180     88  WS-REQUEST-OK                           VALUE "N".               
002190*-----------------------------------------------------------------        
002200* SCALAR SUBSCRIPTS AND ID-SEED COUNTERS - HOUSE HABIT IS 77-LEVEL        
002210* FOR THESE, NOT 01 (SEE STOCKAPP REC-FOUND/NOT-FOUND ERA CODE).          
002220*-----------------------------------------------------------------        
002230*    FOUR SEPARATE SUBSCRIPTS, NOT ONE SHARED ONE - SELLER AND            
002240*    BUYER CAN END UP AT DIFFERENT ROWS OF THE SAME USER TABLE,           
002250*    AND SELLER-PORTFOLIO/BUYER-PORTFOLIO LIKEWISE NEED TO BE             
002260*    HELD OPEN AT THE SAME TIME DURING 2170/2180 BELOW.                   
002270 77  WS-USER-SUB                      PIC S9(09) COMP-5.                  
002280 77  WS-BUYER-SUB                     PIC S9(09) COMP-5.                  
002290 77  WS-SELLER-PORTF-SUB              PIC S9(09) COMP-5.                  
002300 77  WS-BUYER-PORTF-SUB               PIC S9(09) COMP-5.                  
002310 77  WS-QUOTE-SUB                     PIC S9(09) COMP-5.                  
002320 77  WS-NEXT-TXN-ID                  PIC S9(09) COMP-5 VALUE ZERO.        
002330 77  WS-NEXT-PORT-ID                 PIC S9(09) COMP-5 VALUE ZERO.        
002340 01  WS-RERUN-SW-ON                   PIC X(01).                          
002350 01  WS-RERUN-SW-OFF                  PIC X(01).                          
002360*-----------------------------------------------------------------        
002370* HOUSE UPPER-CASE TRANSLATE TABLE - SYMBOLS AND USERNAMES ARRIVE         
002380* MIXED CASE FROM THE FRONT END.                                          
002390*-----------------------------------------------------------------        
002400 01  WS-LOWER-ALPHABET         PIC X(26) VALUE                            
002410     "abcdefghijklmnopqrstuvwxyz".                                        
002420 01  WS-UPPER-ALPHABET         PIC X(26) VALUE                            
002430     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                        
002440*-----------------------------------------------------------------        
002450* CURRENT REQUEST WORK FIELDS                                             
002460*-----------------------------------------------------------------        
002470 01  WS-REQ-SYMBOL                    PIC X(10).                          
002480* SELLER-USERNAME IS CAPTURED ONCE THE SELLER ROW IS FOUND, SO            
002490* THE SELF-TRADE CHECK AT 2120 CAN COMPARE IT TO THE BUYER NAME           
002500* WITHOUT RE-SEARCHING THE USER TABLE A SECOND TIME.                      
002510 01  WS-SELLER-USERNAME               PIC X(30).                          
002520 01  WS-BUYER-USERNAME-UC             PIC X(30).                          
002530 01  WS-SELLER-USERNAME-UC            PIC X(30).                          
002540 01  WS-QUOTE-PRICE                   PIC S9(09)V9(02).                   
002550* TOTAL-PROCEEDS IS THE DOLLAR AMOUNT THAT MOVES SELLER-WARD AND          
002560* BUYER-WARD TOGETHER - COMPUTED ONCE AT 2100, REUSED BY EVERY            
002570* STEP AFTER THE QUOTE LOOKUP SO BOTH LEGS OF THE TRADE AGREE.            
002580 01  WS-TOTAL-PROCEEDS                PIC S9(11)V9(02).                   
002590 01  WS-NEW-AVG-PRICE                 PIC S9(09)V9(02).                   
002600 01  WS-OLD-VALUE                     PIC S9(13)V9(02).                   
002610 01  WS-NEW-VALUE                     PIC S9(13)V9(02).                   
002620 01  WS-NEW-QTY                       PIC S9(07).                         
002630* THE NEXT THREE FIELDS BUILD THE FREE-TEXT COUNTERPARTY TAG              
002640* STAMPED INTO TXN-SELLER-NAME ON EACH LEG - SEE 2190/2195.               
002650 01  WS-SELLER-NAME-TAG               PIC X(60).                          
002660 01  WS-BUYER-ID-TAG                  PIC X(60).                          
002670 01  WS-BUYER-ID-DISPLAY              PIC Z(08)9.                         
002680*-----------------------------------------------------------------        
002690* LOG MESSAGE DEFINITIONS                                                 
002700*-----------------------------------------------------------------        
002710 01  LOGMSG.                                                              
002720     05  FILLER                       PIC X(09) VALUE "SELLSR=>".         
002730     05  LOGMSG-TEXT                  PIC X(60).                          
002740 01  LOGMSG-ERR.                                                          
002750     05  FILLER                       PIC X(12) VALUE                     
002760                                       "SELLSR ERR=>".                    
002770     05  LOG-ERR-ROUTINE              PIC X(10).                          
002780     05  FILLER                       PIC X(10) VALUE " REASON=".         
002790     05  LOG-ERR-REASON                PIC X(40).                         
002800 PROCEDURE DIVISION.                                                      
002810*-----------------------------------------------------------------        
002820* MAINLINE - SAME SHAPE AS BUYSR: LOAD THE MASTERS AND QUOTE              
002830* BOARD ONCE, WALK THE REQUEST FILE, REWRITE, TERMINATE.  THE             
002840* PERFORM...THRU BELOW IS SAFE FOR THE SAME REASON AS IN BUYSR -          
002850* 0100-INITIALIZE FALLS STRAIGHT THROUGH INTO 1000-LOAD-MASTER-           
002860* TABLES, AND NEITHER PARAGRAPH IS PERFORMED A SECOND TIME.               
002870*-----------------------------------------------------------------        
002880 0000-START-SELLSR.                                                       
002890     PERFORM 0100-INITIALIZE THRU 1000-LOAD-MASTER-TABLES.                
002900     PERFORM 2000-PROCESS-REQUESTS                                        
002910         UNTIL WS-END-OF-REQUESTS.                                        
002920     PERFORM 3000-REWRITE-MASTERS.                                        
002930     PERFORM 9000-TERMINATE.                                              
002940     STOP RUN.                                                            
002950*-----------------------------------------------------------------        
002960* OPEN EVERYTHING UP FRONT.  A BAD OPEN ON ANY FILE IS FATAL -            
002970* SAME POLICY AS BUYSR, SEE ITS 0100-INITIALIZE FOR THE RATIONALE.        
002980*-----------------------------------------------------------------        
002990 0100-INITIALIZE.                                                         
003000     MOVE "Started" TO LOGMSG-TEXT.                                       
003010     PERFORM 9100-DO-USERLOG.                                             
003020     ACCEPT WS-WORK-DATE-8 FROM DATE YYYYMMDD.                            
003030     OPEN INPUT SELL-REQUEST-FILE.                                        
003040     OPEN INPUT USER-FILE.                                                
003050     OPEN INPUT PORTFOLIO-FILE.                                           
003060     OPEN INPUT QUOTE-FILE.                                               
003070     OPEN EXTEND TRANSACTION-FILE.                                        
003080     IF FILE-STATUS NOT = "00"                                            
003090         MOVE "OPEN" TO LOG-ERR-ROUTINE                                   
003100         MOVE FILE-STATUS TO LOG-ERR-REASON                               
003110         PERFORM 9200-DO-USERLOG-ERR                                      
003120         PERFORM 9000-TERMINATE                                           
003130         STOP RUN.                                                        
003140*-----------------------------------------------------------------        
003150* LOAD ALL THREE MASTERS, THEN CLOSE THEM - RE-OPENED FOR OUTPUT          
003160* LATER AT 3000-REWRITE-MASTERS.  QUOTE-FILE STAYS CLOSED FOR             
003170* GOOD - IT IS READ-ONLY TO THIS PROGRAM.                                 
003180*-----------------------------------------------------------------        
003190 1000-LOAD-MASTER-TABLES.                                                 
003200     PERFORM 1100-LOAD-USER-TABLE.                                        
003210     PERFORM 1200-LOAD-PORTF-TABLE.                                       
003220     PERFORM 1300-LOAD-QUOTE-TABLE.                                       
003230     CLOSE USER-FILE PORTFOLIO-FILE QUOTE-FILE.                           
003240*-----------------------------------------------------------------        
003250 1100-LOAD-USER-TABLE.                                                    
003260     READ USER-FILE                                                       
003270         AT END MOVE "Y" TO WS-EOF-SW.                                    
003280     PERFORM 1110-LOAD-ONE-USER UNTIL WS-EOF-SW = "Y".                    
003290*    RESET THE SWITCH - SHARED WITH THE REQUEST-FILE LOOP BELOW.          
003300     MOVE "N" TO WS-EOF-SW.                                               
003310 1110-LOAD-ONE-USER.                                                      
003320     ADD 1 TO WS-USER-COUNT.                                              
003330     SET WS-USER-IX TO WS-USER-COUNT.                                     
003340     MOVE USER-ID        TO WS-U-USER-ID (WS-USER-IX).                    
003350     MOVE USERNAME       TO WS-U-USERNAME (WS-USER-IX).                   
003360     MOVE EMAIL          TO WS-U-EMAIL (WS-USER-IX).                      
003370     MOVE PASSWORD       TO WS-U-PASSWORD (WS-USER-IX).                   
003380     MOVE BALANCE        TO WS-U-BALANCE (WS-USER-IX).                    
003390     MOVE CREATED-DATE   TO WS-U-CREATED-DATE (WS-USER-IX).               
003400     MOVE UPDATED-DATE   TO WS-U-UPDATED-DATE (WS-USER-IX).               
003410     MOVE USER-STATUS-CD TO WS-U-STATUS-CD (WS-USER-IX).                  
003420     MOVE USER-LAST-MAINT-PGM TO                                          
003430                             WS-U-LAST-MAINT-PGM (WS-USER-IX).            
003440*    BUILD THE UPPER-CASE SHADOW NOW, ONCE PER USER, SO THE               
003450*    BUYER-NAME SEARCH AT 2110 NEVER HAS TO INSPECT A TABLE ROW -         
003460*    SEE THE W-S COMMENT ON WS-U-USERNAME-UC ABOVE.                       
003470     MOVE USERNAME       TO WS-U-USERNAME-UC (WS-USER-IX).                
003480     INSPECT WS-U-USERNAME-UC (WS-USER-IX)                                
003490         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.               
003500     READ USER-FILE                                                       
003510         AT END MOVE "Y" TO WS-EOF-SW.                                    
003520*-----------------------------------------------------------------        
003530 1200-LOAD-PORTF-TABLE.                                                   
003540     READ PORTFOLIO-FILE                                                  
003550         AT END MOVE "Y" TO WS-EOF-SW.                                    
003560     PERFORM 1210-LOAD-ONE-PORTF UNTIL WS-EOF-SW = "Y".                   
003570     MOVE "N" TO WS-EOF-SW.                                               
003580 1210-LOAD-ONE-PORTF.                                                     
003590     ADD 1 TO WS-PORTF-COUNT.                                             
003600     SET WS-PORTF-IX TO WS-PORTF-COUNT.                                   
003610     MOVE PORT-ID          TO WS-P-PORT-ID (WS-PORTF-IX).                 
003620     MOVE PORT-USER-ID     TO WS-P-USER-ID (WS-PORTF-IX).                 
003630     MOVE PORT-SYMBOL      TO WS-P-SYMBOL (WS-PORTF-IX).                  
003640     MOVE PORT-QUANTITY    TO WS-P-QUANTITY (WS-PORTF-IX).                
003650     MOVE PORT-AVG-PRICE   TO WS-P-AVG-PRICE (WS-PORTF-IX).               
003660     MOVE PORT-CREATED-DATE TO                                            
003670                              WS-P-CREATED-DATE (WS-PORTF-IX).            
003680     MOVE PORT-UPDATED-DATE TO                                            
003690                              WS-P-UPDATED-DATE (WS-PORTF-IX).            
003700     MOVE PORT-STATUS-CD   TO WS-P-STATUS-CD (WS-PORTF-IX).               
003710*    EVERY ROW LOADED FROM DISK IS "KEPT" BY DEFINITION - SEE             
003720*    BUYSR'S EQUIVALENT COMMENT FOR WHY.                                  
003730     MOVE "K"               TO WS-P-DELETE-SW (WS-PORTF-IX).              
003740     IF PORT-ID > WS-NEXT-PORT-ID                                         
003750         MOVE PORT-ID TO WS-NEXT-PORT-ID                                  
003760     END-IF.                                                              
003770     READ PORTFOLIO-FILE                                                  
003780         AT END MOVE "Y" TO WS-EOF-SW.                                    
003790*-----------------------------------------------------------------        
003800 1300-LOAD-QUOTE-TABLE.                                                   
003810     READ QUOTE-FILE                                                      
003820         AT END MOVE "Y" TO WS-EOF-SW.                                    
003830     PERFORM 1310-LOAD-ONE-QUOTE UNTIL WS-EOF-SW = "Y".                   
003840     MOVE "N" TO WS-EOF-SW.                                               
003850 1310-LOAD-ONE-QUOTE.                                                     
003860     ADD 1 TO WS-QUOTE-COUNT.                                             
003870     SET WS-QUOTE-IX TO WS-QUOTE-COUNT.                                   
003880     MOVE QUOTE-SYMBOL TO WS-Q-SYMBOL (WS-QUOTE-IX).                      
003890     MOVE QUOTE-PRICE  TO WS-Q-PRICE (WS-QUOTE-IX).                       
003900     READ QUOTE-FILE                                                      
003910         AT END MOVE "Y" TO WS-EOF-SW.                                    
003920*-----------------------------------------------------------------        
003930 2000-PROCESS-REQUESTS.                                                   
003940     READ SELL-REQUEST-FILE                                               
003950         AT END MOVE "Y" TO WS-EOF-SW.                                    
003960     IF NOT WS-END-OF-REQUESTS                                            
003970         PERFORM 2100-PROCESS-SELL-REQUEST                                
003980     END-IF.                                                              
003990*-----------------------------------------------------------------        
004000* MAIN SELL PARAGRAPH - FOLLOWS THE FOURTEEN-STEP HOUSE SEQUENCE:         
004010*   1. UPPER-CASE THE SYMBOL       8. COMPUTE PROCEEDS                    
004020*   2. FIND THE SELLER             9. CHECK BUYER BALANCE                 
004030*   3. FIND THE BUYER             10. MOVE CASH SELLER<-BUYER             
004040*   4. SELF-TRADE CHECK (ID)      11. STAMP UPDATED-DATE BOTH             
004050*   5. SELF-TRADE CHECK (NAME)    12. DECREMENT/DELETE SELLER LOT         
004060*   6. FIND SELLER'S HOLDING      13. UPSERT BUYER'S HOLDING              
004070*   7. CHECK SHARE QUANTITY       14. POST BOTH TRANSACTION LEGS          
004080* EVERY VALIDATING STEP (2-9) CAN REJECT THE WHOLE REQUEST; ONCE          
004090* A STEP REJECTS, THE "IF WS-REQUEST-REJECTED GO TO 2100-EXIT"            
004100* LINE RIGHT AFTER IT SENDS CONTROL STRAIGHT TO THE EXIT RATHER           
004110* THAN FALLING THROUGH TO THE STEPS THAT ACTUALLY MOVE MONEY OR           
004120* SHARES - THIS KEEPS EACH HELPER PARAGRAPH SINGLE-PURPOSE (IT            
004130* ONLY SETS THE SWITCH, IT NEVER ITSELF DECIDES WHAT HAPPENS              
004140* NEXT) WHILE STILL GUARANTEEING A REJECTED TRADE NEVER PARTIALLY         
004150* EXECUTES.  STEPS 10-14 ONLY RUN ONCE ALL EIGHT CHECKS PASS.             
004160*-----------------------------------------------------------------        
004170 2100-PROCESS-SELL-REQUEST.                                               
004180     SET WS-REQUEST-OK TO TRUE.                                           
004190     MOVE SR-SYMBOL TO WS-REQ-SYMBOL.                                     
004200     PERFORM 1000-UPPERCASE-SYMBOL.                                       
004210*    STEP 2 - NO SELLER ROW MEANS THERE IS NO ACCOUNT TO TAKE             
004220*    THE SALE PROCEEDS, SO THIS FAILS BEFORE ANY OTHER CHECK.             
004230     PERFORM 2105-FIND-SELLER.                                            
004240     IF WS-REQUEST-REJECTED GO TO 2100-EXIT END-IF.                       
004250*    STEP 3 - THE BUYER IS NAMED BY USERNAME ON THE REQUEST, NOT          
004260*    GUARANTEED TO EXIST - AN UNREGISTERED NAME IS A HARD REJECT.         
004270     PERFORM 2110-FIND-BUYER.                                             
004280     IF WS-REQUEST-REJECTED GO TO 2100-EXIT END-IF.                       
004290*    STEPS 4-5 - A SELLER CANNOT BE THEIR OWN BUYER, CHECKED BOTH         
004300*    WAYS (SEE THE 2120 BANNER BELOW FOR WHY TWO CHECKS).                 
004310     PERFORM 2120-CHECK-SELF-TRADE.                                       
004320     IF WS-REQUEST-REJECTED GO TO 2100-EXIT END-IF.                       
004330*    STEP 6 - THE SELLER MUST ACTUALLY HOLD THE SYMBOL BEING SOLD.        
004340     PERFORM 2130-FIND-SELLER-PORTFOLIO.                                  
004350     IF WS-REQUEST-REJECTED GO TO 2100-EXIT END-IF.                       
004360*    STEP 7 - AND MUST HOLD AT LEAST AS MANY SHARES AS OFFERED -          
004370*    SEE 2140'S BANNER FOR WHY EQUAL IS ALLOWED THROUGH.                  
004380     PERFORM 2140-CHECK-SELLER-QUANTITY.                                  
004390     IF WS-REQUEST-REJECTED GO TO 2100-EXIT END-IF.                       
004400*    STEP 8 - PRICE THE TRADE OFF TODAY'S QUOTE BOARD, THEN               
004410*    COMPUTE THE TOTAL PROCEEDS ONCE FOR BOTH LEGS TO SHARE.              
004420     PERFORM 2150-GET-QUOTE-PRICE.                                        
004430     COMPUTE WS-TOTAL-PROCEEDS ROUNDED =                                  
004440             WS-QUOTE-PRICE * SR-QUANTITY.                                
004450*    STEP 9 - THE BUYER MUST BE ABLE TO COVER THE PROCEEDS BEFORE         
004460*    ANY CASH OR SHARES MOVE - SAME "STRICTLY LESS THAN IS THE            
004470*    ONLY REJECT" RULE AS BUYSR'S BALANCE CHECK.                          
004480     PERFORM 2160-CHECK-BUYER-BALANCE.                                    
004490     IF WS-REQUEST-REJECTED GO TO 2100-EXIT END-IF.                       
004500*    STEPS 10-11 - ALL EIGHT CHECKS PASSED, SO NOW (AND ONLY NOW)         
004510*    CASH ACTUALLY CHANGES HANDS: BUYER'S BALANCE GOES DOWN,              
004520*    SELLER'S GOES UP, BY THE SAME AMOUNT, AND BOTH ROWS ARE              
004530*    DATE-STAMPED TOGETHER SO NEITHER LOOKS STALE RELATIVE TO             
004540*    THE OTHER.                                                           
004550     SUBTRACT WS-TOTAL-PROCEEDS FROM                                      
004560              WS-U-BALANCE (WS-BUYER-SUB).                                
004570     ADD WS-TOTAL-PROCEEDS TO WS-U-BALANCE (WS-USER-SUB).                 
004580     MOVE WS-WORK-DATE-8 TO WS-U-UPDATED-DATE (WS-USER-SUB).              
004590     MOVE WS-WORK-DATE-8 TO WS-U-UPDATED-DATE (WS-BUYER-SUB).             
004600*    STEPS 12-13 - SHARES MOVE SELLER-OUT, BUYER-IN.                      
004610     PERFORM 2170-UPDATE-SELLER-PORTFOLIO.                                
004620     PERFORM 2180-UPSERT-BUYER-PORTFOLIO.                                 
004630*    STEP 14 - TWO AUDIT ROWS, ONE PER SIDE OF THE TRADE.                 
004640     PERFORM 2190-POST-SELL-TRANSACTION.                                  
004650     PERFORM 2195-POST-BUY-TRANSACTION.                                   
004660     MOVE "Sell completed" TO LOGMSG-TEXT.                                
004670     PERFORM 9100-DO-USERLOG.                                             
004680*    EVERY "GO TO 2100-EXIT" ABOVE LANDS HERE.                            
004690 2100-EXIT.                                                               
004700     EXIT.                                                                
004710*-----------------------------------------------------------------        
004720* STEP 2 - LOOK UP THE SELLER BY USER-ID, EXACTLY LIKE BUYSR'S            
004730* 2105-FIND-USER.  ON SUCCESS WE ALSO STASH THE SELLER'S OWN              
004740* USERNAME FOR THE SELF-TRADE CHECK AT 2120 - NO NEED TO SEARCH           
004750* THE TABLE A SECOND TIME JUST TO GET A NAME WE ALREADY HAVE THE          
004760* SUBSCRIPT FOR.                                                          
004770*-----------------------------------------------------------------        
004780 2105-FIND-SELLER.                                                        
004790     SET WS-ROW-NOT-FOUND TO TRUE.                                        
004800     SET WS-USER-IX TO 1.                                                 
004810     SEARCH WS-USER-ENTRY                                                 
004820         AT END SET WS-ROW-NOT-FOUND TO TRUE                              
004830         WHEN WS-U-USER-ID (WS-USER-IX) = SR-SELLER-USER-ID               
004840             SET WS-ROW-FOUND TO TRUE                                     
004850             SET WS-USER-SUB TO WS-USER-IX                                
004860     END-SEARCH.                                                          
004870     IF WS-ROW-NOT-FOUND                                                  
004880         SET WS-REQUEST-REJECTED TO TRUE                                  
004890         MOVE "Seller user not found" TO LOGMSG-TEXT                      
004900         PERFORM 9100-DO-USERLOG                                          
004910     ELSE                                                                 
004920         MOVE WS-U-USERNAME (WS-USER-SUB) TO WS-SELLER-USERNAME           
004930     END-IF.                                                              
004940*-----------------------------------------------------------------        
004950* STEP 3 - THE REQUEST NAMES THE BUYER BY USERNAME, MIXED CASE,           
004960* SO WE UPPER-CASE IT INTO A WORK FIELD AND COMPARE AGAINST THE           
004970* PRECOMPUTED WS-U-USERNAME-UC SHADOW COLUMN (SEE ITS W-S                 
004980* COMMENT) RATHER THAN THE RAW WS-U-USERNAME - A SEARCH CANNOT            
004990* INSPECT EACH CANDIDATE ROW ON THE FLY, SO THE TABLE CARRIES             
005000* ITS OWN UPPER-CASE COPY INSTEAD.                                        
005010*-----------------------------------------------------------------        
005020 2110-FIND-BUYER.                                                         
005030     MOVE SR-BUYER-USERNAME TO WS-BUYER-USERNAME-UC.                      
005040     INSPECT WS-BUYER-USERNAME-UC                                         
005050         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.               
005060     SET WS-ROW-NOT-FOUND TO TRUE.                                        
005070     SET WS-USER-IX TO 1.                                                 
005080     SEARCH WS-USER-ENTRY                                                 
005090         AT END SET WS-ROW-NOT-FOUND TO TRUE                              
005100         WHEN WS-U-USERNAME-UC (WS-USER-IX)                               
005110                 = WS-BUYER-USERNAME-UC                                   
005120             SET WS-ROW-FOUND TO TRUE                                     
005130             SET WS-BUYER-SUB TO WS-USER-IX                               
005140     END-SEARCH.                                                          
005150     IF WS-ROW-NOT-FOUND                                                  
005160         SET WS-REQUEST-REJECTED TO TRUE                                  
005170         MOVE "Buyer not registered in the system" TO                     
005180                                  LOGMSG-TEXT                             
005190         PERFORM 9100-DO-USERLOG                                          
005200     END-IF.                                                              
005210*-----------------------------------------------------------------        
005220* STEPS 4-5 - SELF-TRADE CHECK - BY USER-ID AND, SEPARATELY, BY           
005230* USERNAME COMPARED CASE-INSENSITIVE, SINCE A USER COULD IN               
005240* THEORY APPEAR TWICE UNDER DIFFERENT IDS IN A CORRUPT FEED.              
005250* BOTH GUARDS STAY - NEITHER ALONE COVERS THE OTHER'S CASE.  THE          
005260* FIRST CHECK BELOW CAN GO TO 2120-EXIT EARLY BECAUSE THERE IS            
005270* NO POINT BUILDING THE UPPER-CASE NAME COMPARISON IF THE ID              
005280* CHECK ALREADY CAUGHT IT.                                                
005290*-----------------------------------------------------------------        
005300 2120-CHECK-SELF-TRADE.                                                   
005310     IF SR-SELLER-USER-ID = WS-U-USER-ID (WS-BUYER-SUB)                   
005320         SET WS-REQUEST-REJECTED TO TRUE                                  
005330         MOVE "Cannot sell stocks to yourself" TO LOGMSG-TEXT             
005340         PERFORM 9100-DO-USERLOG                                          
005350         GO TO 2120-EXIT                                                  
005360     END-IF.                                                              
005370     MOVE WS-SELLER-USERNAME TO WS-SELLER-USERNAME-UC.                    
005380     INSPECT WS-SELLER-USERNAME-UC                                        
005390         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.               
005400     IF WS-SELLER-USERNAME-UC = WS-BUYER-USERNAME-UC                      
005410         SET WS-REQUEST-REJECTED TO TRUE                                  
005420         MOVE "Seller and buyer cannot be same person" TO                 
005430                                  LOGMSG-TEXT                             
005440         PERFORM 9100-DO-USERLOG                                          
005450     END-IF.                                                              
005460 2120-EXIT.                                                               
005470     EXIT.                                                                
005480*-----------------------------------------------------------------        
005490* STEP 6 - THE SELLER'S OWN HOLDING IN THIS SYMBOL.  WS-P-KEPT IS         
005500* PART OF THE SEARCH CONDITION FOR THE SAME REASON AS IN BUYSR'S          
005510* 2110-UPSERT-PORTFOLIO - A LOT ALREADY DRAINED TO ZERO AND               
005520* FLAGGED "D" MUST NOT BE FOUND HERE, OR A SELLER COULD APPEAR TO         
005530* STILL HOLD SHARES THEY ALREADY SOLD OFF COMPLETELY.                     
005540*-----------------------------------------------------------------        
005550 2130-FIND-SELLER-PORTFOLIO.                                              
005560     SET WS-ROW-NOT-FOUND TO TRUE.                                        
005570     SET WS-PORTF-IX TO 1.                                                
005580     SEARCH WS-PORTF-ENTRY                                                
005590         AT END SET WS-ROW-NOT-FOUND TO TRUE                              
005600         WHEN WS-P-USER-ID (WS-PORTF-IX) = SR-SELLER-USER-ID AND          
005610              WS-P-SYMBOL  (WS-PORTF-IX) = WS-REQ-SYMBOL AND              
005620              WS-P-KEPT    (WS-PORTF-IX)                                  
005630             SET WS-ROW-FOUND TO TRUE                                     
005640             SET WS-SELLER-PORTF-SUB TO WS-PORTF-IX                       
005650     END-SEARCH.                                                          
005660     IF WS-ROW-NOT-FOUND                                                  
005670         SET WS-REQUEST-REJECTED TO TRUE                                  
005680         MOVE "Stock not found in seller's portfolio" TO                  
005690                                  LOGMSG-TEXT                             
005700         PERFORM 9100-DO-USERLOG                                          
005710     END-IF.                                                              
005720*-----------------------------------------------------------------        
005730* STEP 7 - CANNOT SELL MORE SHARES THAN ARE HELD.  THE TEST IS            
005740* "LESS THAN", NOT "LESS THAN OR EQUAL" - SELLING THE ENTIRE              
005750* HOLDING (QUANTITY EXACTLY EQUALS SR-QUANTITY) IS A VALID FULL           
005760* LIQUIDATION, NOT A REJECT - SAME "EQUAL IS FINE" PRINCIPLE AS           
005770* BUYSR'S BALANCE-EQUAL-TO-COST CASE.  A FULL LIQUIDATION IS              
005780* WHAT DRIVES THE ZERO-QUANTITY DELETE AT 2170 BELOW.                     
005790*-----------------------------------------------------------------        
005800 2140-CHECK-SELLER-QUANTITY.                                              
005810     IF WS-P-QUANTITY (WS-SELLER-PORTF-SUB) < SR-QUANTITY                 
005820         SET WS-REQUEST-REJECTED TO TRUE                                  
005830         MOVE "Insufficient stock quantity" TO LOGMSG-TEXT                
005840         PERFORM 9100-DO-USERLOG                                          
005850     END-IF.                                                              
005860*-----------------------------------------------------------------        
005870* STEP 8 - PRICE THE TRADE OFF TODAY'S QUOTE BOARD.  FALLS BACK           
005880* TO ZERO WHEN THE SYMBOL ISN'T QUOTED, DELIBERATELY MATCHING             
005890* BUYSR'S 2106-GET-QUOTE-PRICE RATHER THAN FALLING BACK TO THE            
005900* SELLER'S OWN AVG-PRICE (AN EARLIER VERSION OF THIS PARAGRAPH            
005910* DID THAT - SEE TCR-3412 IN THE CHANGE LOG ABOVE).  THAT                 
005920* AVG-PRICE FALLBACK BELONGS TO VALUATION REPORTING ONLY (SEE             
005930* VALSR 2210-GET-CURRENT-PRICE), WHERE THERE IS NO ACTUAL TRADE           
005940* TO PRICE, ONLY A HOLDING TO ESTIMATE - USING IT HERE WOULD LET          
005950* A SELLER'S STALE COST BASIS SET THE PRICE OF A REAL TRADE,              
005960* WHICH HAS NO BUSINESS JUSTIFICATION.                                    
005970*-----------------------------------------------------------------        
005980 2150-GET-QUOTE-PRICE.                                                    
005990     SET WS-ROW-NOT-FOUND TO TRUE.                                        
006000     SET WS-QUOTE-IX TO 1.                                                
006010     SEARCH WS-QUOTE-ENTRY                                                
006020         AT END SET WS-ROW-NOT-FOUND TO TRUE                              
006030         WHEN WS-Q-SYMBOL (WS-QUOTE-IX) = WS-REQ-SYMBOL                   
006040             SET WS-ROW-FOUND TO TRUE                                     
006050             SET WS-QUOTE-SUB TO WS-QUOTE-IX                              
006060     END-SEARCH.                                                          
006070     IF WS-ROW-FOUND                                                      
006080         MOVE WS-Q-PRICE (WS-QUOTE-SUB) TO WS-QUOTE-PRICE                 
006090     ELSE                                                                 
006100         MOVE ZERO TO WS-QUOTE-PRICE                                      
006110     END-IF.                                                              
006120*-----------------------------------------------------------------        
006130* STEP 9 - THE BUYER, NOT THE SELLER, MUST BE ABLE TO AFFORD THE          
006140* TRADE - CASH FLOWS BUYER-TO-SELLER, SO THIS IS THE MIRROR OF            
006150* BUYSR'S BALANCE CHECK BUT TESTED AGAINST WS-BUYER-SUB.  SAME            
006160* "STRICTLY LESS THAN" REJECT RULE - SPENDING TO EXACTLY ZERO IS          
006170* STILL A VALID TRADE.                                                    
006180*-----------------------------------------------------------------        
006190 2160-CHECK-BUYER-BALANCE.                                                
006200     IF WS-U-BALANCE (WS-BUYER-SUB) < WS-TOTAL-PROCEEDS                   
006210         SET WS-REQUEST-REJECTED TO TRUE                                  
006220         MOVE "Buyer has insufficient balance" TO LOGMSG-TEXT             
006230         PERFORM 9100-DO-USERLOG                                          
006240     END-IF.                                                              
006250*-----------------------------------------------------------------        
006260* STEP 12 - REMOVE THE SOLD SHARES FROM THE SELLER'S LOT.  IF             
006270* THIS DRAINS THE LOT TO EXACTLY ZERO (A FULL LIQUIDATION, SEE            
006280* STEP 7'S BANNER ABOVE) THE ROW IS FLAGGED "D" RATHER THAN LEFT          
006290* AS A ZERO-QUANTITY ROW ON DISK - A ZERO-SHARE HOLDING SERVES NO         
006300* REPORTING PURPOSE AND WOULD JUST CLUTTER PORTFOLIO-FILE AND             
006310* VALSR'S VALUATION PASS FOREVER.  A PARTIAL SELL, BY CONTRAST,           
006320* LEAVES THE LOT OPEN AND JUST STAMPS THE UPDATED-DATE.                   
006330*-----------------------------------------------------------------        
006340 2170-UPDATE-SELLER-PORTFOLIO.                                            
006350     SUBTRACT SR-QUANTITY FROM                                            
006360              WS-P-QUANTITY (WS-SELLER-PORTF-SUB).                        
006370     IF WS-P-QUANTITY (WS-SELLER-PORTF-SUB) = ZERO                        
006380         SET WS-P-DELETED (WS-SELLER-PORTF-SUB) TO TRUE                   
006390     ELSE                                                                 
006400         MOVE WS-WORK-DATE-8 TO                                           
006410              WS-P-UPDATED-DATE (WS-SELLER-PORTF-SUB)                     
006420     END-IF.                                                              
006430*-----------------------------------------------------------------        
006440* STEP 13 - CREATE OR ADD TO THE BUYER'S HOLDING, USING THE SAME          
006450* WEIGHTED-AVERAGE COST-BASIS FORMULA AS BUYSR'S 2110-UPSERT-             
006460* PORTFOLIO - SEE ITS BANNER FOR THE FULL RATIONALE.  THE BUYER           
006470* IN A SELLSR TRADE IS, FROM THE PORTFOLIO'S POINT OF VIEW,               
006480* SIMPLY MAKING A PURCHASE, SO THE SAME BLENDING RULE APPLIES.            
006490*-----------------------------------------------------------------        
006500 2180-UPSERT-BUYER-PORTFOLIO.                                             
006510     SET WS-ROW-NOT-FOUND TO TRUE.                                        
006520     SET WS-PORTF-IX TO 1.                                                
006530     SEARCH WS-PORTF-ENTRY                                                
006540         AT END SET WS-ROW-NOT-FOUND TO TRUE                              
006550         WHEN WS-P-USER-ID (WS-PORTF-IX) =                                
006560                 WS-U-USER-ID (WS-BUYER-SUB) AND                          
006570              WS-P-SYMBOL  (WS-PORTF-IX) = WS-REQ-SYMBOL AND              
006580              WS-P-KEPT    (WS-PORTF-IX)                                  
006590             SET WS-ROW-FOUND TO TRUE                                     
006600             SET WS-BUYER-PORTF-SUB TO WS-PORTF-IX                        
006610     END-SEARCH.                                                          
006620     IF WS-ROW-FOUND                                                      
006630         COMPUTE WS-OLD-VALUE =                                           
006640                 WS-P-AVG-PRICE (WS-BUYER-PORTF-SUB) *                    
006650                 WS-P-QUANTITY (WS-BUYER-PORTF-SUB)                       
006660         ADD WS-TOTAL-PROCEEDS TO WS-OLD-VALUE                            
006670                                     GIVING WS-NEW-VALUE                  
006680         ADD WS-P-QUANTITY (WS-BUYER-PORTF-SUB) SR-QUANTITY               
006690             GIVING WS-NEW-QTY                                            
006700*        ROUNDED HALF-UP PER TCR-2890, SAME AS BUYSR.                     
006710         COMPUTE WS-NEW-AVG-PRICE ROUNDED =                               
006720                 WS-NEW-VALUE / WS-NEW-QTY                                
006730         MOVE WS-NEW-QTY       TO                                         
006740              WS-P-QUANTITY (WS-BUYER-PORTF-SUB)                          
006750         MOVE WS-NEW-AVG-PRICE TO                                         
006760              WS-P-AVG-PRICE (WS-BUYER-PORTF-SUB)                         
006770         MOVE WS-WORK-DATE-8   TO                                         
006780              WS-P-UPDATED-DATE (WS-BUYER-PORTF-SUB)                      
006790     ELSE                                                                 
006800*        NO EXISTING LOT FOR THE BUYER - OPEN A NEW HOLDING ROW,          
006810*        SAME AS BUYSR'S NOT-FOUND BRANCH.                                
006820         ADD 1 TO WS-PORTF-COUNT                                          
006830         ADD 1 TO WS-NEXT-PORT-ID                                         
006840         SET WS-PORTF-IX TO WS-PORTF-COUNT                                
006850         MOVE WS-NEXT-PORT-ID TO WS-P-PORT-ID (WS-PORTF-IX)               
006860         MOVE WS-U-USER-ID (WS-BUYER-SUB) TO                              
006870                              WS-P-USER-ID (WS-PORTF-IX)                  
006880         MOVE WS-REQ-SYMBOL    TO WS-P-SYMBOL (WS-PORTF-IX)               
006890         MOVE SR-QUANTITY      TO WS-P-QUANTITY (WS-PORTF-IX)             
006900         MOVE WS-QUOTE-PRICE   TO WS-P-AVG-PRICE (WS-PORTF-IX)            
006910         MOVE WS-WORK-DATE-8   TO WS-P-CREATED-DATE (WS-PORTF-IX)         
006920         MOVE WS-WORK-DATE-8   TO WS-P-UPDATED-DATE (WS-PORTF-IX)         
006930         MOVE "O"              TO WS-P-STATUS-CD (WS-PORTF-IX)            
006940         MOVE "K"               TO WS-P-DELETE-SW (WS-PORTF-IX)           
006950     END-IF.                                                              
006960*-----------------------------------------------------------------        
006970* STEP 14A - SELL LEG.  TWO POSTINGS PER TRADE IN TOTAL - THIS            
006980* ONE AGAINST THE SELLER SHOWS THE BUYER NAME IN TXN-SELLER-NAME          
006990* AS "(SOLD TO) <USERNAME>" SO THE SELLER'S STATEMENT SHOWS WHO           
007000* BOUGHT THE SHARES.  THE COMPANION BUY LEG IS 2195 BELOW.                
007010*-----------------------------------------------------------------        
007020 2190-POST-SELL-TRANSACTION.                                              
007030     ADD 1 TO WS-NEXT-TXN-ID.                                             
007040     MOVE WS-NEXT-TXN-ID TO TXN-ID.                                       
007050     MOVE SR-SELLER-USER-ID TO TXN-USER-ID.                               
007060     MOVE WS-REQ-SYMBOL     TO TXN-SYMBOL.                                
007070     MOVE "SELL"            TO TXN-TYPE.                                  
007080     MOVE SR-QUANTITY       TO TXN-QUANTITY.                              
007090     MOVE WS-QUOTE-PRICE    TO TXN-PRICE.                                 
007100     MOVE WS-TOTAL-PROCEEDS TO TXN-TOTAL-AMOUNT.                          
007110     STRING "(sold to) " DELIMITED BY SIZE                                
007120            WS-U-USERNAME (WS-BUYER-SUB) DELIMITED BY SPACE               
007130         INTO WS-SELLER-NAME-TAG.                                         
007140     MOVE WS-SELLER-NAME-TAG TO TXN-SELLER-NAME.                          
007150     MOVE WS-WORK-DATE-8     TO TXN-DATE.                                 
007160     MOVE SPACES             TO FILLER OF TRANS-REC.                      
007170     WRITE FILE-TRANS-REC FROM TRANS-REC.                                 
007180     IF FILE-STATUS NOT = "00"                                            
007190         MOVE "WRITE-SELL" TO LOG-ERR-ROUTINE                             
007200         MOVE FILE-STATUS TO LOG-ERR-REASON                               
007210         PERFORM 9200-DO-USERLOG-ERR                                      
007220     END-IF.                                                              
007230*-----------------------------------------------------------------        
007240* STEP 14B - BUY LEG, THE COMPANION TO 2190 ABOVE.  THE BUYER HAS         
007250* NO USERNAME TO NAME THE SELLER BY THAT MAKES SENSE SYMMETRIC TO         
007260* THE SELL LEG'S TAG, SO THIS TAG INSTEAD READS "(BOUGHT FROM             
007270* USERID <ID>)" - THE SELLER'S NUMERIC ID IS ALWAYS ON HAND FROM          
007280* THE REQUEST RECORD, WHILE BUILDING A READABLE NAME WOULD NEED           
007290* AN EXTRA LOOKUP THAT STEP 14A'S BUYER NAME DID NOT NEED (THE            
007300* BUYER ROW WAS ALREADY FOUND AT STEP 3).                                 
007310*-----------------------------------------------------------------        
007320 2195-POST-BUY-TRANSACTION.                                               
007330     ADD 1 TO WS-NEXT-TXN-ID.                                             
007340     MOVE WS-NEXT-TXN-ID TO TXN-ID.                                       
007350     MOVE WS-U-USER-ID (WS-BUYER-SUB) TO TXN-USER-ID.                     
007360     MOVE WS-REQ-SYMBOL     TO TXN-SYMBOL.                                
007370     MOVE "BUY "            TO TXN-TYPE.                                  
007380     MOVE SR-QUANTITY       TO TXN-QUANTITY.                              
007390     MOVE WS-QUOTE-PRICE    TO TXN-PRICE.                                 
007400     MOVE WS-TOTAL-PROCEEDS TO TXN-TOTAL-AMOUNT.                          
007410     MOVE SR-SELLER-USER-ID TO WS-BUYER-ID-DISPLAY.                       
007420     STRING "(bought from userId " DELIMITED BY SIZE                      
007430            WS-BUYER-ID-DISPLAY DELIMITED BY SIZE                         
007440            ")" DELIMITED BY SIZE                                         
007450         INTO WS-BUYER-ID-TAG.                                            
007460     MOVE WS-BUYER-ID-TAG    TO TXN-SELLER-NAME.                          
007470     MOVE WS-WORK-DATE-8     TO TXN-DATE.                                 
007480     MOVE SPACES             TO FILLER OF TRANS-REC.                      
007490     WRITE FILE-TRANS-REC FROM TRANS-REC.                                 
007500     IF FILE-STATUS NOT = "00"                                            
007510         MOVE "WRITE-BUY" TO LOG-ERR-ROUTINE                              
007520         MOVE FILE-STATUS TO LOG-ERR-REASON                               
007530         PERFORM 9200-DO-USERLOG-ERR                                      
007540     END-IF.                                                              
007550*-----------------------------------------------------------------        
007560* SHARED UPPER-CASE HELPER - SEE BUYSR'S EQUIVALENT PARAGRAPH FOR         
007570* WHY A TRANSLATE TABLE IS USED INSTEAD OF FUNCTION UPPER-CASE.           
007580*-----------------------------------------------------------------        
007590 1000-UPPERCASE-SYMBOL.                                                   
007600     INSPECT WS-REQ-SYMBOL                                                
007610         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.               
007620*-----------------------------------------------------------------        
007630* REWRITE BOTH MASTERS IN FULL - SAME POLICY AS BUYSR, SEE ITS            
007640* 3000-REWRITE-MASTERS BANNER.  BOTH BUYSR AND SELLSR REWRITE             
007650* THE SAME TWO FILES, SO ANY RUN ORDER BETWEEN THE TWO PROGRAMS           
007660* ON A GIVEN DAY MUST NOT OVERLAP - THAT IS A JOB-SCHEDULING              
007670* CONCERN OUTSIDE THIS PROGRAM, NOT SOMETHING CHECKED IN CODE.            
007680*-----------------------------------------------------------------        
007690 3000-REWRITE-MASTERS.                                                    
007700     OPEN OUTPUT USER-FILE.                                               
007710     SET WS-USER-IX TO 1.                                                 
007720     PERFORM 3010-REWRITE-ONE-USER WS-USER-COUNT TIMES.                   
007730     CLOSE USER-FILE.                                                     
007740     OPEN OUTPUT PORTFOLIO-FILE.                                          
007750     SET WS-PORTF-IX TO 1.                                                
007760     PERFORM 3020-REWRITE-ONE-PORTF WS-PORTF-COUNT TIMES.                 
007770     CLOSE PORTFOLIO-FILE.                                                
007780 3010-REWRITE-ONE-USER.                                                   
007790     MOVE WS-U-USER-ID (WS-USER-IX)   TO USER-ID.                         
007800     MOVE WS-U-USERNAME (WS-USER-IX)  TO USERNAME.                        
007810     MOVE WS-U-EMAIL (WS-USER-IX)     TO EMAIL.                           
007820     MOVE WS-U-PASSWORD (WS-USER-IX)  TO PASSWORD.                        
007830     MOVE WS-U-BALANCE (WS-USER-IX)   TO BALANCE.                         
007840     MOVE WS-U-CREATED-DATE (WS-USER-IX) TO CREATED-DATE.                 
007850     MOVE WS-U-UPDATED-DATE (WS-USER-IX) TO UPDATED-DATE.                 
007860     MOVE WS-U-STATUS-CD (WS-USER-IX) TO USER-STATUS-CD.                  
007870     MOVE "SELLSR"                    TO USER-LAST-MAINT-PGM.             
007880     WRITE FILE-USER-REC FROM USER-REC.                                   
007890     SET WS-USER-IX UP BY 1.                                              
007900* A "D"-FLAGGED (FULLY-SOLD) HOLDING IS DROPPED HERE, NOT WRITTEN         
007910* - SEE THE W-S COMMENT ON WS-P-DELETE-SW AND STEP 12'S BANNER            
007920* ABOVE FOR WHEN A ROW ACTUALLY GETS FLAGGED.                             
007930 3020-REWRITE-ONE-PORTF.                                                  
007940     IF WS-P-KEPT (WS-PORTF-IX)                                           
007950         MOVE WS-P-PORT-ID (WS-PORTF-IX)   TO PORT-ID                     
007960         MOVE WS-P-USER-ID (WS-PORTF-IX)   TO PORT-USER-ID                
007970         MOVE WS-P-SYMBOL (WS-PORTF-IX)    TO PORT-SYMBOL                 
007980         MOVE WS-P-QUANTITY (WS-PORTF-IX)  TO PORT-QUANTITY               
007990         MOVE WS-P-AVG-PRICE (WS-PORTF-IX) TO PORT-AVG-PRICE              
008000         MOVE WS-P-CREATED-DATE (WS-PORTF-IX) TO                          
008010                                   PORT-CREATED-DATE                      
008020         MOVE WS-P-UPDATED-DATE (WS-PORTF-IX) TO                          
008030                                   PORT-UPDATED-DATE                      
008040         MOVE WS-P-STATUS-CD (WS-PORTF-IX) TO PORT-STATUS-CD              
008050         MOVE "SELLSR"                  TO PORT-LAST-MAINT-PGM            
008060         WRITE FILE-PORTF-REC FROM PORTF-REC                              
008070     END-IF.                                                              
008080     SET WS-PORTF-IX UP BY 1.                                             
008090*-----------------------------------------------------------------        
008100* CLOSE THE TWO FILES STILL OPEN AND LOG END OF RUN.                      
008110*-----------------------------------------------------------------        
008120 9000-TERMINATE.                                                          
008130     CLOSE SELL-REQUEST-FILE.                                             
008140     CLOSE TRANSACTION-FILE.                                              
008150     MOVE "Ended" TO LOGMSG-TEXT.                                         
008160     PERFORM 9100-DO-USERLOG.                                             
008170*-----------------------------------------------------------------        
008180* HOUSE USERLOG PAIR - SEE BUYSR FOR WHY TWO SEPARATE PARAGRAPHS.         
008190*-----------------------------------------------------------------        
008200 9100-DO-USERLOG.                                                         
008210     DISPLAY LOGMSG.                                                      
008220*-----------------------------------------------------------------        
008230 9200-DO-USERLOG-ERR.                                                     
008240     DISPLAY LOGMSG-ERR.                                                  
