000100*****************************************************************         
000110* PRTRSP   -  PORTFOLIO VALUATION DETAIL RECORD                           
000120* ONE ROW PER HOLDING WRITTEN TO PORTFOLIO-REPORT-FILE BY VALSR.          
000130* NOT A MASTER FILE - FLAT DETAIL EXTRACT, NO SUMMARY ROW.                
000140*-----------------------------------------------------------------        
000150* CHANGE LOG                                                              
000160*   2004-06-21  K.OKONKWO  TCR-1072  ORIGINAL VALUATION REC               
000170*****************************************************************         
000180 01  PRTRSP-REC.                                                          
000190     05  PR-USER-ID                  PIC 9(09).                           
000200     05  PR-SYMBOL                   PIC X(10).                           
000210     05  PR-QUANTITY                 PIC S9(07).                          
000220     05  PR-AVG-PRICE                PIC S9(09)V9(02).                    
000230     05  PR-CURRENT-PRICE            PIC S9(09)V9(02).                    
000240     05  PR-CURRENT-VALUE            PIC S9(11)V9(02).                    
000250     05  PR-INVESTED-AMOUNT          PIC S9(11)V9(02).                    
000260     05  PR-NET-PROFIT               PIC S9(11)V9(02).                    
000270     05  PR-PROFIT-PERCENTAGE        PIC S9(05)V9(04).                    
000280     05  FILLER                      PIC X(04).                           
