000100*-----------------------------------------------------------------        
000110*  MERIDIAN SECURITIES PROCESSING - STOCKAPP TRADING BATCH SUITE          
000120*  ALL RIGHTS RESERVED - UNPUBLISHED PROPRIETARY SOURCE CODE              
000130*  THIS LISTING MAY NOT BE REPRODUCED WITHOUT WRITTEN PERMISSION          
000140*  OF MERIDIAN SECURITIES PROCESSING, INC.                                
000150*-----------------------------------------------------------------        
000160* #ident "@(#) apps/STOCKAPP/VALSR.cbl  $Revision: 1.5 $"                 
000170*-----------------------------------------------------------------        
000180 IDENTIFICATION DIVISION.                                                 
000190 PROGRAM-ID.    VALSR.                                                    
000200 AUTHOR.        P. OUEDRAOGO.                                             
000210 INSTALLATION.  MERIDIAN SECURITIES PROCESSING - BATCH SYSTEMS.           
000220 DATE-WRITTEN.  AUGUST 1991.                                              
000230 DATE-COMPILED.                                                           
000240 SECURITY.      COMPANY CONFIDENTIAL - SEE SSO-014 FOR ACCESS.            
000250*-----------------------------------------------------------------        
000260*  CHANGE LOG                                                             
000270*    WHEN        WHO         TCR       WHAT                               
000280*    ----------  ----------  --------  -------------------------          
000290*    1991-08-22  TUXDEV      N/A       ORIGINAL FUNDPRSR LOOKUP           
000300*    1996-11-30  P.OUEDRAOGO TCR-0203  USERLOG AUDIT TRAIL ADDED          
000310*    1998-09-14  R.NALLURI   TCR-0458  Y2K - DATES WIDENED CCYY           
000320*    2004-05-17  K.OKONKWO   TCR-1072  REBUILT AS BATCH PORTFOLIO         
000330*                                      VALUATION REPORT - DROPPED         
000340*                                      TUXEDO, EXTENDED SINGLE-KEY        
000350*                                      LOOKUP TO A PER-USER SCAN          
000360*    2004-06-21  K.OKONKWO   TCR-1072  ADDED PROFIT-PERCENT CALC          
000370*    2006-11-09  M.PETRAUSKAS TCR-1690 AVG-PRICE FALLBACK WHEN NO         
000380*                                      QUOTE ON FILE FOR SYMBOL           
000390*    2011-03-30  M.PETRAUSKAS TCR-2890 ROUNDED MONEY HALF-UP              
000400*    2015-04-13  J.HARALD    TCR-3412  CODE REVIEW CLEANUP - SUB-         
000410*                                      SCRIPTS BACK TO 77-LEVEL,          
000420*                                      START PARA NOW PERFORM...          
000430*                                      THRU LOAD TABLES                   
000440*    2015-06-02  J.HARALD    TCR-3460  QUOTE-FILE FD RECORD-LEN           
000450*                                      21 WAS STALE (PRE-DATES            
000460*                                      QUOTE-REC FILLER) - NOW 30         
000470*    2015-07-21  J.HARALD    TCR-3488  REVIEW COMMENTS - ADDED            
000480*                                      RATIONALE COMMENTS ON THE          
000490*                                      SORT, THE AVG-PRICE QUOTE          
000500*                                      FALLBACK, AND THE VALUATION        
000510*                                      MATH - NO LOGIC CHANGED            
000520*-----------------------------------------------------------------        
000530*  FUNCTION.                                                              
000540*    PROCESSES ONE RUN OF VALUATION-REQUEST-FILE.  EACH DETAIL            
000550*    RECORD NAMES ONE USER.  FOR THAT USER, EVERY OPEN PORTFOLIO          
000560*    ROW IS VALUED AGAINST QUOTE-FILE AND WRITTEN TO PORTFOLIO-           
000570*    REPORT-FILE IN ASCENDING SYMBOL ORDER - FLAT DETAIL EXTRACT,         
000580*    NO CONTROL-BREAK TOTAL LINE.                                         
000590*-----------------------------------------------------------------        
000600 ENVIRONMENT DIVISION.                                                    
000610 CONFIGURATION SECTION.                                                   
000620 SOURCE-COMPUTER.  USL-486.                                               
000630 OBJECT-COMPUTER.  USL-486.                                               
000640 SPECIAL-NAMES.                                                           
000650     C01 IS TOP-OF-FORM                                                   
000660     CLASS STOCK-SYMBOL-CLASS IS "A" THRU "Z", "0" THRU "9"               
000670     UPSI-0 ON STATUS IS WS-RERUN-SW-ON                                   
000680            OFF STATUS IS WS-RERUN-SW-OFF.                                
000690 INPUT-OUTPUT SECTION.                                                    
000700 FILE-CONTROL.                                                            
000710*    VALUATION-REQUEST-FILE DRIVES THE WHOLE RUN - ONE DETAIL ROW         
000720*    PER USER ID TO BE VALUED, NO OTHER DATA, SEE VALUATION-              
000730*    REQUEST-REC BELOW.                                                   
000740     SELECT VALUATION-REQUEST-FILE ASSIGN TO VALREQ                       
000750         ORGANIZATION IS SEQUENTIAL                                       
000760         FILE STATUS IS FILE-STATUS.                                      
000770*    ALL THREE MASTERS ARE OPENED INPUT-ONLY AND NEVER REWRITTEN -        
000780*    VALSR IS A PURE REPORTING PASS, UNLIKE BUYSR/SELLSR WHICH            
000790*    OWN AND REWRITE THE SAME TWO FILES.                                  
000800     SELECT USER-FILE ASSIGN TO USERMSTR                                  
000810         ORGANIZATION IS SEQUENTIAL                                       
000820         FILE STATUS IS FILE-STATUS.                                      
000830     SELECT PORTFOLIO-FILE ASSIGN TO PORTMSTR                             
000840         ORGANIZATION IS SEQUENTIAL                                       
000850         FILE STATUS IS FILE-STATUS.                                      
000860     SELECT QUOTE-FILE ASSIGN TO QUOTEMSTR                                
000870         ORGANIZATION IS SEQUENTIAL                                       
000880         FILE STATUS IS FILE-STATUS.                                      
000890*    ONE DETAIL LINE PER HOLDING VALUED - SEE 2200-VALUE-ONE-             
000900*    HOLDING BELOW FOR THE LAYOUT THIS FEEDS.                             
000910     SELECT PORTFOLIO-REPORT-FILE ASSIGN TO PORTRPT                       
000920         ORGANIZATION IS SEQUENTIAL                                       
000930         FILE STATUS IS FILE-STATUS.                                      
000940 DATA DIVISION.                                                           
000950 FILE SECTION.                                                            
000960*    VALUATION-REQUEST-REC IS DELIBERATELY BARE - JUST THE USER           
000970*    ID TO VALUE.  EVERY PORTFOLIO ROW FOR THAT USER IS PICKED UP         
000980*    FROM THE IN-MEMORY TABLE, NOT FROM THE REQUEST ITSELF.               
000990 FD  VALUATION-REQUEST-FILE                                               
001000     RECORD CONTAINS 09 CHARACTERS                                        
001010     RECORDING MODE IS F.                                                 
001020 01  VALUATION-REQUEST-REC.                                               
001030     05  VR-USER-ID                  PIC 9(09).                           
001040*    USER-FILE/PORTFOLIO-FILE/QUOTE-FILE LAYOUTS ARE SHARED WITH          
001050*    EVERY OTHER STOCKAPP PROGRAM - SEE USER.CPY/PORTF.CPY/               
001060*    QUOTE.CPY.                                                           
001070 FD  USER-FILE                                                            
001080     RECORD CONTAINS 176 CHARACTERS                                       
001090     RECORDING MODE IS F.                                                 
001100 01  FILE-USER-REC.                                                       
001110     COPY USER.                                                           
001120 FD  PORTFOLIO-FILE                                                       
001130     RECORD CONTAINS 80 CHARACTERS                                        
001140     RECORDING MODE IS F.                                                 
001150 01  FILE-PORTF-REC.                                                      
001160     COPY PORTF.                                                          
001170 FD  QUOTE-FILE                                                           
001180     RECORD CONTAINS 30 CHARACTERS                                        
001190     RECORDING MODE IS F.                                                 
001200 01  FILE-QUOTE-REC.                                                      
001210     COPY QUOTE.                                                          
001220*    PORTFOLIO-REPORT-FILE IS THE ONLY OUTPUT THIS PROGRAM OWNS -         
001230*    ONE FLAT ROW PER HOLDING, ASCENDING BY SYMBOL WITHIN EACH            
001240*    USER - SEE THE SHELL-SORT AT 2120 BELOW FOR HOW THE ORDERING         
001250*    IS PRODUCED.                                                         
001260 FD  PORTFOLIO-REPORT-FILE                                                
001270     RECORD CONTAINS 100 CHARACTERS                                       
001280     RECORDING MODE IS F.                                                 
001290 01  FILE-PRTRSP-REC.                                                     
001300     COPY PRTRSP.                                                         
001310 WORKING-STORAGE SECTION.                                                 
001320*-----------------------------------------------------------------        
001330* WORK-DATE BREAKDOWN (SHOP STANDARD, SHARED COPYBOOK) - CARRIED          
001340* HERE PURELY FOR HOUSE CONSISTENCY; VALSR STAMPS NO DATE FIELDS.         
001350*-----------------------------------------------------------------        
001360 01  WS-TODAY-REC.                                                        
001370     COPY DATEWRK.                                                        
001380*-----------------------------------------------------------------        
001390* IN-MEMORY MASTER TABLES - SEE BUYSR BANNER FOR LOAD CONVENTION.         
001400* VALSR IS READ-ONLY AGAINST ALL THREE - NO REWRITE PARAGRAPH.            
001410*-----------------------------------------------------------------        
001420 01  WS-USER-TABLE.                                                       
001430     05  WS-USER-ENTRY OCCURS 2000 TIMES                                  
001440                        INDEXED BY WS-USER-IX.                            
001450         10  WS-U-USER-ID             PIC 9(09).                          
001460         10  WS-U-USERNAME            PIC X(30).                          
001470         10  WS-U-EMAIL               PIC X(50).                          
001480         10  WS-U-PASSWORD            PIC X(30).                          
001490         10  WS-U-BALANCE             PIC S9(11)V9(02).                   
001500         10  WS-U-CREATED-DATE        PIC 9(08).                          
001510         10  WS-U-UPDATED-DATE        PIC 9(08).                          
001520         10  WS-U-STATUS-CD           PIC X(01).                          
001530         10  WS-U-LAST-MAINT-PGM      PIC X(08).                          
001540 01  WS-USER-COUNT                   PIC S9(09) COMP-5 VALUE ZERO.        
001550 01  WS-PORTF-TABLE.                                                      
001560     05  WS-PORTF-ENTRY OCCURS 4000 TIMES                                 
001570                         INDEXED BY WS-PORTF-IX.                          
001580         10  WS-P-PORT-ID             PIC 9(09).                          
001590         10  WS-P-USER-ID             PIC 9(09).                          
001600         10  WS-P-SYMBOL              PIC X(10).                          
001610         10  WS-P-QUANTITY            PIC S9(07).                         
001620         10  WS-P-AVG-PRICE           PIC S9(09)V9(02).                   
001630         10  WS-P-CREATED-DATE        PIC 9(08).                          
001640         10  WS-P-UPDATED-DATE        PIC 9(08).                          
001650         10  WS-P-STATUS-CD           PIC X(01).                          
001660 01  WS-PORTF-COUNT                  PIC S9(09) COMP-5 VALUE ZERO.        
001670 01  WS-QUOTE-TABLE.                                                      
001680     05  WS-QUOTE-ENTRY OCCURS 500 TIMES                                  
001690                         INDEXED BY WS-QUOTE-IX.                          
001700         10  WS-Q-SYMBOL              PIC X(10).                          
001710         10  WS-Q-PRICE               PIC S9(09)V9(02).                   
001720 01  WS-QUOTE-COUNT                  PIC S9(09) COMP-5 VALUE ZERO.        
001730*-----------------------------------------------------------------        
001740* SORT WORK - PORTFOLIO ROWS ARE LOADED IN FILE ORDER BUT MUST BE         
001750* REPORTED ASCENDING BY SYMBOL WITHIN A USER; A SUBSCRIPT TABLE IS        
001760* BUILT PER REQUEST AND SHELL-SORTED IN PLACE.                            
001770*-----------------------------------------------------------------        
001780 01  WS-ROW-TABLE.                                                        
001790     05  WS-ROW-SUB OCCURS 4000 TIMES                                     
001800                     INDEXED BY WS-ROW-IX                                 
001810                     PIC S9(09) COMP-5.                                   
001820 01  WS-ROW-COUNT                     PIC S9(09) COMP-5.                  
001830 01  WS-SORT-I                        PIC S9(09) COMP-5.                  
001840 01  WS-SORT-TEMP                     PIC S9(09) COMP-5.                  
001850 01  WS-SORT-SWAPPED-SW               PIC X(01).                          
001860     88  WS-SORT-DID-SWAP                        VALUE "Y".               
001870*-----------------------------------------------------------------        
001880* WORK AREAS                                                              
001890*-----------------------------------------------------------------        
001900 01  FILE-STATUS                      PIC X(02) VALUE "00".               
001910 01  WS-EOF-SW                        PIC X(01) VALUE "N".                
001920     88  WS-END-OF-REQUESTS                      VALUE "Y".               
001930 01  WS-FOUND-SW                      PIC X(01).                          
001940     88  WS-ROW-FOUND                            VALUE "Y".               
001950     88  WS-ROW-NOT-FOUND                        VALUE "N".               
001960*-----------------------------------------------------------------        
001970* SCALAR SUBSCRIPTS - HOUSE HABIT IS 77-LEVEL FOR THESE, NOT 01           
001980* (SEE STOCKAPP REC-FOUND/NOT-FOUND ERA CODE).                            
001990*-----------------------------------------------------------------        
002000 77  WS-USER-SUB                      PIC S9(09) COMP-5.                  
002010 77  WS-QUOTE-SUB                     PIC S9(09) COMP-5.                  
002020 77  WS-CUR-ROW-SUB                   PIC S9(09) COMP-5.                  
002030 01  WS-RERUN-SW-ON                   PIC X(01).                          
002040 01  WS-RERUN-SW-OFF                  PIC X(01).                          
002050*-----------------------------------------------------------------        
002060* VALUATION WORK FIELDS                                                   
002070*-----------------------------------------------------------------        
002080 01  WS-CURRENT-PRICE                 PIC S9(09)V9(02).                   
002090 01  WS-CURRENT-VALUE                 PIC S9(11)V9(02).                   
002100 01  WS-INVESTED-AMOUNT               PIC S9(11)V9(02).                   
002110 01  WS-NET-PROFIT                    PIC S9(11)V9(02).                   
002120 01  WS-PROFIT-PERCENT                PIC S9(05)V9(04).                   
002130*-----------------------------------------------------------------        
002140* LOG MESSAGE DEFINITIONS                                                 
002150*-----------------------------------------------------------------        
002160 01  LOGMSG.                                                              
002170     05  FILLER                       PIC X(09) VALUE "VALSR =>".         
002180     05  LOGMSG-TEXT                  PIC X(60).                          
002190 01  LOGMSG-ERR.                                                          
002200     05  FILLER                       PIC X(12) VALUE                     
002210                                       "VALSR ERR =>".                    
002220     05  LOG-ERR-ROUTINE              PIC X(10).                          
002230     05  FILLER                       PIC X(10) VALUE " REASON=".         
002240     05  LOG-ERR-REASON               PIC X(40).                          
002250 PROCEDURE DIVISION.                                                      
002260*-----------------------------------------------------------------        
002270* MAINLINE - LOAD THE THREE MASTERS ONCE, WALK THE REQUEST FILE,          
002280* TERMINATE.  THERE IS NO REWRITE STEP HERE - UNLIKE BUYSR AND            
002290* SELLSR, VALSR NEVER MUTATES A MASTER, SO THE USUAL "LOAD, WALK,         
002300* REWRITE" SHAPE SHRINKS TO "LOAD, WALK" WITH A REPORT AS THE             
002310* ONLY OUTPUT.                                                            
002320*-----------------------------------------------------------------        
002330 0000-START-VALSR.                                                        
002340     PERFORM 0100-INITIALIZE THRU 1000-LOAD-MASTER-TABLES.                
002350     PERFORM 2000-PROCESS-REQUESTS                                        
002360         UNTIL WS-END-OF-REQUESTS.                                        
002370     PERFORM 9000-TERMINATE.                                              
002380     STOP RUN.                                                            
002390*-----------------------------------------------------------------        
002400* OPEN EVERYTHING UP FRONT, INCLUDING THE REPORT FILE FOR OUTPUT -        
002410* A BAD OPEN ON ANY OF THE FIVE IS FATAL, SAME POLICY AS BUYSR            
002420* AND SELLSR.                                                             
002430*-----------------------------------------------------------------        
002440 0100-INITIALIZE.                                                         
002450     MOVE "Started" TO LOGMSG-TEXT.                                       
002460     PERFORM 9100-DO-USERLOG.                                             
002470     OPEN INPUT VALUATION-REQUEST-FILE.                                   
002480     OPEN INPUT USER-FILE.                                                
002490     OPEN INPUT PORTFOLIO-FILE.                                           
002500     OPEN INPUT QUOTE-FILE.                                               
002510     OPEN OUTPUT PORTFOLIO-REPORT-FILE.                                   
002520     IF FILE-STATUS NOT = "00"                                            
002530         MOVE "OPEN" TO LOG-ERR-ROUTINE                                   
002540         MOVE FILE-STATUS TO LOG-ERR-REASON                               
002550         PERFORM 9200-DO-USERLOG-ERR                                      
002560         PERFORM 9000-TERMINATE                                           
002570         STOP RUN.                                                        
002580*-----------------------------------------------------------------        
002590 1000-LOAD-MASTER-TABLES.                                                 
002600     PERFORM 1100-LOAD-USER-TABLE.                                        
002610     PERFORM 1200-LOAD-PORTF-TABLE.                                       
002620     PERFORM 1300-LOAD-QUOTE-TABLE.                                       
002630     CLOSE USER-FILE PORTFOLIO-FILE QUOTE-FILE.                           
002640*-----------------------------------------------------------------        
002650 1100-LOAD-USER-TABLE.                                                    
002660     READ USER-FILE                                                       
002670         AT END MOVE "Y" TO WS-EOF-SW.                                    
002680     PERFORM 1110-LOAD-ONE-USER UNTIL WS-EOF-SW = "Y".                    
002690     MOVE "N" TO WS-EOF-SW.                                               
002700 1110-LOAD-ONE-USER.                                                      
002710     ADD 1 TO WS-USER-COUNT.                                              
002720     SET WS-USER-IX TO WS-USER-COUNT.                                     
002730     MOVE USER-ID        TO WS-U-USER-ID (WS-USER-IX).                    
002740     MOVE USERNAME       TO WS-U-USERNAME (WS-USER-IX).                   
002750     MOVE EMAIL          TO WS-U-EMAIL (WS-USER-IX).                      
002760     MOVE PASSWORD       TO WS-U-PASSWORD (WS-USER-IX).                   
002770     MOVE BALANCE        TO WS-U-BALANCE (WS-USER-IX).                    
002780     MOVE CREATED-DATE   TO WS-U-CREATED-DATE (WS-USER-IX).               
002790     MOVE UPDATED-DATE   TO WS-U-UPDATED-DATE (WS-USER-IX).               
002800     MOVE USER-STATUS-CD TO WS-U-STATUS-CD (WS-USER-IX).                  
002810     MOVE USER-LAST-MAINT-PGM TO                                          
002820                             WS-U-LAST-MAINT-PGM (WS-USER-IX).            
002830     READ USER-FILE                                                       
002840         AT END MOVE "Y" TO WS-EOF-SW.                                    
002850*-----------------------------------------------------------------        
002860 1200-LOAD-PORTF-TABLE.                                                   
002870     READ PORTFOLIO-FILE                                                  
002880         AT END MOVE "Y" TO WS-EOF-SW.                                    
002890     PERFORM 1210-LOAD-ONE-PORTF UNTIL WS-EOF-SW = "Y".                   
002900     MOVE "N" TO WS-EOF-SW.                                               
002910 1210-LOAD-ONE-PORTF.                                                     
002920     ADD 1 TO WS-PORTF-COUNT.                                             
002930     SET WS-PORTF-IX TO WS-PORTF-COUNT.                                   
002940     MOVE PORT-ID          TO WS-P-PORT-ID (WS-PORTF-IX).                 
002950     MOVE PORT-USER-ID     TO WS-P-USER-ID (WS-PORTF-IX).                 
002960     MOVE PORT-SYMBOL      TO WS-P-SYMBOL (WS-PORTF-IX).                  
002970     MOVE PORT-QUANTITY    TO WS-P-QUANTITY (WS-PORTF-IX).                
002980     MOVE PORT-AVG-PRICE   TO WS-P-AVG-PRICE (WS-PORTF-IX).               
002990     MOVE PORT-CREATED-DATE TO                                            
003000                              WS-P-CREATED-DATE (WS-PORTF-IX).            
003010     MOVE PORT-UPDATED-DATE TO                                            
003020                              WS-P-UPDATED-DATE (WS-PORTF-IX).            
003030     MOVE PORT-STATUS-CD   TO WS-P-STATUS-CD (WS-PORTF-IX).               
003040     READ PORTFOLIO-FILE                                                  
003050         AT END MOVE "Y" TO WS-EOF-SW.                                    
003060*-----------------------------------------------------------------        
003070 1300-LOAD-QUOTE-TABLE.                                                   
003080     READ QUOTE-FILE                                                      
003090         AT END MOVE "Y" TO WS-EOF-SW.                                    
003100     PERFORM 1310-LOAD-ONE-QUOTE UNTIL WS-EOF-SW = "Y".                   
003110     MOVE "N" TO WS-EOF-SW.                                               
003120 1310-LOAD-ONE-QUOTE.                                                     
003130     ADD 1 TO WS-QUOTE-COUNT.                                             
003140     SET WS-QUOTE-IX TO WS-QUOTE-COUNT.                                   
003150     MOVE QUOTE-SYMBOL TO WS-Q-SYMBOL (WS-QUOTE-IX).                      
003160     MOVE QUOTE-PRICE  TO WS-Q-PRICE (WS-QUOTE-IX).                       
003170     READ QUOTE-FILE                                                      
003180         AT END MOVE "Y" TO WS-EOF-SW.                                    
003190*-----------------------------------------------------------------        
003200 2000-PROCESS-REQUESTS.                                                   
003210     READ VALUATION-REQUEST-FILE                                          
003220         AT END MOVE "Y" TO WS-EOF-SW.                                    
003230     IF NOT WS-END-OF-REQUESTS                                            
003240         PERFORM 2100-PROCESS-VALUATION-REQUEST                           
003250     END-IF.                                                              
003260*-----------------------------------------------------------------        
003270* DRIVER FOR ONE REQUEST - CONFIRM THE USER EXISTS, COLLECT AND           
003280* SORT THAT USER'S HOLDINGS, THEN VALUE EACH ONE IN TURN.  UNLIKE         
003290* BUYSR/SELLSR THIS PROGRAM HAS NO MULTI-STEP REJECT CHAIN - A            
003300* VALUATION REQUEST EITHER NAMES A REAL USER OR IT DOES NOT, SO           
003310* ONE "GO TO 2100-EXIT" COVERS THE ONLY FAILURE MODE.  A USER             
003320* WITH ZERO OPEN HOLDINGS IS NOT AN ERROR - 2110/2130 SIMPLY              
003330* PRODUCE NO REPORT ROWS FOR THEM.                                        
003340*-----------------------------------------------------------------        
003350 2100-PROCESS-VALUATION-REQUEST.                                          
003360     SET WS-ROW-NOT-FOUND TO TRUE.                                        
003370     SET WS-USER-IX TO 1.                                                 
003380     SEARCH WS-USER-ENTRY                                                 
003390         AT END SET WS-ROW-NOT-FOUND TO TRUE                              
003400         WHEN WS-U-USER-ID (WS-USER-IX) = VR-USER-ID                      
003410             SET WS-ROW-FOUND TO TRUE                                     
003420             SET WS-USER-SUB TO WS-USER-IX                                
003430     END-SEARCH.                                                          
003440     IF WS-ROW-NOT-FOUND                                                  
003450         MOVE "User not found" TO LOGMSG-TEXT                             
003460         PERFORM 9100-DO-USERLOG                                          
003470         GO TO 2100-EXIT                                                  
003480     END-IF.                                                              
003490     PERFORM 2110-BUILD-ROW-TABLE.                                        
003500     PERFORM 2120-SORT-ROW-TABLE.                                         
003510     SET WS-ROW-IX TO 1.                                                  
003520     PERFORM 2130-VALUE-EACH-ROW WS-ROW-COUNT TIMES.                      
003530     MOVE "Valuation completed" TO LOGMSG-TEXT.                           
003540     PERFORM 9100-DO-USERLOG.                                             
003550*    THE NOT-FOUND GO TO ABOVE LANDS HERE.                                
003560 2100-EXIT.                                                               
003570     EXIT.                                                                
003580*-----------------------------------------------------------------        
003590* WALK THE SORTED SUBSCRIPT TABLE IN ORDER, VALUING ONE HOLDING           
003600* PER ITERATION - WS-CUR-ROW-SUB IS THE INDIRECTION THAT LETS             
003610* 2200 BELOW ADDRESS THE PORTFOLIO TABLE WITHOUT KNOWING ABOUT            
003620* THE SORT AT ALL.                                                        
003630*-----------------------------------------------------------------        
003640 2130-VALUE-EACH-ROW.                                                     
003650     SET WS-CUR-ROW-SUB TO WS-ROW-SUB (WS-ROW-IX).                        
003660     PERFORM 2200-VALUE-ONE-HOLDING.                                      
003670     SET WS-ROW-IX UP BY 1.                                               
003680*-----------------------------------------------------------------        
003690* COLLECT THE SUBSCRIPTS OF EVERY PORTFOLIO ROW BELONGING TO THIS         
003700* USER - UNSORTED, FILE-LOAD ORDER.                                       
003710*-----------------------------------------------------------------        
003720 2110-BUILD-ROW-TABLE.                                                    
003730     MOVE ZERO TO WS-ROW-COUNT.                                           
003740     SET WS-PORTF-IX TO 1.                                                
003750     PERFORM 2115-CHECK-ONE-PORTF WS-PORTF-COUNT TIMES.                   
003760*-----------------------------------------------------------------        
003770 2115-CHECK-ONE-PORTF.                                                    
003780     IF WS-P-USER-ID (WS-PORTF-IX) = VR-USER-ID                           
003790         ADD 1 TO WS-ROW-COUNT                                            
003800         SET WS-ROW-IX TO WS-ROW-COUNT                                    
003810         SET WS-ROW-SUB (WS-ROW-IX) TO WS-PORTF-IX                        
003820     END-IF.                                                              
003830     SET WS-PORTF-IX UP BY 1.                                             
003840*-----------------------------------------------------------------        
003850* SHELL-SORT THE COLLECTED SUBSCRIPTS ASCENDING BY PORTFOLIO              
003860* SYMBOL - HOUSE PREFERS AN IN-LINE SORT OVER THE SORT VERB FOR A         
003870* WORKING-STORAGE TABLE THIS SMALL (SEE FUNDUPSR ERA NOTES).              
003880*-----------------------------------------------------------------        
003890 2120-SORT-ROW-TABLE.                                                     
003900     IF WS-ROW-COUNT < 2 GO TO 2120-EXIT END-IF.                          
003910     MOVE "Y" TO WS-SORT-SWAPPED-SW.                                      
003920     PERFORM 2121-SORT-ONE-PASS UNTIL NOT WS-SORT-DID-SWAP.               
003930 2120-EXIT.                                                               
003940     EXIT.                                                                
003950*-----------------------------------------------------------------        
003960 2121-SORT-ONE-PASS.                                                      
003970     MOVE "N" TO WS-SORT-SWAPPED-SW.                                      
003980     SET WS-ROW-IX TO 1.                                                  
003990     PERFORM 2122-SORT-COMPARE-SWAP WS-ROW-COUNT TIMES.                   
004000*-----------------------------------------------------------------        
004010 2122-SORT-COMPARE-SWAP.                                                  
004020     SET WS-SORT-I TO WS-ROW-IX.                                          
004030     IF WS-SORT-I < WS-ROW-COUNT                                          
004040         IF WS-P-SYMBOL (WS-ROW-SUB (WS-SORT-I)) >                        
004050            WS-P-SYMBOL (WS-ROW-SUB (WS-SORT-I + 1))                      
004060             MOVE WS-ROW-SUB (WS-SORT-I) TO WS-SORT-TEMP                  
004070             MOVE WS-ROW-SUB (WS-SORT-I + 1) TO                           
004080                  WS-ROW-SUB (WS-SORT-I)                                  
004090             MOVE WS-SORT-TEMP TO                                         
004100                  WS-ROW-SUB (WS-SORT-I + 1)                              
004110             MOVE "Y" TO WS-SORT-SWAPPED-SW                               
004120         END-IF                                                           
004130     END-IF.                                                              
004140     SET WS-ROW-IX UP BY 1.                                               
004150*-----------------------------------------------------------------        
004160*-----------------------------------------------------------------        
004170* VALUE ONE HOLDING AND WRITE ITS REPORT ROW.  THE QUOTE LOOKUP           
004180* BELOW IS WHERE VALSR DIFFERS FROM BUYSR/SELLSR'S EQUIVALENT             
004190* LOOKUPS - THOSE TWO FALL BACK TO ZERO WHEN A SYMBOL IS NOT              
004200* QUOTED BECAUSE THEY ARE PRICING AN ACTUAL TRADE THAT MUST NOT           
004210* EXECUTE ON A MADE-UP PRICE.  HERE THERE IS NO TRADE TO BLOCK -          
004220* ONLY A HOLDING THAT STILL NEEDS SOME CURRENT-VALUE ESTIMATE FOR         
004230* THE REPORT, SO FALLING BACK TO THE HOLDING'S OWN AVG-PRICE              
004240* (TCR-1690) GIVES A REASONABLE "UNCHANGED SINCE PURCHASE"                
004250* ESTIMATE INSTEAD OF REPORTING A PHANTOM TOTAL LOSS AT ZERO.             
004260*-----------------------------------------------------------------        
004270 2200-VALUE-ONE-HOLDING.                                                  
004280     SET WS-ROW-NOT-FOUND TO TRUE.                                        
004290     SET WS-QUOTE-IX TO 1.                                                
004300     SEARCH WS-QUOTE-ENTRY                                                
004310         AT END SET WS-ROW-NOT-FOUND TO TRUE                              
004320         WHEN WS-Q-SYMBOL (WS-QUOTE-IX) =                                 
004330                 WS-P-SYMBOL (WS-CUR-ROW-SUB)                             
004340             SET WS-ROW-FOUND TO TRUE                                     
004350             SET WS-QUOTE-SUB TO WS-QUOTE-IX                              
004360     END-SEARCH.                                                          
004370     IF WS-ROW-FOUND                                                      
004380         MOVE WS-Q-PRICE (WS-QUOTE-SUB) TO WS-CURRENT-PRICE               
004390     ELSE                                                                 
004400         MOVE WS-P-AVG-PRICE (WS-CUR-ROW-SUB) TO WS-CURRENT-PRICE         
004410     END-IF.                                                              
004420*    CURRENT-VALUE IS SHARES HELD TIMES TODAY'S PRICE (OR THE             
004430*    FALLBACK ABOVE); INVESTED-AMOUNT IS SHARES HELD TIMES THE            
004440*    ORIGINAL WEIGHTED-AVERAGE COST FROM THE PORTFOLIO ROW (SEE           
004450*    BUYSR 2110-UPSERT-PORTFOLIO FOR HOW THAT AVERAGE IS BUILT).          
004460*    NET-PROFIT IS SIMPLY THE DIFFERENCE OF THE TWO - ALL THREE           
004470*    ROUNDED HALF-UP PER TCR-2890.                                        
004480     COMPUTE WS-CURRENT-VALUE ROUNDED =                                   
004490             WS-P-QUANTITY (WS-CUR-ROW-SUB) * WS-CURRENT-PRICE.           
004500     COMPUTE WS-INVESTED-AMOUNT ROUNDED =                                 
004510             WS-P-QUANTITY (WS-CUR-ROW-SUB) *                             
004520             WS-P-AVG-PRICE (WS-CUR-ROW-SUB).                             
004530     COMPUTE WS-NET-PROFIT ROUNDED =                                      
004540             WS-CURRENT-VALUE - WS-INVESTED-AMOUNT.                       
004550     PERFORM 2230-COMPUTE-PROFIT-PERCENT.                                 
004560*    BUILD AND WRITE THE REPORT DETAIL LINE FOR THIS HOLDING.             
004570     MOVE VR-USER-ID                   TO PR-USER-ID.                     
004580     MOVE WS-P-SYMBOL (WS-CUR-ROW-SUB)  TO PR-SYMBOL.                     
004590     MOVE WS-P-QUANTITY (WS-CUR-ROW-SUB) TO PR-QUANTITY.                  
004600     MOVE WS-P-AVG-PRICE (WS-CUR-ROW-SUB) TO PR-AVG-PRICE.                
004610     MOVE WS-CURRENT-PRICE              TO PR-CURRENT-PRICE.              
004620     MOVE WS-CURRENT-VALUE              TO PR-CURRENT-VALUE.              
004630     MOVE WS-INVESTED-AMOUNT            TO PR-INVESTED-AMOUNT.            
004640     MOVE WS-NET-PROFIT                 TO PR-NET-PROFIT.                 
004650     MOVE WS-PROFIT-PERCENT             TO PR-PROFIT-PERCENTAGE.          
004660     MOVE SPACES                        TO FILLER OF PRTRSP-REC.          
004670     WRITE FILE-PRTRSP-REC FROM PRTRSP-REC.                               
004680     IF FILE-STATUS NOT = "00"                                            
004690         MOVE "WRITE-RPT" TO LOG-ERR-ROUTINE                              
004700         MOVE FILE-STATUS TO LOG-ERR-REASON                               
004710         PERFORM 9200-DO-USERLOG-ERR                                      
004720     END-IF.                                                              
004730*-----------------------------------------------------------------        
004740* GUARD: INVESTED-AMOUNT ZERO OR NEGATIVE YIELDS 0% RATHER THAN A         
004750* DIVIDE EXCEPTION.  QUANTITY IS NEVER NEGATIVE IN PRACTICE SO            
004760* THIS ONLY FIRES WHEN INVESTED-AMOUNT IS EXACTLY ZERO.                   
004770*-----------------------------------------------------------------        
004780 2230-COMPUTE-PROFIT-PERCENT.                                             
004790     IF WS-INVESTED-AMOUNT <= ZERO                                        
004800         MOVE ZERO TO WS-PROFIT-PERCENT                                   
004810     ELSE                                                                 
004820         COMPUTE WS-PROFIT-PERCENT ROUNDED =                              
004830                 (WS-NET-PROFIT / WS-INVESTED-AMOUNT) * 100               
004840     END-IF.                                                              
004850*-----------------------------------------------------------------        
004860 9000-TERMINATE.                                                          
004870     CLOSE VALUATION-REQUEST-FILE.                                        
004880     CLOSE PORTFOLIO-REPORT-FILE.                                         
004890     MOVE "Ended" TO LOGMSG-TEXT.                                         
004900     PERFORM 9100-DO-USERLOG.                                             
004910*-----------------------------------------------------------------        
004920 9100-DO-USERLOG.                                                         
004930     DISPLAY LOGMSG.                                                      
004940*-----------------------------------------------------------------        
004950 9200-DO-USERLOG-ERR.                                                     
004960     DISPLAY LOGMSG-ERR.                                                  
