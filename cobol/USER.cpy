000100*****************************************************************         
000110* USER     -  REGISTERED USER MASTER RECORD                               
000120* ONE ROW PER REGISTERED TRADING-SYSTEM USER.  KEY = USER-ID.             
000130* CARRIES CASH BALANCE ONLY; HOLDINGS ARE KEPT IN PORTF.                  
000140*-----------------------------------------------------------------        
000150* CHANGE LOG                                                              
000160*   1991-02-11  TUXEDO DEVELOPMENT   ORIGINAL STOCKAPP CUST REC           
000170*   1999-09-02  R.NALLURI   TCR-0458  Y2K - DATES WIDENED CCYY            
000180*   2004-05-17  K.OKONKWO   TCR-1072  RECAST AS TRADING USER REC          
000190*   2004-06-03  K.OKONKWO   TCR-1072  ADDED STATUS BYTE + REDEFINE        
000200*****************************************************************         
000210 01  USER-REC.                                                            
000220     05  USER-ID                     PIC 9(09).                           
000230     05  USERNAME                    PIC X(30).                           
000240     05  EMAIL                       PIC X(50).                           
000250     05  PASSWORD                    PIC X(30).                           
000260     05  BALANCE                     PIC S9(11)V9(02).                    
000270     05  CREATED-DATE                PIC 9(08).                           
000280     05  UPDATED-DATE                PIC 9(08).                           
000290*-----------------------------------------------------------------        
000300* STATUS BYTE - SHOP STANDARD ON EVERY MASTER SINCE THE Y2K PASS.         
000310*-----------------------------------------------------------------        
000320     05  USER-STATUS-CD              PIC X(01).                           
000330         88  USER-ACTIVE                       VALUE "A".                 
000340         88  USER-CLOSED                       VALUE "C".                 
000350     05  USER-LAST-MAINT-PGM         PIC X(08).                           
000360     05  FILLER                      PIC X(19).                           
000370*-----------------------------------------------------------------        
000380* CCYYMMDD BREAKDOWN OF UPDATED-DATE, SHOP-STANDARD REDEFINE.             
000390*-----------------------------------------------------------------        
000400 01  USER-REC-DATE-R REDEFINES USER-REC.                                  
000410     05  FILLER                      PIC X(140).                          
000420     05  USER-UPD-CC                 PIC 9(02).                           
000430     05  USER-UPD-YY                 PIC 9(02).                           
000440     05  USER-UPD-MM                 PIC 9(02).                           
000450     05  USER-UPD-DD                 PIC 9(02).                           
000460     05  FILLER                      PIC X(28).                           
