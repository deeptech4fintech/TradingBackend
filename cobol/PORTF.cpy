000100*****************************************************************         
000110* PORTF    -  PORTFOLIO POSITION RECORD                                   
000120* ONE ROW PER (USER, SYMBOL) HOLDING.  KEY = PORT-USER-ID +               
000130* PORT-SYMBOL.  ROW IS DELETED OUTRIGHT WHEN QUANTITY REACHES             
000140* ZERO - NO ZERO-QUANTITY ROWS ARE EVER LEFT ON FILE.                     
000150*-----------------------------------------------------------------        
000160* CHANGE LOG                                                              
000170*   2004-05-17  K.OKONKWO    TCR-1072  ORIGINAL PORTFOLIO RECORD          
000180*   2004-06-03  K.OKONKWO  TCR-1072  ADDED STATUS BYTE+REDEFINE           
000190*   2006-11-09  M.PETRAUSKAS TCR-1690  WIDENED AVG-PRICE TO 9(09)         
000200*****************************************************************         
000210 01  PORTF-REC.                                                           
000220     05  PORT-ID                     PIC 9(09).                           
000230     05  PORT-USER-ID                PIC 9(09).                           
000240     05  PORT-SYMBOL                 PIC X(10).                           
000250     05  PORT-QUANTITY               PIC S9(07).                          
000260     05  PORT-AVG-PRICE              PIC S9(09)V9(02).                    
000270     05  PORT-CREATED-DATE           PIC 9(08).                           
000280     05  PORT-UPDATED-DATE           PIC 9(08).                           
000290     05  PORT-STATUS-CD              PIC X(01).                           
000300         88  PORT-OPEN-POSITION                 VALUE "O".                
000310         88  PORT-CLOSED-POSITION               VALUE "C".                
000320     05  PORT-LAST-MAINT-PGM         PIC X(08).                           
000330     05  FILLER                      PIC X(09).                           
000340*-----------------------------------------------------------------        
000350* CCYYMMDD BREAKDOWN OF PORT-UPDATED-DATE, SHOP REDEFINE.                 
000360*-----------------------------------------------------------------        
000370 01  PORTF-REC-DATE-R REDEFINES PORTF-REC.                                
000380     05  FILLER                      PIC X(54).                           
000390     05  PORT-UPD-CC                 PIC 9(02).                           
000400     05  PORT-UPD-YY                 PIC 9(02).                           
000410     05  PORT-UPD-MM                 PIC 9(02).                           
000420     05  PORT-UPD-DD                 PIC 9(02).                           
000430     05  FILLER                      PIC X(18).                           
