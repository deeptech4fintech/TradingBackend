000100*-----------------------------------------------------------------        
000110*  MERIDIAN SECURITIES PROCESSING - STOCKAPP TRADING BATCH SUITE          
000120*  ALL RIGHTS RESERVED - UNPUBLISHED PROPRIETARY SOURCE CODE              
000130*  THIS LISTING MAY NOT BE REPRODUCED WITHOUT WRITTEN PERMISSION          
000140*  OF MERIDIAN SECURITIES PROCESSING, INC.                                
000150*-----------------------------------------------------------------        
000160* #ident "@(#) apps/STOCKAPP/BALSR.cbl  $Revision: 1.4 $"                 
000170*-----------------------------------------------------------------        
000180 IDENTIFICATION DIVISION.                                                 
000190 PROGRAM-ID.    BALSR.                                                    
000200 AUTHOR.        J. HARALD.                                                
000210 INSTALLATION.  MERIDIAN SECURITIES PROCESSING - BATCH SYSTEMS.           
000220 DATE-WRITTEN.  MARCH 1992.                                               
000230 DATE-COMPILED.                                                           
000240 SECURITY.      COMPANY CONFIDENTIAL - SEE SSO-014 FOR ACCESS.            
000250*-----------------------------------------------------------------        
000260*  CHANGE LOG                                                             
000270*    WHEN        WHO         TCR       WHAT                               
000280*    ----------  ----------  --------  -------------------------          
000290*    1992-03-09  TUXDEV      N/A       ORIGINAL FUNDUPSR UPSERT           
000300*    1996-11-30  P.OUEDRAOGO TCR-0203  USERLOG AUDIT TRAIL ADDED          
000310*    1998-09-14  R.NALLURI   TCR-0458  Y2K - DATES WIDENED CCYY           
000320*    1999-01-05  R.NALLURI   TCR-0458  Y2K - RETEST, SIGN OFF             
000330*    2004-05-17  K.OKONKWO   TCR-1072  SPLIT OFF FROM FUNDUPSR AS         
000340*                                      STAND-ALONE BALANCE OVER-          
000350*                                      WRITE PROGRAM - UPDATE ONLY        
000360*    2009-01-22  T.ABIODUN   TCR-2215  ADDED PRIOR/NEW BALANCE            
000370*                                      LOG LINE FOR RECONCILEMENT         
000380*    2015-04-13  J.HARALD    TCR-3412  CODE REVIEW CLEANUP - USER-        
000390*                                      SUB BACK TO 77-LEVEL, START        
000400*                                      PARA NOW PERFORM..THRU LOAD        
000410*    2015-07-21  J.HARALD    TCR-3488  REVIEW COMMENTS - ADDED            
000420*                                      RATIONALE COMMENTS ON THE          
000430*                                      OVERWRITE-VS-POST DISTINC-         
000440*                                      TION - NO LOGIC CHANGED            
000450*-----------------------------------------------------------------        
000460*  FUNCTION.                                                              
000470*    PROCESSES ONE RUN OF BALANCE-REQUEST-FILE.  EACH DETAIL              
000480*    RECORD NAMES ONE USER AND A NEW CASH BALANCE - THE BALANCE IS        
000490*    OVERWRITTEN OUTRIGHT, NOT ADDED TO OR SUBTRACTED FROM.  THIS         
000500*    IS AN ADMINISTRATIVE CORRECTION PROGRAM, NOT A TRADE POSTING.        
000510*-----------------------------------------------------------------        
000520 ENVIRONMENT DIVISION.                                                    
000530 CONFIGURATION SECTION.                                                   
000540 SOURCE-COMPUTER.  USL-486.                                               
000550 OBJECT-COMPUTER.  USL-486.                                               
000560 SPECIAL-NAMES.                                                           
000570     C01 IS TOP-OF-FORM                                                   
000580     CLASS STOCK-SYMBOL-CLASS IS "A" THRU "Z", "0" THRU "9"               
000590     UPSI-0 ON STATUS IS WS-RERUN-SW-ON                                   
000600            OFF STATUS IS WS-RERUN-SW-OFF.                                
000610 INPUT-OUTPUT SECTION.                                                    
000620 FILE-CONTROL.                                                            
000630*    BALANCE-REQUEST-FILE IS A CORRECTIONS FEED - SUPPORT OR              
000640*    OPERATIONS HAND-KEYS AN OUTRIGHT NEW BALANCE FOR AN ACCOUNT,         
000650*    IT IS NOT A TRADE OR A DEPOSIT/WITHDRAWAL DELTA.  THERE IS           
000660*    NO OTHER PROGRAM IN THE SUITE THAT OVERWRITES BALANCE                
000670*    OUTRIGHT - BUYSR/SELLSR ONLY EVER ADD TO OR SUBTRACT FROM IT.        
000680     SELECT BALANCE-REQUEST-FILE ASSIGN TO BALREQ                         
000690         ORGANIZATION IS SEQUENTIAL                                       
000700         FILE STATUS IS FILE-STATUS.                                      
000710*    USER-FILE IS LOADED IN FULL, UPDATED IN MEMORY, AND                  
000720*    REWRITTEN IN FULL AT 3000 BELOW - SAME LOAD/WALK/REWRITE             
000730*    SHAPE AS EVERY OTHER PROGRAM IN THE SUITE THAT OWNS THIS             
000740*    FILE.                                                                
000750     SELECT USER-FILE ASSIGN TO USERMSTR                                  
000760         ORGANIZATION IS SEQUENTIAL                                       
000770         FILE STATUS IS FILE-STATUS.                                      
000780 DATA DIVISION.                                                           
000790*    BALANCE-REQUEST-REC IS DELIBERATELY BARE - A USER ID AND THE         
000800*    BALANCE TO SET IT TO, NOTHING ELSE.  THERE IS NO REASON              
000810*    CODE FIELD BECAUSE THIS PROGRAM DOES NOT CARE WHY THE                
000820*    CORRECTION WAS MADE, ONLY WHAT THE NEW FIGURE SHOULD BE.             
000830 FILE SECTION.                                                            
000840 FD  BALANCE-REQUEST-FILE                                                 
000850     RECORD CONTAINS 22 CHARACTERS                                        
000860     RECORDING MODE IS F.                                                 
000870 01  BALANCE-REQUEST-REC.                                                 
000880     05  BL-USER-ID                  PIC 9(09).                           
000890     05  BL-NEW-BALANCE              PIC S9(11)V9(02).                    
000900*    USER-FILE LAYOUT IS SHARED WITH EVERY OTHER STOCKAPP PROGRAM         
000910*    - SEE USER.CPY.                                                      
000920 FD  USER-FILE                                                            
000930     RECORD CONTAINS 176 CHARACTERS                                       
000940     RECORDING MODE IS F.                                                 
000950 01  FILE-USER-REC.                                                       
000960     COPY USER.                                                           
000970 WORKING-STORAGE SECTION.                                                 
000980*-----------------------------------------------------------------        
000990* WORK-DATE BREAKDOWN (SHOP STANDARD, SHARED COPYBOOK)                    
001000*-----------------------------------------------------------------        
001010 01  WS-TODAY-REC.                                                        
001020     COPY DATEWRK.                                                        
001030*-----------------------------------------------------------------        
001040* IN-MEMORY USER MASTER TABLE - SEE BUYSR BANNER FOR LOAD/SCAN/           
001050* REWRITE CONVENTION.                                                     
001060*-----------------------------------------------------------------        
001070 01  WS-USER-TABLE.                                                       
001080     05  WS-USER-ENTRY OCCURS 2000 TIMES                                  
001090                        INDEXED BY WS-USER-IX.                            
001100         10  WS-U-USER-ID             PIC 9(09).                          
001110         10  WS-U-USERNAME            PIC X(30).                          
001120         10  WS-U-EMAIL               PIC X(50).                          
001130         10  WS-U-PASSWORD            PIC X(30).                          
001140         10  WS-U-BALANCE             PIC S9(11)V9(02).                   
001150         10  WS-U-CREATED-DATE        PIC 9(08).                          
001160         10  WS-U-UPDATED-DATE        PIC 9(08).                          
001170         10  WS-U-STATUS-CD           PIC X(01).                          
001180         10  WS-U-LAST-MAINT-PGM      PIC X(08).                          
001190 01  WS-USER-COUNT                   PIC S9(09) COMP-5 VALUE ZERO.        
001200*-----------------------------------------------------------------        
001210* OLD/NEW BALANCE DISPLAY AREA - REDEFINED OVER THE SAME BYTES SO         
001220* THE RECONCILEMENT LOG LINE CAN SHOW WHOLE-DOLLAR AND CENTS              
001230* SEPARATELY WITHOUT A SEPARATE COMPUTE.                                  
001240*-----------------------------------------------------------------        
001250 01  WS-PRIOR-BALANCE                 PIC S9(11)V9(02).                   
001260 01  WS-PRIOR-BALANCE-R REDEFINES WS-PRIOR-BALANCE.                       
001270     05  WS-PRIOR-BAL-DOLLARS         PIC S9(11).                         
001280     05  WS-PRIOR-BAL-CENTS           PIC 9(02).                          
001290*-----------------------------------------------------------------        
001300* WORK AREAS                                                              
001310*-----------------------------------------------------------------        
001320 01  FILE-STATUS                      PIC X(02) VALUE "00".               
001330 01  WS-EOF-SW                        PIC X(01) VALUE "N".                
001340     88  WS-END-OF-REQUESTS                      VALUE "Y".               
001350 01  WS-FOUND-SW                      PIC X(01).                          
001360     88  WS-ROW-FOUND                            VALUE "Y".               
001370     88  WS-ROW-NOT-FOUND                        VALUE "N".               
001380*-----------------------------------------------------------------        
001390* SCALAR SUBSCRIPT - HOUSE HABIT IS 77-LEVEL FOR THIS, NOT 01             
001400* (SEE STOCKAPP REC-FOUND/NOT-FOUND ERA CODE).                            
001410*-----------------------------------------------------------------        
001420 77  WS-USER-SUB                      PIC S9(09) COMP-5.                  
001430 01  WS-RERUN-SW-ON                   PIC X(01).                          
001440 01  WS-RERUN-SW-OFF                  PIC X(01).                          
001450*-----------------------------------------------------------------        
001460* LOG MESSAGE DEFINITIONS                                                 
001470*-----------------------------------------------------------------        
001480 01  LOGMSG.                                                              
001490     05  FILLER                       PIC X(09) VALUE "BALSR =>".         
001500     05  LOGMSG-TEXT                  PIC X(60).                          
001510 01  LOGMSG-ERR.                                                          
001520     05  FILLER                       PIC X(12) VALUE                     
001530                                       "BALSR ERR =>".                    
001540     05  LOG-ERR-ROUTINE              PIC X(10).                          
001550     05  FILLER                       PIC X(10) VALUE " REASON=".         
001560     05  LOG-ERR-REASON                PIC X(40).                         
001570 PROCEDURE DIVISION.                                                      
001580*-----------------------------------------------------------------        
001590* MAINLINE - LOAD THE USER MASTER, APPLY EACH CORRECTION IN               
001600* MEMORY, REWRITE THE WHOLE MASTER.  SAME LOAD/WALK/REWRITE SHAPE         
001610* AS EVERY OTHER PROGRAM IN THE SUITE, JUST WITH A ONE-STEP               
001620* DRIVER PARAGRAPH SINCE THERE IS ONLY ONE RULE TO CHECK.                 
001630*-----------------------------------------------------------------        
001640 0000-START-BALSR.                                                        
001650     PERFORM 0100-INITIALIZE THRU 1000-LOAD-USER-TABLE.                   
001660     PERFORM 2000-PROCESS-REQUESTS                                        
001670         UNTIL WS-END-OF-REQUESTS.                                        
001680     PERFORM 3000-REWRITE-USER-MASTER.                                    
001690     PERFORM 9000-TERMINATE.                                              
001700     STOP RUN.                                                            
001710*-----------------------------------------------------------------        
001720* OPEN BOTH FILES UP FRONT - A BAD OPEN IS FATAL, SAME POLICY AS          
001730* EVERY OTHER PROGRAM IN THE SUITE.                                       
001740*-----------------------------------------------------------------        
001750 0100-INITIALIZE.                                                         
001760     MOVE "Started" TO LOGMSG-TEXT.                                       
001770     PERFORM 9100-DO-USERLOG.                                             
001780     ACCEPT WS-WORK-DATE-8 FROM DATE YYYYMMDD.                            
001790     OPEN INPUT BALANCE-REQUEST-FILE.                                     
001800     OPEN INPUT USER-FILE.                                                
001810     IF FILE-STATUS NOT = "00"                                            
001820         MOVE "OPEN" TO LOG-ERR-ROUTINE                                   
001830         MOVE FILE-STATUS TO LOG-ERR-REASON                               
001840         PERFORM 9200-DO-USERLOG-ERR                                      
001850         PERFORM 9000-TERMINATE                                           
001860         STOP RUN.                                                        
001870*-----------------------------------------------------------------        
001880 1000-LOAD-USER-TABLE.                                                    
001890     READ USER-FILE                                                       
001900         AT END MOVE "Y" TO WS-EOF-SW.                                    
001910     PERFORM 1010-LOAD-ONE-USER UNTIL WS-EOF-SW = "Y".                    
001920     MOVE "N" TO WS-EOF-SW.                                               
001930     CLOSE USER-FILE.                                                     
001940 1010-LOAD-ONE-USER.                                                      
001950     ADD 1 TO WS-USER-COUNT.                                              
001960     SET WS-USER-IX TO WS-USER-COUNT.                                     
001970     MOVE USER-ID        TO WS-U-USER-ID (WS-USER-IX).                    
001980     MOVE USERNAME       TO WS-U-USERNAME (WS-USER-IX).                   
001990     MOVE EMAIL          TO WS-U-EMAIL (WS-USER-IX).                      
002000     MOVE PASSWORD       TO WS-U-PASSWORD (WS-USER-IX).                   
002010     MOVE BALANCE        TO WS-U-BALANCE (WS-USER-IX).                    
002020     MOVE CREATED-DATE   TO WS-U-CREATED-DATE (WS-USER-IX).               
002030     MOVE UPDATED-DATE   TO WS-U-UPDATED-DATE (WS-USER-IX).               
002040     MOVE USER-STATUS-CD TO WS-U-STATUS-CD (WS-USER-IX).                  
002050     MOVE USER-LAST-MAINT-PGM TO                                          
002060                             WS-U-LAST-MAINT-PGM (WS-USER-IX).            
002070     READ USER-FILE                                                       
002080         AT END MOVE "Y" TO WS-EOF-SW.                                    
002090*-----------------------------------------------------------------        
002100 2000-PROCESS-REQUESTS.                                                   
002110     READ BALANCE-REQUEST-FILE                                            
002120         AT END MOVE "Y" TO WS-EOF-SW.                                    
002130     IF NOT WS-END-OF-REQUESTS                                            
002140         PERFORM 2100-PROCESS-BALANCE-REQUEST                             
002150     END-IF.                                                              
002160*-----------------------------------------------------------------        
002170* DRIVER FOR ONE CORRECTION - THE ONLY VALIDATION IS THAT THE             
002180* USER ID ON THE REQUEST EXISTS; THERE IS NO RANGE CHECK ON THE           
002190* NEW BALANCE ITSELF (NOT EVEN A NEGATIVE-VALUE REJECT) BECAUSE           
002200* THIS PROGRAM IS A DELIBERATE OVERRIDE PATH FOR SUPPORT/OPS TO           
002210* CORRECT A BAD FIGURE, AND A CORRECTION MAY LEGITIMATELY NEED TO         
002220* SET A BALANCE NEGATIVE TO MATCH A RECONCILEMENT FINDING.                
002230*-----------------------------------------------------------------        
002240 2100-PROCESS-BALANCE-REQUEST.                                            
002250     SET WS-ROW-NOT-FOUND TO TRUE.                                        
002260     SET WS-USER-IX TO 1.                                                 
002270     SEARCH WS-USER-ENTRY                                                 
002280         AT END SET WS-ROW-NOT-FOUND TO TRUE                              
002290         WHEN WS-U-USER-ID (WS-USER-IX) = BL-USER-ID                      
002300             SET WS-ROW-FOUND TO TRUE                                     
002310             SET WS-USER-SUB TO WS-USER-IX                                
002320     END-SEARCH.                                                          
002330     IF WS-ROW-NOT-FOUND                                                  
002340         MOVE "User not found" TO LOGMSG-TEXT                             
002350         PERFORM 9100-DO-USERLOG                                          
002360         GO TO 2100-EXIT                                                  
002370     END-IF.                                                              
002380*    PRIOR-BALANCE IS CAPTURED BEFORE THE OVERWRITE PURELY SO THE         
002390*    USERLOG LINE CAN BE EXTENDED LATER TO SHOW BOTH FIGURES FOR          
002400*    RECONCILEMENT (SEE TCR-2215) - TODAY'S LOGMSG-TEXT DOES NOT          
002410*    YET CARRY IT, BUT THE FIELD IS HELD HERE SO A FUTURE CHANGE          
002420*    DOES NOT NEED TO RE-READ THE OLD VALUE AFTER IT IS GONE.             
002430     MOVE WS-U-BALANCE (WS-USER-SUB) TO WS-PRIOR-BALANCE.                 
002440     MOVE BL-NEW-BALANCE TO WS-U-BALANCE (WS-USER-SUB).                   
002450     MOVE WS-WORK-DATE-8 TO WS-U-UPDATED-DATE (WS-USER-SUB).              
002460     MOVE "Balance updated" TO LOGMSG-TEXT.                               
002470     PERFORM 9100-DO-USERLOG.                                             
002480*    THE NOT-FOUND GO TO ABOVE LANDS HERE.                                
002490 2100-EXIT.                                                               
002500     EXIT.                                                                
002510*-----------------------------------------------------------------        
002520* REWRITE THE WHOLE USER MASTER WITH TODAY'S CORRECTIONS APPLIED          
002530* - SAME FULL-FILE REWRITE POLICY AS EVERY OTHER PROGRAM IN THE           
002540* SUITE THAT OWNS THIS FILE.                                              
002550*-----------------------------------------------------------------        
002560 3000-REWRITE-USER-MASTER.                                                
002570     OPEN OUTPUT USER-FILE.                                               
002580     SET WS-USER-IX TO 1.                                                 
002590     PERFORM 3010-REWRITE-ONE-USER WS-USER-COUNT TIMES.                   
002600     CLOSE USER-FILE.                                                     
002610 3010-REWRITE-ONE-USER.                                                   
002620     MOVE WS-U-USER-ID (WS-USER-IX)   TO USER-ID.                         
002630     MOVE WS-U-USERNAME (WS-USER-IX)  TO USERNAME.                        
002640     MOVE WS-U-EMAIL (WS-USER-IX)     TO EMAIL.                           
002650     MOVE WS-U-PASSWORD (WS-USER-IX)  TO PASSWORD.                        
002660     MOVE WS-U-BALANCE (WS-USER-IX)   TO BALANCE.                         
002670     MOVE WS-U-CREATED-DATE (WS-USER-IX) TO CREATED-DATE.                 
002680     MOVE WS-U-UPDATED-DATE (WS-USER-IX) TO UPDATED-DATE.                 
002690     MOVE WS-U-STATUS-CD (WS-USER-IX) TO USER-STATUS-CD.                  
002700     MOVE WS-U-LAST-MAINT-PGM (WS-USER-IX) TO                             
002710                                   USER-LAST-MAINT-PGM.                   
002720     WRITE FILE-USER-REC FROM USER-REC.                                   
002730     SET WS-USER-IX UP BY 1.                                              
002740*-----------------------------------------------------------------        
002750 9000-TERMINATE.                                                          
002760     CLOSE BALANCE-REQUEST-FILE.                                          
002770     MOVE "Ended" TO LOGMSG-TEXT.                                         
002780     PERFORM 9100-DO-USERLOG.                                             
002790*-----------------------------------------------------------------        
002800 9100-DO-USERLOG.                                                         
002810     DISPLAY LOGMSG.                                                      
002820*-----------------------------------------------------------------        
002830 9200-DO-USERLOG-ERR.                                                     
002840     DISPLAY LOGMSG-ERR.                                                  
