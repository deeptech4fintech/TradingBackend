000100*****************************************************************         
000110* QUOTE    -  CURRENT MARKET PRICE RECORD                                 
000120* ONE ROW PER SYMBOL ON THE QUOTE-FILE, THE BATCH'S SUPPLIED              
000130* MARKET-DATA FEED FOR THE RUN.  NOT PERSISTED BY ANY TRADING             
000140* PROGRAM - READ-ONLY INPUT TO BUYSR / SELLSR / VALSR.                    
000150*-----------------------------------------------------------------        
000160* CHANGE LOG                                                              
000170*   1991-02-11  TUXEDO DEVELOPMENT   ORIGINAL STOCKAPP QUOTE REC          
000180*   2004-05-17  K.OKONKWO    TCR-1072  RECAST - ONE PRICE/SYMBOL          
000190*   2004-05-17  K.OKONKWO  TCR-1072  DROPPED BUY/SELL SPLIT               
000200*****************************************************************         
000210 01  QUOTE-REC.                                                           
000220     05  QUOTE-SYMBOL                PIC X(10).                           
000230     05  QUOTE-PRICE                 PIC S9(09)V9(02).                    
000240     05  FILLER                      PIC X(09).                           
