000100*****************************************************************         
000110* TRANS    -  TRANSACTION HISTORY RECORD                                  
000120* APPEND-ONLY.  ONE ROW PER POSTED BUY OR SELL LEG.  A SINGLE             
000130* PEER-TO-PEER SELL POSTS TWO ROWS - A SELL LEG FOR THE SELLER            
000140* AND A BUY LEG FOR THE BUYER.                                            
000150*-----------------------------------------------------------------        
000160* CHANGE LOG                                                              
000170*   2004-05-17  K.OKONKWO   TCR-1072  ORIGINAL TRANSACTION RECORD         
000180*   2004-06-03  K.OKONKWO   TCR-1072  ADDED REDEFINE FOR TXN-DATE         
000190*   2009-01-22  T.ABIODUN   TCR-2215  WIDENED SELLER-NAME TO X(60)        
000200*****************************************************************         
000210 01  TRANS-REC.                                                           
000220     05  TXN-ID                      PIC 9(09).                           
000230     05  TXN-USER-ID                 PIC 9(09).                           
000240     05  TXN-SYMBOL                  PIC X(10).                           
000250     05  TXN-TYPE                    PIC X(04).                           
000260         88  TXN-TYPE-BUY                       VALUE "BUY ".             
000270         88  TXN-TYPE-SELL                      VALUE "SELL".             
000280     05  TXN-QUANTITY                PIC S9(07).                          
000290     05  TXN-PRICE                   PIC S9(09)V9(02).                    
000300     05  TXN-TOTAL-AMOUNT            PIC S9(11)V9(02).                    
000310     05  TXN-SELLER-NAME             PIC X(60).                           
000320     05  TXN-DATE                    PIC 9(08).                           
000330     05  FILLER                      PIC X(09).                           
000340*-----------------------------------------------------------------        
000350* CCYYMMDD BREAKDOWN OF TXN-DATE, SHOP-STANDARD REDEFINE.                 
000360*-----------------------------------------------------------------        
000370 01  TRANS-REC-DATE-R REDEFINES TRANS-REC.                                
000380     05  FILLER                      PIC X(123).                          
000390     05  TXN-DT-CC                   PIC 9(02).                           
000400     05  TXN-DT-YY                   PIC 9(02).                           
000410     05  TXN-DT-MM                   PIC 9(02).                           
000420     05  TXN-DT-DD                   PIC 9(02).                           
000430     05  FILLER                      PIC X(09).                           
